000010***************************************************************
000020* LKDQFIX.cpy
000030* LINKAGE RESULT FOR DQBFIXL (FIX-LIST SUMMARY)
000040* GROUPED BY (CHECK, FIELD, MESSAGE), SORTED COUNT DESC THEN
000050* CHECK ASC THEN FIELD ASC.
000060***************************************************************
000070* DQ0007 - TMPRSD - 04/03/2024 - DQ-PROJECT PHASE 1 - NEW
000080***************************************************************
000090 01  LK-DQ-FIXLIST-RESULT.
000100     05  LK-FIX-GROUP-COUNT        PIC 9(05) COMP.
000110     05  LK-FIX-GROUP OCCURS 20000 TIMES
000120                   INDEXED BY LK-FIX-GROUP-IX.
000130         10  LK-FIX-CHECK          PIC X(12).
000140         10  LK-FIX-FIELD          PIC X(12).
000150         10  LK-FIX-MESSAGE        PIC X(100).
000160         10  LK-FIX-COUNT          PIC 9(05) COMP.
000170     05  FILLER                    PIC X(20).
000180*                                RESERVED FOR FUTURE EXPANSION
