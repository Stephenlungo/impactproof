000010***************************************************************
000020* LKDQRES.cpy
000030* LINKAGE RESULT SHARED BY DQBCMPL, DQBDUPL, DQBCNST, DQBDRFT
000040* STATUS + NOTES + AN OCCURS TABLE OF ISSUE-DETAIL LINES
000050***************************************************************
000060* AMENDMENT HISTORY:
000070***************************************************************
000080* DQ0005 - TMPRSD - 04/03/2024 - DQ-PROJECT PHASE 1 - NEW
000090* DQ0024 - TMPESQ - 03/10/2024 - DQ-PROJECT PHASE 2
000100*                    RAISED LK-DQ-ISSUE OCCURS FROM 2000 TO
000110*                    5000 - COMPLETENESS OVERFLOWED ON A WIDE
000120*                    REQUIRED-FIELD LIST DURING UAT
000130***************************************************************
000140 01  LK-DQ-RESULT.
000150     05  LK-DQ-STATUS              PIC X(04).
000160         88  LK-DQ-PASS                  VALUE "PASS".
000170         88  LK-DQ-WARN                  VALUE "WARN".
000180         88  LK-DQ-FAIL                  VALUE "FAIL".
000190     05  LK-DQ-NOTES               PIC X(80).
000200     05  LK-DQ-ISSUE-COUNT         PIC 9(05) COMP.
000210     05  LK-DQ-ISSUE OCCURS 5000 TIMES
000220                   INDEXED BY LK-DQ-ISSUE-IX.
000230         10  LK-DQ-ISS-HAS-RECIDX  PIC X(01).
000240             88  LK-DQ-ISS-RECIDX-PRESENT  VALUE "Y".
000250             88  LK-DQ-ISS-RECIDX-ABSENT   VALUE "N".
000260         10  LK-DQ-ISS-RECIDX      PIC 9(05) COMP.
000270         10  LK-DQ-ISS-FIELD       PIC X(12).
000280         10  LK-DQ-ISS-MESSAGE     PIC X(100).
000290         10  LK-DQ-ISS-FIX         PIC X(100).
000300     05  FILLER                    PIC X(20).
000310*                                RESERVED FOR FUTURE EXPANSION
