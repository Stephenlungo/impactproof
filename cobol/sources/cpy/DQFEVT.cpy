000010***************************************************************
000020* DQFEVT.cpy
000030* IMPACT-EVENT RECORD LAYOUT AND IN-MEMORY WORK TABLE
000040***************************************************************
000050* AMENDMENT HISTORY:
000060***************************************************************
000070* DQ0001 - TMPRSD - 04/03/2024 - DQ-PROJECT PHASE 1
000080*                    NEW COPYBOOK - ONE RECORD PER ENTITY EVENT
000090*                    READ FROM THE IMPACT EVENTS INPUT FILE
000100* DQ0017 - TMPJKL - 19/07/2024 - DQ-PROJECT PHASE 2
000110*                    EXPANDED DQF-EVT-TABLE FROM 2000 TO 5000
000120*                    ENTRIES TO COVER LARGER QUARTERLY RUNS
000130***************************************************************
000140*
000150* I-O FORMAT: DQF-EVT-RECORD  FROM FILE DQEVTIN
000160*
000170 01  DQF-EVT-RECORD.
000180     05  DQF-EVT-ENTITY-ID         PIC X(10).
000190*                                ENTITY (BENEFICIARY/SITE) ID
000200     05  DQF-EVT-EVENT-DATE        PIC X(10).
000210*                                EVENT DATE, YYYY-MM-DD
000220*                                MAY BE BLANK OR GARBAGE
000230     05  DQF-EVT-PROGRAM           PIC X(12).
000240*                                PROGRAM CODE - TRAINING/GRANT
000250     05  DQF-EVT-STATUS            PIC X(10).
000260*                                OUTCOME STATUS
000270     05  DQF-EVT-SCORE             PIC X(06).
000280*                                OUTCOME SCORE AS TEXT
000290     05  DQF-EVT-REGION            PIC X(12).
000300*                                REGION NAME
000310     05  DQF-EVT-COMMENT           PIC X(20).
000320*                                FREE TEXT / MISSING TOKENS
000330*
000340* THE 7 FIELDS ABOVE TOTAL 80 BYTES EXACTLY - NO SLACK REMAINS
000350* FOR A TRAILING FILLER PAD ON THIS PARTICULAR RECORD.
000360*
000370*---------------------------------------------------------------*
000380* DQ-EVT-TABLE HOLDS THE WHOLE INPUT FILE IN WORKING STORAGE SO
000390* THE FOUR QUALITY CHECKS CAN MAKE REPEATED PASSES OVER IT.
000400*---------------------------------------------------------------*
000410 01  DQF-EVT-TABLE.
000420     05  DQF-EVT-RECCOUNT          PIC 9(05) COMP.
000430*                                RECORD COUNT IN TABLE
000440     05  DQF-EVT-ENTRY OCCURS 5000 TIMES
000450                   INDEXED BY DQF-EVT-IX.
000460         10  DQF-EVT-E-ENTITY-ID   PIC X(10).
000470         10  DQF-EVT-E-EVENT-DATE  PIC X(10).
000480         10  DQF-EVT-E-PROGRAM     PIC X(12).
000490         10  DQF-EVT-E-STATUS      PIC X(10).
000500         10  DQF-EVT-E-SCORE       PIC X(06).
000510         10  DQF-EVT-E-REGION      PIC X(12).
000520         10  DQF-EVT-E-COMMENT     PIC X(20).
000530     05  FILLER                    PIC X(20).
000540*                                RESERVED FOR FUTURE EXPANSION
000550*
000560*---------------------------------------------------------------*
000570* ALTERNATE VIEW OF ONE EVENT DATE USED BY THE DRIFT CHECK TO
000580* BREAK YYYY-MM-DD INTO ITS CALENDAR PARTS AND BY THE DRIFT
000590* CHECK TO FORM A YYYY-MM PERIOD KEY.
000600*---------------------------------------------------------------*
000610 01  DQF-EVT-DATE-WORK.
000620     05  DQF-EDW-TEXT              PIC X(10).
000630     05  DQF-EDW-PARTS REDEFINES DQF-EDW-TEXT.
000640         10  DQF-EDW-YYYY          PIC X(04).
000650         10  DQF-EDW-DASH1         PIC X(01).
000660         10  DQF-EDW-MM            PIC X(02).
000670         10  DQF-EDW-DASH2         PIC X(01).
000680         10  DQF-EDW-DD            PIC X(02).
000690     05  DQF-EDW-NUMERIC REDEFINES DQF-EDW-TEXT
000700                                   PIC 9(10).
