000010***************************************************************
000020* LKDQSTD.cpy
000030* LINKAGE RESULT FOR DQBSTDL (STANDARDIZE-MISSING-LABELS)
000040***************************************************************
000050* DQ0004 - TMPRSD - 04/03/2024 - DQ-PROJECT PHASE 1 - NEW
000060***************************************************************
000070 01  LK-DQ-STDL-RESULT.
000080     05  LK-STD-STATUS             PIC X(02).
000090         88  LK-STD-OK                   VALUE "OK".
000100     05  LK-STD-FIELDS-CHANGED     PIC 9(07) COMP.
000110     05  FILLER                    PIC X(20).
000120*                                RESERVED FOR FUTURE EXPANSION
