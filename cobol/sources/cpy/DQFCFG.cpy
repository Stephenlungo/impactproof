000010***************************************************************
000020* DQFCFG.cpy
000030* RUN CONFIGURATION FOR THE IMPACT-EVENT QUALITY AUDIT
000040* REQUIRED-FIELD LIST, DUPLICATE KEYS, CONSISTENCY RULES,
000050* DRIFT THRESHOLDS AND MISSING-LABEL TOKEN LISTS.
000060***************************************************************
000070* AMENDMENT HISTORY:
000080***************************************************************
000090* DQ0002 - TMPRSD - 04/03/2024 - DQ-PROJECT PHASE 1
000100*                    NEW COPYBOOK - DEFAULT RUN PARAMETERS
000110*                    COMPILED IN (NO CONFIG FILE ON THIS SHOP)
000120* DQ0021 - TMPFYM - 02/09/2024 - DQ-PROJECT PHASE 2
000130*                    ADDED SECOND CONSISTENCY RULE FOR GRANT
000140*                    PROGRAM REGION CAPTURE (HELPDESK 30184)
000150***************************************************************
000160*
000170* FIELD NAMES BELOW ARE THE BUSINESS VOCABULARY NAMES USED ON
000180* THE ISSUE AND FIX-LIST REPORTS, NOT THE DQF-EVT- DATA NAMES.
000190* THE NAME-TO-COLUMN LOOKUP IS DONE BY DQBFVAL (SEE LKDQFLD).
000200*
000210 01  DQF-RUN-CONFIG.
000220*---------------------------------------------------------------*
000230*    COMPLETENESS PARAMETERS
000240*---------------------------------------------------------------*
000250     05  DQF-CPL-REQFLD-COUNT      PIC 9(02) COMP VALUE 4.
000260     05  DQF-CPL-REQFLD OCCURS 10 TIMES PIC X(12).
000270     05  DQF-CPL-PASS-THRESH       PIC S9(1)V9(4) COMP-3
000280                                   VALUE 0.9500.
000290     05  DQF-CPL-WARN-THRESH       PIC S9(1)V9(4) COMP-3
000300                                   VALUE 0.8500.
000310*---------------------------------------------------------------*
000320*    DUPLICATES PARAMETERS
000330*---------------------------------------------------------------*
000340     05  DQF-DUP-KEYFLD-COUNT      PIC 9(02) COMP VALUE 2.
000350     05  DQF-DUP-KEYFLD OCCURS 5 TIMES PIC X(12).
000360     05  DQF-DUP-PASS-THRESH       PIC S9(1)V9(4) COMP-3
000370                                   VALUE 0.0000.
000380     05  DQF-DUP-WARN-THRESH       PIC S9(1)V9(4) COMP-3
000390                                   VALUE 0.0200.
000400*---------------------------------------------------------------*
000410*    CONSISTENCY RULES  (APPLIED IN THE ORDER THEY APPEAR HERE)
000420*---------------------------------------------------------------*
000430     05  DQF-CNS-RULE-COUNT        PIC 9(02) COMP VALUE 2.
000440     05  DQF-CNS-RULE OCCURS 20 TIMES.
000450         10  DQF-CNS-NAME          PIC X(20).
000460         10  DQF-CNS-WHEN-FIELD    PIC X(12).
000470         10  DQF-CNS-WHEN-VALUE    PIC X(20).
000480         10  DQF-CNS-REQ-COUNT     PIC 9(02) COMP.
000490         10  DQF-CNS-REQ-FIELD OCCURS 5 TIMES PIC X(12).
000500         10  DQF-CNS-HAS-EQ        PIC X(01).
000510             88  DQF-CNS-EQ-PRESENT      VALUE "Y".
000520             88  DQF-CNS-EQ-ABSENT       VALUE "N".
000530         10  DQF-CNS-EQ-FIELD      PIC X(12).
000540         10  DQF-CNS-EQ-VALUE      PIC X(20).
000550*---------------------------------------------------------------*
000560*    DRIFT PARAMETERS
000570*---------------------------------------------------------------*
000580     05  DQF-DFT-DATE-FIELD        PIC X(12)
000590                                   VALUE "event_date".
000600     05  DQF-DFT-PERIOD            PIC X(07) VALUE "monthly".
000610         88  DQF-DFT-MONTHLY             VALUE "monthly".
000620         88  DQF-DFT-WEEKLY              VALUE "weekly ".
000630     05  DQF-DFT-BASELINE-N        PIC 9(02) COMP VALUE 2.
000640     05  DQF-DFT-WARN-PCT          PIC S9(1)V9(4) COMP-3
000650                                   VALUE 0.3000.
000660     05  DQF-DFT-FAIL-PCT          PIC S9(1)V9(4) COMP-3
000670                                   VALUE 0.5000.
000680*---------------------------------------------------------------*
000690*    MISSING-LABEL TOKEN VOCABULARIES
000700*---------------------------------------------------------------*
000710     05  DQF-TOK-NA-COUNT          PIC 9(02) COMP VALUE 5.
000720     05  DQF-TOK-NA OCCURS 10 TIMES PIC X(10).
000730     05  DQF-TOK-NO-COUNT          PIC 9(02) COMP VALUE 7.
000740     05  DQF-TOK-NO OCCURS 10 TIMES PIC X(10).
000750     05  DQF-TOK-UNK-COUNT         PIC 9(02) COMP VALUE 5.
000760     05  DQF-TOK-UNK OCCURS 10 TIMES PIC X(10).
000770     05  FILLER                    PIC X(30).
000780*                                RESERVED FOR FUTURE EXPANSION
000790*
000800*---------------------------------------------------------------*
000810* DEFAULT VALUES FOR THE TABLES ABOVE ARE LOADED BY PARAGRAPH
000820* A100-LOAD-DEFAULT-CONFIG IN DQBMAIN (VALUE CLAUSES CANNOT BE
000830* GIVEN TO INDIVIDUAL OCCURS ENTRIES) - SEE THAT PROGRAM FOR
000840* THE ACTUAL REQUIRED-FIELD LIST, KEY FIELDS, RULE DETAIL AND
000850* TOKEN VOCABULARIES SHIPPED AS THIS SHOP'S DEFAULT RUN.
000860*---------------------------------------------------------------*
