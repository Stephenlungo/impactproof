000010***************************************************************
000020* LKDQFLD.cpy
000030* LINKAGE INTERFACE FOR DQBFVAL - RESOLVE A CONFIGURED FIELD
000040* NAME TO ITS VALUE ON ONE DQF-EVT-ENTRY, OR SIGNAL IT IS NOT
000050* PART OF THE IMPACT-EVENT LAYOUT.
000060***************************************************************
000070* DQ0008 - TMPRSD - 11/03/2024 - DQ-PROJECT PHASE 1 - NEW
000080***************************************************************
000090 01  LK-DQ-FLDVAL-AREA.
000100     05  LK-FLD-INPUT.
000110         10  LK-FLD-NAME           PIC X(12).
000120         10  LK-FLD-ENTITY-ID      PIC X(10).
000130         10  LK-FLD-EVENT-DATE     PIC X(10).
000140         10  LK-FLD-PROGRAM        PIC X(12).
000150         10  LK-FLD-STATUS         PIC X(10).
000160         10  LK-FLD-SCORE          PIC X(06).
000170         10  LK-FLD-REGION         PIC X(12).
000180         10  LK-FLD-COMMENT        PIC X(20).
000190     05  LK-FLD-OUTPUT.
000200         10  LK-FLD-VALUE          PIC X(20).
000210         10  LK-FLD-FOUND          PIC X(01).
000220             88  LK-FLD-IS-FOUND         VALUE "Y".
000230             88  LK-FLD-NOT-FOUND         VALUE "N".
000240     05  FILLER                    PIC X(10).
000250*                                RESERVED FOR FUTURE EXPANSION
