000010***************************************************************
000020* LKDQALL.cpy
000030* COMBINED ISSUE LIST - ALL FOUR CHECKS, IN CHECK-RUN ORDER
000040* BUILT BY DQBMAIN, PASSED TO DQBFIXL AND WALKED TO WRITE THE
000050* COMBINED ISSUES FILE.
000060***************************************************************
000070* DQ0006 - TMPRSD - 04/03/2024 - DQ-PROJECT PHASE 1 - NEW
000080***************************************************************
000090 01  LK-DQ-ALL-ISSUES.
000100     05  LK-ALL-ISSUE-COUNT        PIC 9(05) COMP.
000110     05  LK-ALL-ISSUE OCCURS 20000 TIMES
000120                   INDEXED BY LK-ALL-ISSUE-IX.
000130         10  LK-ALL-CHECK          PIC X(12).
000140         10  LK-ALL-HAS-RECIDX     PIC X(01).
000150             88  LK-ALL-RECIDX-PRESENT     VALUE "Y".
000160             88  LK-ALL-RECIDX-ABSENT      VALUE "N".
000170         10  LK-ALL-RECIDX         PIC 9(05) COMP.
000180         10  LK-ALL-FIELD          PIC X(12).
000190         10  LK-ALL-MESSAGE        PIC X(100).
000200         10  LK-ALL-FIX            PIC X(100).
000210     05  FILLER                    PIC X(20).
000220*                                RESERVED FOR FUTURE EXPANSION
