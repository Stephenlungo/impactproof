000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     DQBMAIN IS INITIAL.
000050 AUTHOR.         R SUDIRMAN.
000060 INSTALLATION.   IMPACT DATA QUALITY UNIT.
000070 DATE-WRITTEN.   30 MAR 1987.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  BATCH DRIVER FOR THE IMPACT-EVENT QUALITY AUDIT.
000120*               READS THE IMPACT EVENTS FILE INTO WORKING STORAGE,
000130*               STANDARDIZES MISSING-LABEL TOKENS, RUNS THE FOUR
000140*               QUALITY CHECKS IN FIXED ORDER (COMPLETENESS, THEN
000150*               DUPLICATES, THEN CONSISTENCY, THEN DRIFT), ROLLS UP
000160*               AN OVERALL STATUS, AND WRITES THE SCORECARD, THE
000170*               COMBINED ISSUES FILE AND THE FIX-LIST FILE.  THE
000180*               DEFAULT RUN CONFIGURATION THIS SHOP SHIPS WITH IS
000190*               COMPILED IN HERE - SEE A100 BELOW.
000200*
000210*=================================================================
000220* HISTORY OF MODIFICATION:
000230*=================================================================
000240* TAG    DATE       DEV     DESCRIPTION
000250*-----------------------------------------------------------------
000260* DQ0016 30/03/1987 TMPRSD  NEW PROGRAM - DQ-PROJECT PHASE 1 - THE
000270*                           FOUR CALLED CHECK ROUTINES ARE WRITTEN
000280*                           AND UNIT TESTED - THIS IS THE DRIVER
000290*                           THAT TIES THEM TOGETHER FOR A REAL RUN
000300* DQ0045 14/09/1990 TMPKLS  HELPDESK 8102 - OVERALL LINE NOTES WAS
000310*                           BLANK WHEN ALL FOUR CHECKS PASSED -
000320*                           NOW ALWAYS CARRIES "WORST-OF CHECK
000330*                           STATUSES" REGARDLESS OF THE RESULT
000340* DQ0046 21/09/1990 TMPKLS  HELPDESK 8102 - FOLLOW-UP - UNRECOGNIZED
000350*                           STATUS TEXT FROM A CALLED CHECK NOW
000360*                           RANKS AS FAIL INSTEAD OF BEING IGNORED
000370* DQ0065 11/01/1999 TMPRSD  Y2K REVIEW - WS-TODAY-DATE IS DISPLAY
000380*                           ONLY, NEVER COMPARED AS A YEAR - NO
000390*                           CHANGE REQUIRED
000400* DQ0082 21/11/2024 TMPJP6  DQ-PROJECT PHASE 2 - RECOMPILE AGAINST
000410*                           THE WIDENED DQF-EVT-TABLE (DQ0017) AND
000420*                           THE WIDENED LK-DQ-ISSUE TABLE (DQ0024) -
000430*                           ALSO ADDED THE COMMA-TO-SEMICOLON GUARD
000440*                           WHEN BUILDING DELIMITED OUTPUT COLUMNS
000450* DQ0083 19/09/2024 TMPFYM  HELPDESK 30262 - DROPPED THE COPY OF
000460*                           DQFOUT - THOSE RECORD LAYOUTS WERE
000470*                           NEVER MOVED INTO OR OUT OF, THE REAL
000480*                           OUTPUT LINES ARE BUILT IN WS-LINE-
000490*                           BUILD BY F000-F400, COPYBOOK RETIRED
000500*-----------------------------------------------------------------
000510*
000520 EJECT
000530**********************
000540 ENVIRONMENT DIVISION.
000550**********************
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.  IBM-AS400.
000580 OBJECT-COMPUTER.  IBM-AS400.
000590 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000600                   UPSI-0 IS UPSI-SWITCH-0
000610                      ON  STATUS IS U0-ON
000620                      OFF STATUS IS U0-OFF.
000630*
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT  DQEVTIN             ASSIGN TO DQEVTIN
000670                                  ORGANIZATION IS SEQUENTIAL
000680                                  FILE STATUS IS WK-C-FILE-STATUS.
000690     SELECT  DQSCORD             ASSIGN TO DQSCORD
000700                                  ORGANIZATION IS LINE SEQUENTIAL
000710                                  FILE STATUS IS WK-C-FILE-STATUS.
000720     SELECT  DQISSUE             ASSIGN TO DQISSUE
000730                                  ORGANIZATION IS LINE SEQUENTIAL
000740                                  FILE STATUS IS WK-C-FILE-STATUS.
000750     SELECT  DQFIXLS             ASSIGN TO DQFIXLS
000760                                  ORGANIZATION IS LINE SEQUENTIAL
000770                                  FILE STATUS IS WK-C-FILE-STATUS.
000780*
000790 EJECT
000800***************
000810 DATA DIVISION.
000820***************
000830 FILE SECTION.
000840*
000850*---------------------------------------------------------------*
000860* INPUT - ONE 80 BYTE RECORD PER IMPACT EVENT.  FIELD BREAKDOWN
000870* MATCHES DQF-EVT-RECORD IN DQFEVT - KEPT AS A SEPARATE, LOCAL
000880* 01-LEVEL HERE BECAUSE THE FD BUFFER HOLDS ONE RECORD AT A TIME
000890* WHILE DQF-EVT-TABLE IN WORKING STORAGE HOLDS THE WHOLE RUN.
000900*---------------------------------------------------------------*
000910 FD  DQEVTIN
000920     LABEL RECORDS ARE OMITTED
000930     DATA RECORD IS DQM-EVTIN-RECORD.
000940 01  DQM-EVTIN-RECORD.
000950     05  DQM-EVT-ENTITY-ID        PIC X(10).
000960     05  DQM-EVT-EVENT-DATE       PIC X(10).
000970     05  DQM-EVT-PROGRAM          PIC X(12).
000980     05  DQM-EVT-STATUS           PIC X(10).
000990     05  DQM-EVT-SCORE            PIC X(06).
001000     05  DQM-EVT-REGION           PIC X(12).
001010     05  DQM-EVT-COMMENT          PIC X(20).
001020*
001030*---------------------------------------------------------------*
001040* OUTPUT - THE SCORECARD, THE COMBINED ISSUES FILE AND THE FIX
001050* LIST ARE ALL VARIABLE LENGTH, COMMA DELIMITED TEXT.  EACH FD
001060* RECORD IS SIZED TO THE WIDEST LINE EVER BUILT FOR IT - WHAT
001070* ACTUALLY LANDS ON THE FILE IS TRIMMED TO THE BUILT LENGTH BY
001080* THE COMPILER'S LINE SEQUENTIAL HANDLING OF TRAILING SPACES.
001090*---------------------------------------------------------------*
001100 FD  DQSCORD
001110     LABEL RECORDS ARE OMITTED
001120     DATA RECORD IS DQM-SCORD-LINE.
001130 01  DQM-SCORD-LINE               PIC X(233).
001140*
001150 FD  DQISSUE
001160     LABEL RECORDS ARE OMITTED
001170     DATA RECORD IS DQM-ISSUE-LINE.
001180 01  DQM-ISSUE-LINE               PIC X(233).
001190*
001200 FD  DQFIXLS
001210     LABEL RECORDS ARE OMITTED
001220     DATA RECORD IS DQM-FIXLS-LINE.
001230 01  DQM-FIXLS-LINE               PIC X(233).
001240*
001250 EJECT
001260************************
001270 WORKING-STORAGE SECTION.
001280************************
001290 01  FILLER                  PIC X(24) VALUE
001300     "** PROGRAM DQBMAIN   **".
001310*
001320 COPY DQFEVT.
001330 COPY DQFCFG.
001340 COPY LKDQSTD.
001350 COPY LKDQRES.
001360 COPY LKDQALL.
001370 COPY LKDQFIX.
001380*
001390*---------------------------------------------------------------*
001400* FILE STATUS IS SHARED ACROSS ALL FOUR SELECT CLAUSES, THE SAME
001410* AS THE KEYED FILES IN THE OTHER PROGRAMS ON THIS SYSTEM - ONLY
001420* ONE FILE IS EVER OPEN AT A TIME SO ONE FIELD IS ENOUGH.
001430*---------------------------------------------------------------*
001440 01  WK-C-FILE-STATUS            PIC X(02).
001450     88  WK-C-SUCCESSFUL               VALUE "00".
001460*
001470 01  WK-C-EOF-SWITCH              PIC X(01) VALUE "N".
001480     88  WK-C-EOF-REACHED               VALUE "Y".
001490     88  WK-C-NOT-EOF                   VALUE "N".
001500*
001510*---------------------------------------------------------------*
001520* SCRATCH AREA FOR THE RUNNING COLUMN-BY-COLUMN BUILD OF ONE
001530* OUTPUT LINE.  COLUMNS ARE SANITIZED AND RIGHT TRIMMED ONE AT A
001540* TIME INTO WS-SANI-FIELD, THEN APPENDED TO WS-LINE-BUILD AT THE
001550* CURRENT OFFSET - NO STRING VERB TOUCHES ITS OWN DESTINATION.
001560*---------------------------------------------------------------*
001570 01  WS-LINE-BUILD                PIC X(233).
001580 01  WS-LINE-CTR-AREA.
001590     05  WS-LINE-LEN              PIC 9(03) COMP.
001600*
001610 01  WS-SANI-AREA.
001620     05  WS-SANI-FIELD            PIC X(100).
001630 01  WS-SANI-AREA-R REDEFINES WS-SANI-AREA.
001640     05  WS-SANI-CHAR             PIC X(01) OCCURS 100 TIMES.
001650*
001660 01  WS-SANI-CTR-AREA.
001670     05  WS-SANI-IX               PIC 9(03) COMP.
001680     05  WS-TRIM-LEN              PIC 9(03) COMP.
001690*
001700*---------------------------------------------------------------*
001710* A SMALL NUMBER-TO-TEXT AREA USED FOR THE RECORD INDEX COLUMN
001720* ON THE ISSUES FILE AND THE COUNT COLUMN ON THE FIX LIST - BOTH
001730* ARE SMALL COMP FIELDS THAT NEED LEADING SPACES STRIPPED BEFORE
001740* THEY GO INTO A COMMA DELIMITED LINE.
001750*---------------------------------------------------------------*
001760 01  WS-NUMTEXT-AREA.
001770     05  WS-NUMTEXT-ED            PIC Z(05).
001780 01  WS-NUMTEXT-AREA-R REDEFINES WS-NUMTEXT-AREA.
001790     05  WS-NUMTEXT-BYTES         PIC X(05).
001800 01  WS-NUMTEXT-CTR-AREA.
001810     05  WS-NUMTEXT-START         PIC 9(02) COMP.
001820*
001830*---------------------------------------------------------------*
001840* THE FIVE SCORECARD LINES - FOUR CHECKS FOLLOWED BY OVERALL,
001850* FILLED IN AS EACH CHECK COMPLETES AND WRITTEN OUT IN C150.
001860*---------------------------------------------------------------*
001870 01  WS-SCORE-TABLE.
001880     05  WS-SCORE-ROW OCCURS 5 TIMES
001890                   INDEXED BY WS-SCORE-IX.
001900         10  WS-SCORE-CHECK       PIC X(12).
001910         10  WS-SCORE-STATUS      PIC X(04).
001920         10  WS-SCORE-NOTES       PIC X(80).
001930         10  FILLER               PIC X(04).
001940*                                RESERVED FOR FUTURE EXPANSION
001950 01  WS-SCORE-TABLE-R REDEFINES WS-SCORE-TABLE.
001960     05  WS-SCORE-BYTES           PIC X(100) OCCURS 5 TIMES.
001970*
001980 01  WS-CURRENT-CHECK-NAME        PIC X(12).
001990*
002000*---------------------------------------------------------------*
002010* OVERALL STATUS IS THE WORST OF THE FOUR CHECKS - PASS IS
002020* SEVERITY 1, WARN IS SEVERITY 2, FAIL (OR ANYTHING WE DO NOT
002030* RECOGNIZE) IS SEVERITY 3.
002040*---------------------------------------------------------------*
002050 01  WS-OVERALL-AREA.
002060     05  WS-RANK-IX               PIC 9(02) COMP.
002070     05  WS-THIS-SEV              PIC 9(01) COMP.
002080     05  WS-WORST-SEV             PIC 9(01) COMP.
002090     05  WS-WORST-STATUS          PIC X(04).
002100*
002110 01  WS-TODAY-AREA.
002120     05  WS-TODAY-DATE            PIC 9(06).
002130 01  WS-TODAY-AREA-R REDEFINES WS-TODAY-AREA.
002140     05  WS-TODAY-YY              PIC 9(02).
002150     05  WS-TODAY-MM              PIC 9(02).
002160     05  WS-TODAY-DD              PIC 9(02).
002170*
002180 EJECT
002190********************************************************
002200 PROCEDURE DIVISION.
002210********************************************************
002220 MAIN-MODULE.
002230     PERFORM  A001-START-PROGRAM-ROUTINE
002240        THRU  A999-START-PROGRAM-ROUTINE-EX.
002250     GOBACK.
002260*
002270 EJECT
002280*---------------------------------------------------------------*
002290 A001-START-PROGRAM-ROUTINE.
002300*---------------------------------------------------------------*
002310     ACCEPT   WS-TODAY-DATE       FROM DATE.
002320     PERFORM  A100-LOAD-DEFAULT-CONFIG
002330        THRU  A100-LOAD-DEFAULT-CONFIG-EX.
002340     PERFORM  B100-READ-EVENT-FILE
002350        THRU  B100-READ-EVENT-FILE-EX.
002360     PERFORM  B500-STANDARDIZE-RECORDS
002370        THRU  B500-STANDARDIZE-RECORDS-EX.
002380     PERFORM  C100-RUN-QUALITY-CHECKS
002390        THRU  C100-RUN-QUALITY-CHECKS-EX.
002400     PERFORM  C900-COMPUTE-OVERALL-STATUS
002410        THRU  C900-COMPUTE-OVERALL-STATUS-EX.
002420     PERFORM  D100-WRITE-SCORECARD-FILE
002430        THRU  D100-WRITE-SCORECARD-FILE-EX.
002440     PERFORM  D200-WRITE-ISSUES-FILE
002450        THRU  D200-WRITE-ISSUES-FILE-EX.
002460     PERFORM  D300-BUILD-FIX-LIST
002470        THRU  D300-BUILD-FIX-LIST-EX.
002480     PERFORM  D400-WRITE-FIXLIST-FILE
002490        THRU  D400-WRITE-FIXLIST-FILE-EX.
002500 A999-START-PROGRAM-ROUTINE-EX.
002510     EXIT.
002520*
002530*---------------------------------------------------------------*
002540* A100 LOADS THIS SHOP'S DEFAULT RUN CONFIGURATION.  DQFCFG HAS
002550* NO CONFIG FILE TO READ ON THIS SYSTEM - THE TABLES ARE LOADED
002560* HERE BECAUSE VALUE CLAUSES CANNOT BE GIVEN TO INDIVIDUAL
002570* OCCURS ENTRIES.  A LATER PHASE MAY ADD A CONFIG FILE - SEE THE
002580* FILLER RESERVED IN DQFCFG.
002590*---------------------------------------------------------------*
002600 A100-LOAD-DEFAULT-CONFIG.
002610*---------------------------------------------------------------*
002620     MOVE    "entity_id"         TO   DQF-CPL-REQFLD(1).
002630     MOVE    "event_date"        TO   DQF-CPL-REQFLD(2).
002640     MOVE    "program"           TO   DQF-CPL-REQFLD(3).
002650     MOVE    "status"            TO   DQF-CPL-REQFLD(4).
002660     MOVE    "entity_id"         TO   DQF-DUP-KEYFLD(1).
002670     MOVE    "event_date"        TO   DQF-DUP-KEYFLD(2).
002680     PERFORM A110-LOAD-RULE-ONE
002690        THRU A110-LOAD-RULE-ONE-EX.
002700     PERFORM A120-LOAD-RULE-TWO
002710        THRU A120-LOAD-RULE-TWO-EX.
002720     PERFORM A130-LOAD-NA-TOKENS
002730        THRU A130-LOAD-NA-TOKENS-EX.
002740     PERFORM A140-LOAD-NO-TOKENS
002750        THRU A140-LOAD-NO-TOKENS-EX.
002760     PERFORM A150-LOAD-UNK-TOKENS
002770        THRU A150-LOAD-UNK-TOKENS-EX.
002780 A100-LOAD-DEFAULT-CONFIG-EX.
002790     EXIT.
002800*
002810*---------------------------------------------------------------*
002820* RULE 1 - A COMPLETED EVENT IS REQUIRED TO CARRY A SCORE.
002830*---------------------------------------------------------------*
002840 A110-LOAD-RULE-ONE.
002850*---------------------------------------------------------------*
002860     MOVE    "COMPLETED-NEEDS-SCORE"
002870                                  TO   DQF-CNS-NAME(1).
002880     MOVE    "status"            TO   DQF-CNS-WHEN-FIELD(1).
002890     MOVE    "COMPLETED"         TO   DQF-CNS-WHEN-VALUE(1).
002900     MOVE    1                   TO   DQF-CNS-REQ-COUNT(1).
002910     MOVE    "score"             TO   DQF-CNS-REQ-FIELD(1, 1).
002920     MOVE    "N"                 TO   DQF-CNS-HAS-EQ(1).
002930 A110-LOAD-RULE-ONE-EX.
002940     EXIT.
002950*
002960*---------------------------------------------------------------*
002970* RULE 2 - A GRANT PROGRAM EVENT IS REQUIRED TO CARRY A REGION.
002980*---------------------------------------------------------------*
002990 A120-LOAD-RULE-TWO.
003000*---------------------------------------------------------------*
003010     MOVE    "GRANT-NEEDS-REGION"
003020                                  TO   DQF-CNS-NAME(2).
003030     MOVE    "program"           TO   DQF-CNS-WHEN-FIELD(2).
003040     MOVE    "GRANT"             TO   DQF-CNS-WHEN-VALUE(2).
003050     MOVE    1                   TO   DQF-CNS-REQ-COUNT(2).
003060     MOVE    "region"            TO   DQF-CNS-REQ-FIELD(2, 1).
003070     MOVE    "N"                 TO   DQF-CNS-HAS-EQ(2).
003080 A120-LOAD-RULE-TWO-EX.
003090     EXIT.
003100*
003110 A130-LOAD-NA-TOKENS.
003120*---------------------------------------------------------------*
003130     MOVE    SPACES              TO   DQF-TOK-NA(1).
003140     MOVE    "N/A"               TO   DQF-TOK-NA(2).
003150     MOVE    "NA"                TO   DQF-TOK-NA(3).
003160     MOVE    "na"                TO   DQF-TOK-NA(4).
003170     MOVE    "n/a"               TO   DQF-TOK-NA(5).
003180 A130-LOAD-NA-TOKENS-EX.
003190     EXIT.
003200*
003210 A140-LOAD-NO-TOKENS.
003220*---------------------------------------------------------------*
003230     MOVE    "NO"                TO   DQF-TOK-NO(1).
003240     MOVE    "No"                TO   DQF-TOK-NO(2).
003250     MOVE    "no"                TO   DQF-TOK-NO(3).
003260     MOVE    "FALSE"             TO   DQF-TOK-NO(4).
003270     MOVE    "False"             TO   DQF-TOK-NO(5).
003280     MOVE    "false"             TO   DQF-TOK-NO(6).
003290     MOVE    "0"                 TO   DQF-TOK-NO(7).
003300 A140-LOAD-NO-TOKENS-EX.
003310     EXIT.
003320*
003330 A150-LOAD-UNK-TOKENS.
003340*---------------------------------------------------------------*
003350     MOVE    "UNKNOWN"           TO   DQF-TOK-UNK(1).
003360     MOVE    "Unknown"           TO   DQF-TOK-UNK(2).
003370     MOVE    "unknown"           TO   DQF-TOK-UNK(3).
003380     MOVE    "Not sure"          TO   DQF-TOK-UNK(4).
003390     MOVE    "NOT_SURE"          TO   DQF-TOK-UNK(5).
003400 A150-LOAD-UNK-TOKENS-EX.
003410     EXIT.
003420*
003430 EJECT
003440*---------------------------------------------------------------*
003450* B100 READS THE WHOLE IMPACT EVENTS FILE INTO DQF-EVT-TABLE SO
003460* EVERY CHECK BELOW CAN MAKE REPEATED PASSES OVER IT.
003470*---------------------------------------------------------------*
003480 B100-READ-EVENT-FILE.
003490*---------------------------------------------------------------*
003500     MOVE    ZERO                TO   DQF-EVT-RECCOUNT.
003510     MOVE    "N"                 TO   WK-C-EOF-SWITCH.
003520     OPEN    INPUT                    DQEVTIN.
003530     IF      NOT WK-C-SUCCESSFUL
003540             DISPLAY "DQBMAIN - OPEN FAILED ON DQEVTIN - STATUS "
003550                     WK-C-FILE-STATUS
003560             GO TO Y900-ABNORMAL-TERMINATION
003570     END-IF.
003580     PERFORM B110-READ-ONE-RECORD
003590        THRU B110-READ-ONE-RECORD-EX.
003600     PERFORM B120-PROCESS-ONE-RECORD
003610        THRU B120-PROCESS-ONE-RECORD-EX
003620        UNTIL WK-C-EOF-REACHED.
003630     CLOSE   DQEVTIN.
003640 B100-READ-EVENT-FILE-EX.
003650     EXIT.
003660*
003670 B110-READ-ONE-RECORD.
003680     READ    DQEVTIN
003690        AT END
003700             MOVE "Y"             TO   WK-C-EOF-SWITCH
003710     END-READ.
003720 B110-READ-ONE-RECORD-EX.
003730     EXIT.
003740*
003750 B120-PROCESS-ONE-RECORD.
003760     ADD     1                   TO   DQF-EVT-RECCOUNT.
003770     SET     DQF-EVT-IX          TO   DQF-EVT-RECCOUNT.
003780     MOVE    DQM-EVT-ENTITY-ID   TO   DQF-EVT-E-ENTITY-ID(DQF-EVT-IX).
003790     MOVE    DQM-EVT-EVENT-DATE  TO   DQF-EVT-E-EVENT-DATE(DQF-EVT-IX).
003800     MOVE    DQM-EVT-PROGRAM     TO   DQF-EVT-E-PROGRAM(DQF-EVT-IX).
003810     MOVE    DQM-EVT-STATUS      TO   DQF-EVT-E-STATUS(DQF-EVT-IX).
003820     MOVE    DQM-EVT-SCORE       TO   DQF-EVT-E-SCORE(DQF-EVT-IX).
003830     MOVE    DQM-EVT-REGION      TO   DQF-EVT-E-REGION(DQF-EVT-IX).
003840     MOVE    DQM-EVT-COMMENT     TO   DQF-EVT-E-COMMENT(DQF-EVT-IX).
003850     PERFORM B110-READ-ONE-RECORD
003860        THRU B110-READ-ONE-RECORD-EX.
003870 B120-PROCESS-ONE-RECORD-EX.
003880     EXIT.
003890*
003900 EJECT
003910*---------------------------------------------------------------*
003920* B500 STANDARDIZES MISSING-LABEL TOKENS IN PLACE, BEFORE ANY OF
003930* THE FOUR CHECKS LOOK AT THE TABLE.
003940*---------------------------------------------------------------*
003950 B500-STANDARDIZE-RECORDS.
003960*---------------------------------------------------------------*
003970     CALL    "DQBSTDL"           USING DQF-EVT-TABLE
003980                                        DQF-RUN-CONFIG
003990                                        LK-DQ-STDL-RESULT.
004000 B500-STANDARDIZE-RECORDS-EX.
004010     EXIT.
004020*
004030 EJECT
004040*---------------------------------------------------------------*
004050* C100 RUNS THE FOUR CHECKS IN THE FIXED ORDER REQUIRED BY THIS
004060* SYSTEM - COMPLETENESS, DUPLICATES, CONSISTENCY, DRIFT - AND
004070* ACCUMULATES EVERY ISSUE RAISED INTO LK-DQ-ALL-ISSUES IN THAT
004080* SAME ORDER.
004090*---------------------------------------------------------------*
004100 C100-RUN-QUALITY-CHECKS.
004110*---------------------------------------------------------------*
004120     MOVE    ZERO                TO   LK-ALL-ISSUE-COUNT.
004130     MOVE    "completeness"      TO   WS-CURRENT-CHECK-NAME.
004140     SET     WS-SCORE-IX         TO   1.
004150     CALL    "DQBCMPL"           USING DQF-EVT-TABLE
004160                                        DQF-RUN-CONFIG
004170                                        LK-DQ-RESULT.
004180     PERFORM C150-SAVE-CHECK-RESULT
004190        THRU C150-SAVE-CHECK-RESULT-EX.
004200     MOVE    "duplicates"        TO   WS-CURRENT-CHECK-NAME.
004210     SET     WS-SCORE-IX         TO   2.
004220     CALL    "DQBDUPL"           USING DQF-EVT-TABLE
004230                                        DQF-RUN-CONFIG
004240                                        LK-DQ-RESULT.
004250     PERFORM C150-SAVE-CHECK-RESULT
004260        THRU C150-SAVE-CHECK-RESULT-EX.
004270     MOVE    "consistency"       TO   WS-CURRENT-CHECK-NAME.
004280     SET     WS-SCORE-IX         TO   3.
004290     CALL    "DQBCNST"           USING DQF-EVT-TABLE
004300                                        DQF-RUN-CONFIG
004310                                        LK-DQ-RESULT.
004320     PERFORM C150-SAVE-CHECK-RESULT
004330        THRU C150-SAVE-CHECK-RESULT-EX.
004340     MOVE    "drift"             TO   WS-CURRENT-CHECK-NAME.
004350     SET     WS-SCORE-IX         TO   4.
004360     CALL    "DQBDRFT"           USING DQF-EVT-TABLE
004370                                        DQF-RUN-CONFIG
004380                                        LK-DQ-RESULT.
004390     PERFORM C150-SAVE-CHECK-RESULT
004400        THRU C150-SAVE-CHECK-RESULT-EX.
004410 C100-RUN-QUALITY-CHECKS-EX.
004420     EXIT.
004430*
004440*---------------------------------------------------------------*
004450* C150 COPIES ONE JUST-COMPLETED CHECK'S RESULT INTO ITS SLOT ON
004460* THE SCORECARD AND APPENDS ITS ISSUES INTO THE COMBINED LIST.
004470*---------------------------------------------------------------*
004480 C150-SAVE-CHECK-RESULT.
004490*---------------------------------------------------------------*
004500     MOVE    WS-CURRENT-CHECK-NAME
004510                                  TO   WS-SCORE-CHECK(WS-SCORE-IX).
004520     MOVE    LK-DQ-STATUS        TO   WS-SCORE-STATUS(WS-SCORE-IX).
004530     MOVE    LK-DQ-NOTES         TO   WS-SCORE-NOTES(WS-SCORE-IX).
004540     IF      LK-DQ-ISSUE-COUNT > ZERO
004550             PERFORM C160-APPEND-ONE-ISSUE
004560                THRU C160-APPEND-ONE-ISSUE-EX
004570                VARYING LK-DQ-ISSUE-IX FROM 1 BY 1
004580                UNTIL LK-DQ-ISSUE-IX > LK-DQ-ISSUE-COUNT
004590     END-IF.
004600 C150-SAVE-CHECK-RESULT-EX.
004610     EXIT.
004620*
004630 C160-APPEND-ONE-ISSUE.
004640     ADD     1                   TO   LK-ALL-ISSUE-COUNT.
004650     SET     LK-ALL-ISSUE-IX     TO   LK-ALL-ISSUE-COUNT.
004660     MOVE    WS-CURRENT-CHECK-NAME
004670                                  TO   LK-ALL-CHECK(LK-ALL-ISSUE-IX).
004680     MOVE    LK-DQ-ISS-HAS-RECIDX(LK-DQ-ISSUE-IX)
004690                                  TO   LK-ALL-HAS-RECIDX(LK-ALL-ISSUE-IX).
004700     MOVE    LK-DQ-ISS-RECIDX(LK-DQ-ISSUE-IX)
004710                                  TO   LK-ALL-RECIDX(LK-ALL-ISSUE-IX).
004720     MOVE    LK-DQ-ISS-FIELD(LK-DQ-ISSUE-IX)
004730                                  TO   LK-ALL-FIELD(LK-ALL-ISSUE-IX).
004740     MOVE    LK-DQ-ISS-MESSAGE(LK-DQ-ISSUE-IX)
004750                                  TO   LK-ALL-MESSAGE(LK-ALL-ISSUE-IX).
004760     MOVE    LK-DQ-ISS-FIX(LK-DQ-ISSUE-IX)
004770                                  TO   LK-ALL-FIX(LK-ALL-ISSUE-IX).
004780 C160-APPEND-ONE-ISSUE-EX.
004790     EXIT.
004800*
004810 EJECT
004820*---------------------------------------------------------------*
004830* C900 ROLLS UP THE OVERALL STATUS - THE WORST OF THE FOUR
004840* CHECKS, PASS < WARN < FAIL, ANYTHING UNRECOGNIZED RANKS FAIL.
004850*---------------------------------------------------------------*
004860 C900-COMPUTE-OVERALL-STATUS.
004870*---------------------------------------------------------------*
004880     MOVE    "overall"           TO   WS-SCORE-CHECK(5).
004890     MOVE    "Worst-of check statuses"
004900                                  TO   WS-SCORE-NOTES(5).
004910     MOVE    1                   TO   WS-WORST-SEV.
004920     MOVE    "PASS"               TO   WS-WORST-STATUS.
004930     PERFORM C910-RANK-ONE-CHECK
004940        THRU C910-RANK-ONE-CHECK-EX
004950        VARYING WS-RANK-IX FROM 1 BY 1 UNTIL WS-RANK-IX > 4.
004960     MOVE    WS-WORST-STATUS     TO   WS-SCORE-STATUS(5).
004970 C900-COMPUTE-OVERALL-STATUS-EX.
004980     EXIT.
004990*
005000 C910-RANK-ONE-CHECK.
005010     PERFORM C920-SEVERITY-OF-STATUS
005020        THRU C920-SEVERITY-OF-STATUS-EX.
005030     IF      WS-THIS-SEV > WS-WORST-SEV
005040             MOVE WS-THIS-SEV    TO   WS-WORST-SEV
005050             MOVE WS-SCORE-STATUS(WS-RANK-IX)
005060                                  TO   WS-WORST-STATUS
005070     END-IF.
005080 C910-RANK-ONE-CHECK-EX.
005090     EXIT.
005100*
005110 C920-SEVERITY-OF-STATUS.
005120     EVALUATE WS-SCORE-STATUS(WS-RANK-IX)
005130         WHEN "PASS"
005140             MOVE 1              TO   WS-THIS-SEV
005150         WHEN "WARN"
005160             MOVE 2              TO   WS-THIS-SEV
005170         WHEN "FAIL"
005180             MOVE 3              TO   WS-THIS-SEV
005190         WHEN OTHER
005200             MOVE 3              TO   WS-THIS-SEV
005210     END-EVALUATE.
005220 C920-SEVERITY-OF-STATUS-EX.
005230     EXIT.
005240*
005250 EJECT
005260*---------------------------------------------------------------*
005270* D100 WRITES THE SCORECARD - THE FOUR CHECKS FOLLOWED BY THE
005280* OVERALL LINE, ALWAYS FIVE DETAIL LINES UNDER A HEADER.
005290*---------------------------------------------------------------*
005300 D100-WRITE-SCORECARD-FILE.
005310*---------------------------------------------------------------*
005320     OPEN    OUTPUT                   DQSCORD.
005330     IF      NOT WK-C-SUCCESSFUL
005340             DISPLAY "DQBMAIN - OPEN FAILED ON DQSCORD - STATUS "
005350                     WK-C-FILE-STATUS
005360             GO TO Y900-ABNORMAL-TERMINATION
005370     END-IF.
005380     MOVE    "check,status,notes" TO  DQM-SCORD-LINE.
005390     WRITE   DQM-SCORD-LINE.
005400     PERFORM D110-WRITE-ONE-SCORE-LINE
005410        THRU D110-WRITE-ONE-SCORE-LINE-EX
005420        VARYING WS-SCORE-IX FROM 1 BY 1 UNTIL WS-SCORE-IX > 5.
005430     CLOSE   DQSCORD.
005440 D100-WRITE-SCORECARD-FILE-EX.
005450     EXIT.
005460*
005470 D110-WRITE-ONE-SCORE-LINE.
005480     MOVE    ZERO                TO   WS-LINE-LEN.
005490     MOVE    SPACES              TO   WS-LINE-BUILD.
005500     MOVE    SPACES              TO   WS-SANI-FIELD.
005510     MOVE    WS-SCORE-CHECK(WS-SCORE-IX)
005520                                  TO   WS-SANI-FIELD.
005530     PERFORM F000-PREP-COLUMN    THRU F000-PREP-COLUMN-EX.
005540     PERFORM F300-APPEND-COLUMN  THRU F300-APPEND-COLUMN-EX.
005550     PERFORM F400-APPEND-COMMA   THRU F400-APPEND-COMMA-EX.
005560     MOVE    SPACES              TO   WS-SANI-FIELD.
005570     MOVE    WS-SCORE-STATUS(WS-SCORE-IX)
005580                                  TO   WS-SANI-FIELD.
005590     PERFORM F000-PREP-COLUMN    THRU F000-PREP-COLUMN-EX.
005600     PERFORM F300-APPEND-COLUMN  THRU F300-APPEND-COLUMN-EX.
005610     PERFORM F400-APPEND-COMMA   THRU F400-APPEND-COMMA-EX.
005620     MOVE    SPACES              TO   WS-SANI-FIELD.
005630     MOVE    WS-SCORE-NOTES(WS-SCORE-IX)
005640                                  TO   WS-SANI-FIELD.
005650     PERFORM F000-PREP-COLUMN    THRU F000-PREP-COLUMN-EX.
005660     PERFORM F300-APPEND-COLUMN  THRU F300-APPEND-COLUMN-EX.
005670     MOVE    WS-LINE-BUILD       TO   DQM-SCORD-LINE.
005680     WRITE   DQM-SCORD-LINE.
005690 D110-WRITE-ONE-SCORE-LINE-EX.
005700     EXIT.
005710*
005720 EJECT
005730*---------------------------------------------------------------*
005740* D200 WRITES THE COMBINED ISSUES FILE, IN CHECK-RUN ORDER.  A
005750* HEADER LINE IS ALWAYS WRITTEN, EVEN WHEN THERE ARE NO ISSUES.
005760*---------------------------------------------------------------*
005770 D200-WRITE-ISSUES-FILE.
005780*---------------------------------------------------------------*
005790     OPEN    OUTPUT                   DQISSUE.
005800     IF      NOT WK-C-SUCCESSFUL
005810             DISPLAY "DQBMAIN - OPEN FAILED ON DQISSUE - STATUS "
005820                     WK-C-FILE-STATUS
005830             GO TO Y900-ABNORMAL-TERMINATION
005840     END-IF.
005850     MOVE    "check,record_index,field,message,suggested_fix"
005860                                  TO   DQM-ISSUE-LINE.
005870     WRITE   DQM-ISSUE-LINE.
005880     IF      LK-ALL-ISSUE-COUNT > ZERO
005890             PERFORM D210-WRITE-ONE-ISSUE-LINE
005900                THRU D210-WRITE-ONE-ISSUE-LINE-EX
005910                VARYING LK-ALL-ISSUE-IX FROM 1 BY 1
005920                UNTIL LK-ALL-ISSUE-IX > LK-ALL-ISSUE-COUNT
005930     END-IF.
005940     CLOSE   DQISSUE.
005950 D200-WRITE-ISSUES-FILE-EX.
005960     EXIT.
005970*
005980 D210-WRITE-ONE-ISSUE-LINE.
005990     MOVE    ZERO                TO   WS-LINE-LEN.
006000     MOVE    SPACES              TO   WS-LINE-BUILD.
006010     MOVE    SPACES              TO   WS-SANI-FIELD.
006020     MOVE    LK-ALL-CHECK(LK-ALL-ISSUE-IX)
006030                                  TO   WS-SANI-FIELD.
006040     PERFORM F000-PREP-COLUMN    THRU F000-PREP-COLUMN-EX.
006050     PERFORM F300-APPEND-COLUMN  THRU F300-APPEND-COLUMN-EX.
006060     PERFORM F400-APPEND-COMMA   THRU F400-APPEND-COMMA-EX.
006070     PERFORM D220-BUILD-RECIDX-COLUMN
006080        THRU D220-BUILD-RECIDX-COLUMN-EX.
006090     PERFORM F000-PREP-COLUMN    THRU F000-PREP-COLUMN-EX.
006100     PERFORM F300-APPEND-COLUMN  THRU F300-APPEND-COLUMN-EX.
006110     PERFORM F400-APPEND-COMMA   THRU F400-APPEND-COMMA-EX.
006120     MOVE    SPACES              TO   WS-SANI-FIELD.
006130     MOVE    LK-ALL-FIELD(LK-ALL-ISSUE-IX)
006140                                  TO   WS-SANI-FIELD.
006150     PERFORM F000-PREP-COLUMN    THRU F000-PREP-COLUMN-EX.
006160     PERFORM F300-APPEND-COLUMN  THRU F300-APPEND-COLUMN-EX.
006170     PERFORM F400-APPEND-COMMA   THRU F400-APPEND-COMMA-EX.
006180     MOVE    SPACES              TO   WS-SANI-FIELD.
006190     MOVE    LK-ALL-MESSAGE(LK-ALL-ISSUE-IX)
006200                                  TO   WS-SANI-FIELD.
006210     PERFORM F000-PREP-COLUMN    THRU F000-PREP-COLUMN-EX.
006220     PERFORM F300-APPEND-COLUMN  THRU F300-APPEND-COLUMN-EX.
006230     PERFORM F400-APPEND-COMMA   THRU F400-APPEND-COMMA-EX.
006240     MOVE    SPACES              TO   WS-SANI-FIELD.
006250     MOVE    LK-ALL-FIX(LK-ALL-ISSUE-IX)
006260                                  TO   WS-SANI-FIELD.
006270     PERFORM F000-PREP-COLUMN    THRU F000-PREP-COLUMN-EX.
006280     PERFORM F300-APPEND-COLUMN  THRU F300-APPEND-COLUMN-EX.
006290     MOVE    WS-LINE-BUILD       TO   DQM-ISSUE-LINE.
006300     WRITE   DQM-ISSUE-LINE.
006310 D210-WRITE-ONE-ISSUE-LINE-EX.
006320     EXIT.
006330*
006340*---------------------------------------------------------------*
006350* D220 LEAVES WS-SANI-FIELD BLANK FOR A CONFIG-LEVEL ISSUE (NO
006360* RECORD BEHIND IT) OR LOADED WITH THE LEFT-JUSTIFIED, ZERO
006370* BASED RECORD INDEX OTHERWISE.
006380*---------------------------------------------------------------*
006390 D220-BUILD-RECIDX-COLUMN.
006400*---------------------------------------------------------------*
006410     MOVE    SPACES              TO   WS-SANI-FIELD.
006420     IF      LK-ALL-RECIDX-PRESENT(LK-ALL-ISSUE-IX)
006430             MOVE LK-ALL-RECIDX(LK-ALL-ISSUE-IX) TO WS-NUMTEXT-ED
006440             PERFORM D230-LEFT-TRIM-NUMTEXT
006450                THRU D230-LEFT-TRIM-NUMTEXT-EX
006460     END-IF.
006470 D220-BUILD-RECIDX-COLUMN-EX.
006480     EXIT.
006490*
006500 D230-LEFT-TRIM-NUMTEXT.
006510     MOVE    1                   TO   WS-NUMTEXT-START.
006520     PERFORM D240-SKIP-LEADING-SPACE
006530        THRU D240-SKIP-LEADING-SPACE-EX
006540        UNTIL WS-NUMTEXT-START > 5
006550           OR WS-NUMTEXT-ED(WS-NUMTEXT-START:1) NOT = SPACE.
006560     IF      WS-NUMTEXT-START <= 5
006570             MOVE WS-NUMTEXT-ED(WS-NUMTEXT-START:6 - WS-NUMTEXT-START)
006580                                  TO   WS-SANI-FIELD
006590     END-IF.
006600 D230-LEFT-TRIM-NUMTEXT-EX.
006610     EXIT.
006620*
006630 D240-SKIP-LEADING-SPACE.
006640     ADD     1                   TO   WS-NUMTEXT-START.
006650 D240-SKIP-LEADING-SPACE-EX.
006660     EXIT.
006670*
006680 EJECT
006690*---------------------------------------------------------------*
006700* D300 HANDS THE COMBINED ISSUE LIST TO DQBFIXL, WHICH GROUPS
006710* AND SORTS IT INTO THE FIX-LIST SUMMARY.
006720*---------------------------------------------------------------*
006730 D300-BUILD-FIX-LIST.
006740*---------------------------------------------------------------*
006750     CALL    "DQBFIXL"           USING LK-DQ-ALL-ISSUES
006760                                        LK-DQ-FIXLIST-RESULT.
006770 D300-BUILD-FIX-LIST-EX.
006780     EXIT.
006790*
006800*---------------------------------------------------------------*
006810* D400 WRITES THE FIX LIST, ALREADY SORTED BY DQBFIXL.  A HEADER
006820* LINE IS ALWAYS WRITTEN, EVEN WHEN THERE ARE NO GROUPS.
006830*---------------------------------------------------------------*
006840 D400-WRITE-FIXLIST-FILE.
006850*---------------------------------------------------------------*
006860     OPEN    OUTPUT                   DQFIXLS.
006870     IF      NOT WK-C-SUCCESSFUL
006880             DISPLAY "DQBMAIN - OPEN FAILED ON DQFIXLS - STATUS "
006890                     WK-C-FILE-STATUS
006900             GO TO Y900-ABNORMAL-TERMINATION
006910     END-IF.
006920     MOVE    "check,field,message,count" TO DQM-FIXLS-LINE.
006930     WRITE   DQM-FIXLS-LINE.
006940     IF      LK-FIX-GROUP-COUNT > ZERO
006950             PERFORM D410-WRITE-ONE-FIXLIST-LINE
006960                THRU D410-WRITE-ONE-FIXLIST-LINE-EX
006970                VARYING LK-FIX-GROUP-IX FROM 1 BY 1
006980                UNTIL LK-FIX-GROUP-IX > LK-FIX-GROUP-COUNT
006990     END-IF.
007000     CLOSE   DQFIXLS.
007010 D400-WRITE-FIXLIST-FILE-EX.
007020     EXIT.
007030*
007040 D410-WRITE-ONE-FIXLIST-LINE.
007050     MOVE    ZERO                TO   WS-LINE-LEN.
007060     MOVE    SPACES              TO   WS-LINE-BUILD.
007070     MOVE    SPACES              TO   WS-SANI-FIELD.
007080     MOVE    LK-FIX-CHECK(LK-FIX-GROUP-IX)
007090                                  TO   WS-SANI-FIELD.
007100     PERFORM F000-PREP-COLUMN    THRU F000-PREP-COLUMN-EX.
007110     PERFORM F300-APPEND-COLUMN  THRU F300-APPEND-COLUMN-EX.
007120     PERFORM F400-APPEND-COMMA   THRU F400-APPEND-COMMA-EX.
007130     MOVE    SPACES              TO   WS-SANI-FIELD.
007140     MOVE    LK-FIX-FIELD(LK-FIX-GROUP-IX)
007150                                  TO   WS-SANI-FIELD.
007160     PERFORM F000-PREP-COLUMN    THRU F000-PREP-COLUMN-EX.
007170     PERFORM F300-APPEND-COLUMN  THRU F300-APPEND-COLUMN-EX.
007180     PERFORM F400-APPEND-COMMA   THRU F400-APPEND-COMMA-EX.
007190     MOVE    SPACES              TO   WS-SANI-FIELD.
007200     MOVE    LK-FIX-MESSAGE(LK-FIX-GROUP-IX)
007210                                  TO   WS-SANI-FIELD.
007220     PERFORM F000-PREP-COLUMN    THRU F000-PREP-COLUMN-EX.
007230     PERFORM F300-APPEND-COLUMN  THRU F300-APPEND-COLUMN-EX.
007240     PERFORM F400-APPEND-COMMA   THRU F400-APPEND-COMMA-EX.
007250     MOVE    SPACES              TO   WS-SANI-FIELD.
007260     MOVE    LK-FIX-COUNT(LK-FIX-GROUP-IX) TO WS-NUMTEXT-ED.
007270     PERFORM D230-LEFT-TRIM-NUMTEXT
007280        THRU D230-LEFT-TRIM-NUMTEXT-EX.
007290     PERFORM F000-PREP-COLUMN    THRU F000-PREP-COLUMN-EX.
007300     PERFORM F300-APPEND-COLUMN  THRU F300-APPEND-COLUMN-EX.
007310     MOVE    WS-LINE-BUILD       TO   DQM-FIXLS-LINE.
007320     WRITE   DQM-FIXLS-LINE.
007330 D410-WRITE-ONE-FIXLIST-LINE-EX.
007340     EXIT.
007350*
007360 EJECT
007370*---------------------------------------------------------------*
007380* F000-F400 ARE THE SHARED COLUMN BUILDING ROUTINES USED BY ALL
007390* THREE OUTPUT FILES.  F100 SWAPS ANY EMBEDDED COMMA FOR A
007400* SEMICOLON SO IT CANNOT BE MISTAKEN FOR A COLUMN DELIMITER
007410* (DQ0082).  F200 FINDS HOW MANY OF THE 100 BYTES IN
007420* WS-SANI-FIELD ARE NOT TRAILING SPACE.  F300 COPIES THAT MANY
007430* BYTES ONTO THE END OF WS-LINE-BUILD BY REFERENCE MODIFICATION,
007440* NEVER BY STRINGING WS-LINE-BUILD INTO ITSELF.  F400 APPENDS A
007450* SINGLE COMMA THE SAME WAY.
007460*---------------------------------------------------------------*
007470 F000-PREP-COLUMN.
007480*---------------------------------------------------------------*
007490     PERFORM F100-SANITIZE-COMMAS
007500        THRU F100-SANITIZE-COMMAS-EX.
007510     PERFORM F200-RIGHT-TRIM-LENGTH
007520        THRU F200-RIGHT-TRIM-LENGTH-EX.
007530 F000-PREP-COLUMN-EX.
007540     EXIT.
007550*
007560 F100-SANITIZE-COMMAS.
007570     PERFORM F110-SANITIZE-ONE-CHAR
007580        THRU F110-SANITIZE-ONE-CHAR-EX
007590        VARYING WS-SANI-IX FROM 1 BY 1 UNTIL WS-SANI-IX > 100.
007600 F100-SANITIZE-COMMAS-EX.
007610     EXIT.
007620*
007630 F110-SANITIZE-ONE-CHAR.
007640     IF      WS-SANI-CHAR(WS-SANI-IX) = ","
007650             MOVE ";"            TO   WS-SANI-CHAR(WS-SANI-IX)
007660     END-IF.
007670 F110-SANITIZE-ONE-CHAR-EX.
007680     EXIT.
007690*
007700 F200-RIGHT-TRIM-LENGTH.
007710     MOVE    100                 TO   WS-TRIM-LEN.
007720     PERFORM F210-SCAN-BACK-ONE-CHAR
007730        THRU F210-SCAN-BACK-ONE-CHAR-EX
007740        UNTIL WS-TRIM-LEN = 0
007750           OR WS-SANI-CHAR(WS-TRIM-LEN) NOT = SPACE.
007760 F200-RIGHT-TRIM-LENGTH-EX.
007770     EXIT.
007780*
007790 F210-SCAN-BACK-ONE-CHAR.
007800     SUBTRACT 1                  FROM WS-TRIM-LEN.
007810 F210-SCAN-BACK-ONE-CHAR-EX.
007820     EXIT.
007830*
007840 F300-APPEND-COLUMN.
007850     IF      WS-TRIM-LEN > ZERO
007860             MOVE WS-SANI-FIELD(1:WS-TRIM-LEN)
007870                     TO WS-LINE-BUILD(WS-LINE-LEN + 1 : WS-TRIM-LEN)
007880             ADD  WS-TRIM-LEN    TO   WS-LINE-LEN
007890     END-IF.
007900 F300-APPEND-COLUMN-EX.
007910     EXIT.
007920*
007930 F400-APPEND-COMMA.
007940     ADD     1                   TO   WS-LINE-LEN.
007950     MOVE    ","                 TO   WS-LINE-BUILD(WS-LINE-LEN:1).
007960 F400-APPEND-COMMA-EX.
007970     EXIT.
007980*
007990 EJECT
008000*---------------------------------------------------------------*
008010 Y900-ABNORMAL-TERMINATION.
008020*---------------------------------------------------------------*
008030     SET     UPSI-SWITCH-0       TO   ON.
008040     GOBACK.
