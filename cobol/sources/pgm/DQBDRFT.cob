000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     DQBDRFT.
000050 AUTHOR.         R SUDIRMAN.
000060 INSTALLATION.   IMPACT DATA QUALITY UNIT.
000070 DATE-WRITTEN.   26 MAR 1987.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  CALLED ROUTINE FOR THE DRIFT CHECK.  BUCKETS
000120*               RECORDS BY CALENDAR PERIOD OF THE CONFIGURED
000130*               DATE FIELD, COMPARES THE LATEST PERIOD'S VOLUME
000140*               TO THE AVERAGE OF THE N PRECEDING BASELINE
000150*               PERIODS, AND FLAGS AN ABNORMAL SWING.  RECORDS
000160*               WHOSE DATE DOES NOT PARSE AS YYYY-MM-DD ARE
000170*               SIMPLY EXCLUDED FROM THE BUCKETING.
000180*
000190*               WEEKLY BUCKETING USES TRUE ISO-8601 WEEK NUMBERS -
000200*               WEEKS RUN MONDAY TO SUNDAY AND ARE KEYED TO THE
000210*               YEAR CONTAINING THEIR THURSDAY, SO THE FIRST OR
000220*               LAST FEW DAYS OF DECEMBER/JANUARY CAN BUCKET INTO
000230*               THE ADJACENT YEAR'S WEEK 1 OR WEEK 52/53.  THE
000240*               DAY-OF-WEEK ITSELF IS FOUND BY ZELLER'S
000250*               CONGRUENCE IN B260, SEE TAG DQ0085.
000260*
000270*=================================================================
000280* HISTORY OF MODIFICATION:
000290*=================================================================
000300* TAG    DATE       DEV     DESCRIPTION
000310*-----------------------------------------------------------------
000320* DQ0014 26/03/1987 TMPRSD  NEW PROGRAM - DQ-PROJECT PHASE 1
000330* DQ0052 14/05/1993 TMPKLS  HELPDESK 10277 - DOCUMENTED WEEKLY
000340*                           BUCKETING AS AN APPROXIMATION, FULL
000350*                           ISO WEEK RULE NOT WORTH THE RISK
000360*                           THIS LATE IN THE PROJECT
000370* DQ0063 11/01/1999 TMPRSD  Y2K REVIEW - YEAR IS HELD AS 4
000380*                           DIGITS THROUGHOUT, NO 2-DIGIT YEAR
000390*                           WINDOWING IN THIS PROGRAM
000400* DQ0078 18/09/2024 TMPFYM  HELPDESK 30261 - A MISSING DRIFT
000410*                           DATE FIELD WAS FAILING THE RUN AND
000420*                           RAISING AN ISSUE ENTRY. RUN NOW
000430*                           WARNS AND SKIPS DRIFT CHECKING
000440*                           WITH NO ISSUE RAISED, SEE B060
000450* DQ0085 22/09/2024 TMPFYM  HELPDESK 30264 - REPLACED THE DQ0052
000460*                           DAY-OF-YEAR/7 APPROXIMATION WITH TRUE
000470*                           ISO-8601 WEEK NUMBERING (NEW B260/
000480*                           B270/B280, ZELLER'S CONGRUENCE FOR
000490*                           THE DAY OF WEEK) - ALSO CORRECTED THE
000500*                           "NOT ENOUGH HISTORY" NOTES TEXT TO
000510*                           READ "NOT ENOUGH HISTORICAL PERIODS.."
000520*                           MATCHING THE DQ-PROJECT SPEC WORDING
000530*-----------------------------------------------------------------
000540*
000550 EJECT
000560**********************
000570 ENVIRONMENT DIVISION.
000580**********************
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.  IBM-AS400.
000610 OBJECT-COMPUTER.  IBM-AS400.
000620 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000630                   UPSI-0 IS UPSI-SWITCH-0
000640                      ON  STATUS IS U0-ON
000650                      OFF STATUS IS U0-OFF.
000660*
000670***************
000680 DATA DIVISION.
000690***************
000700 WORKING-STORAGE SECTION.
000710************************
000720 01  FILLER                  PIC X(24) VALUE
000730     "** PROGRAM DQBDRFT   **".
000740*
000750*---------------------------------------------------------------*
000760* ALTERNATE VIEW OF THE DATE TEXT BEING PARSED, BROKEN INTO
000770* CALENDAR PARTS, AND A NUMERIC VIEW USED TO RANGE-CHECK IT.
000780*---------------------------------------------------------------*
000790 01  WS-DATE-WORK.
000800     05  WS-DATE-TEXT             PIC X(10).
000810 01  WS-DATE-PARTS REDEFINES WS-DATE-WORK.
000820     05  WS-DATE-YYYY             PIC X(04).
000830     05  WS-DATE-DASH1            PIC X(01).
000840     05  WS-DATE-MM               PIC X(02).
000850     05  WS-DATE-DASH2            PIC X(01).
000860     05  WS-DATE-DD               PIC X(02).
000870 01  WS-DATE-NUMERIC REDEFINES WS-DATE-WORK.
000880     05  WS-DATE-NUM-ALL          PIC 9(10).
000890*
000900 01  WS-DATE-NUM-AREA.
000910     05  WS-YEAR-NUM              PIC 9(04).
000920     05  WS-MONTH-NUM             PIC 9(02).
000930     05  WS-DAY-NUM               PIC 9(02).
000940     05  WS-DOY-NUM               PIC 9(03) COMP.
000950     05  WS-LEAP-QUOT             PIC 9(04) COMP.
000960     05  WS-LEAP-REM              PIC 9(02) COMP.
000970     05  WS-DATE-VALID            PIC X(01) VALUE "N".
000980         88  WS-DATE-IS-VALID          VALUE "Y".
000990*
001000*---------------------------------------------------------------*
001010* TAG DQ0085 - TRUE ISO-8601 WEEK NUMBER OF THE DATE.  WS-DOW-NUM
001020* (1=MONDAY...7=SUNDAY) COMES OUT OF B260'S ZELLER'S CONGRUENCE.
001030* WS-ISO-YEAR IS THE ISO WEEK-NUMBERING YEAR, WHICH NEAR NEW
001040* YEAR CAN DIFFER FROM WS-YEAR-NUM (31 DEC CAN FALL IN WEEK 1 OF
001050* NEXT YEAR, 1-3 JAN CAN FALL IN WEEK 52/53 OF THE PRIOR YEAR).
001060*---------------------------------------------------------------*
001070 01  WS-ISO-WEEK-AREA.
001080     05  WS-DOW-NUM               PIC 9(01) COMP.
001090     05  WS-ISO-RAW               PIC 9(04) COMP.
001100     05  WS-ISO-WEEK              PIC 9(02) COMP.
001110     05  WS-ISO-YEAR              PIC 9(04).
001120*
001130*---------------------------------------------------------------*
001140* ZELLER'S CONGRUENCE SCRATCH AREA - B260 USES THIS TO FIND THE
001150* DAY OF WEEK OF WS-YEAR-NUM/WS-MONTH-NUM/WS-DAY-NUM WITHOUT ANY
001160* INTRINSIC FUNCTION, JANUARY AND FEBRUARY ARE TREATED AS MONTHS
001170* 13 AND 14 OF THE PRECEDING YEAR, PER THE STANDARD ALGORITHM.
001180*---------------------------------------------------------------*
001190 01  WS-ZELLER-AREA.
001200     05  WS-ZEL-Q                 PIC 9(02) COMP.
001210     05  WS-ZEL-M                 PIC 9(02) COMP.
001220     05  WS-ZEL-Y                 PIC 9(04) COMP.
001230     05  WS-ZEL-J                 PIC 9(02) COMP.
001240     05  WS-ZEL-K                 PIC 9(02) COMP.
001250     05  WS-ZEL-PROD              PIC 9(04) COMP.
001260     05  WS-ZEL-A1                PIC 9(02) COMP.
001270     05  WS-ZEL-A2                PIC 9(02) COMP.
001280     05  WS-ZEL-A3                PIC 9(02) COMP.
001290     05  WS-ZEL-SUM               PIC 9(04) COMP.
001300     05  WS-ZEL-TMP               PIC 9(02) COMP.
001310     05  WS-ZEL-QUOT              PIC 9(04) COMP.
001320     05  WS-ZEL-REM               PIC 9(02) COMP.
001330     05  WS-ZEL-H                 PIC 9(01) COMP.
001340*
001350*---------------------------------------------------------------*
001360* WEEKS-IN-YEAR SCRATCH AREA - B280 USES THIS TO TELL A 52-WEEK
001370* ISO YEAR FROM A 53-WEEK ONE, NEEDED WHEN B270 FINDS THE RAW
001380* WEEK NUMBER FALLS OUTSIDE 1 THRU THE CALENDAR YEAR'S OWN RANGE.
001390*---------------------------------------------------------------*
001400 01  WS-WEEKS-IN-YEAR-AREA.
001410     05  WS-WIY-YEAR              PIC 9(04) COMP.
001420     05  WS-WIY-YEAR-M1           PIC 9(04) COMP.
001430     05  WS-WIY-Q4                PIC 9(04) COMP.
001440     05  WS-WIY-Q100              PIC 9(04) COMP.
001450     05  WS-WIY-Q400              PIC 9(04) COMP.
001460     05  WS-WIY-SUM               PIC 9(04) COMP.
001470     05  WS-WIY-QUOT              PIC 9(04) COMP.
001480     05  WS-WIY-P                 PIC 9(01) COMP.
001490     05  WS-WIY-PM1               PIC 9(01) COMP.
001500     05  WS-WIY-WEEKS             PIC 9(02) COMP.
001510*
001520 01  WS-ABS-AREA.
001530     05  WS-ABS-PCT               PIC S9(1)V9(4) COMP-3.
001540*
001550*---------------------------------------------------------------*
001560* DAYS-BEFORE-MONTH TABLE (NON-LEAP) USED TO TURN MM/DD INTO A
001570* DAY-OF-YEAR NUMBER FOR THE WEEKLY BUCKETING.  LEAP FEBRUARY
001580* IS HANDLED SEPARATELY BY B250.
001590*---------------------------------------------------------------*
001600 01  WS-DAYS-BEFORE-TABLE.
001610     05  FILLER PIC 9(03) COMP VALUE 0.
001620     05  FILLER PIC 9(03) COMP VALUE 31.
001630     05  FILLER PIC 9(03) COMP VALUE 59.
001640     05  FILLER PIC 9(03) COMP VALUE 90.
001650     05  FILLER PIC 9(03) COMP VALUE 120.
001660     05  FILLER PIC 9(03) COMP VALUE 151.
001670     05  FILLER PIC 9(03) COMP VALUE 181.
001680     05  FILLER PIC 9(03) COMP VALUE 212.
001690     05  FILLER PIC 9(03) COMP VALUE 243.
001700     05  FILLER PIC 9(03) COMP VALUE 273.
001710     05  FILLER PIC 9(03) COMP VALUE 304.
001720     05  FILLER PIC 9(03) COMP VALUE 334.
001730 01  WS-DAYS-BEFORE-TABLE-R REDEFINES WS-DAYS-BEFORE-TABLE.
001740     05  WS-DAYS-BEFORE OCCURS 12 TIMES PIC 9(03) COMP.
001750*
001760 01  WS-PERIOD-TABLE.
001770     05  WS-PERIOD-COUNT          PIC 9(04) COMP.
001780     05  WS-PERIOD-ENTRY OCCURS 500 TIMES
001790                   INDEXED BY WS-PERIOD-IX.
001800         10  WS-PERIOD-KEY         PIC X(08).
001810         10  WS-PERIOD-RECCOUNT    PIC 9(05) COMP.
001820*
001830 01  WS-RATE-AREA.
001840     05  WS-BASELINE-SUM          PIC 9(07) COMP.
001850     05  WS-BASELINE-AVG          PIC S9(5)V9(2) COMP-3.
001860     05  WS-LATEST-COUNT          PIC 9(05) COMP.
001870     05  WS-PCT-CHANGE            PIC S9(1)V9(4) COMP-3.
001880     05  WS-PCT-DISPLAY           PIC S9(3)V9(1) COMP-3.
001890 01  WS-RATE-AREA-R REDEFINES WS-RATE-AREA.
001900     05  WS-RATE-BYTES            PIC X(16).
001910*
001920 01  WS-DISPLAY-AREA.
001930     05  WS-PCT-ED                PIC -ZZ9.9.
001940     05  WS-AVG-ED                PIC ZZZZ9.99.
001950     05  WS-LATEST-ED             PIC ZZZZ9.
001960*
001970 01  WS-CTR-AREA.
001980     05  WS-BASE-IX               PIC 9(04) COMP.
001990     05  WS-BASE-START            PIC 9(04) COMP.
002000     05  WS-SWAP-IX               PIC 9(04) COMP.
002010     05  WS-SWAP-JX               PIC 9(04) COMP.
002020     05  WS-SORTED-OK             PIC X(01) VALUE "N".
002030         88  WS-TABLE-IS-SORTED        VALUE "Y".
002040     05  FILLER                   PIC X(10).
002050*                                RESERVED FOR FUTURE EXPANSION
002060*
002070 01  WS-SWAP-AREA.
002080     05  WS-SWAP-KEY              PIC X(08).
002090     05  WS-SWAP-RECCOUNT         PIC 9(05) COMP.
002100*
002110 01  WS-TODAY-AREA.
002120     05  WS-TODAY-DATE            PIC 9(06).
002130 01  WS-TODAY-AREA-R REDEFINES WS-TODAY-AREA.
002140     05  WS-TODAY-YY              PIC 9(02).
002150     05  WS-TODAY-MM              PIC 9(02).
002160     05  WS-TODAY-DD              PIC 9(02).
002170*
002180 01  WS-DATE-FIELD-FOUND          PIC X(01) VALUE "N".
002190     88  WS-DATE-FIELD-IS-FOUND        VALUE "Y".
002200*
002210 EJECT
002220 LINKAGE SECTION.
002230*****************
002240 COPY DQFEVT.
002250 COPY DQFCFG.
002260 COPY LKDQRES.
002270 COPY LKDQFLD.
002280*
002290 EJECT
002300********************************************************
002310 PROCEDURE DIVISION USING DQF-EVT-TABLE
002320                           DQF-RUN-CONFIG
002330                           LK-DQ-RESULT.
002340********************************************************
002350 MAIN-MODULE.
002360     ACCEPT   WS-TODAY-DATE            FROM DATE.
002370     PERFORM  A000-DRIFT-ROUTINE
002380        THRU  A099-DRIFT-ROUTINE-EX.
002390     GOBACK.
002400*
002410*---------------------------------------------------------------*
002420 A000-DRIFT-ROUTINE.
002430*---------------------------------------------------------------*
002440     MOVE    SPACES              TO   LK-DQ-NOTES.
002450     MOVE    ZERO                TO   LK-DQ-ISSUE-COUNT.
002460     MOVE    ZERO                TO   WS-PERIOD-COUNT.
002470     PERFORM B050-VALIDATE-DATE-FIELD
002480        THRU B050-VALIDATE-DATE-FIELD-EX.
002490     IF      NOT WS-DATE-FIELD-IS-FOUND
002500             PERFORM B060-RAISE-CONFIG-ISSUE
002510                THRU B060-RAISE-CONFIG-ISSUE-EX
002520     ELSE
002530             IF      DQF-EVT-RECCOUNT > ZERO
002540                     PERFORM B100-BUCKET-ALL-RECORDS
002550                        THRU B100-BUCKET-ALL-RECORDS-EX
002560                        VARYING DQF-EVT-IX FROM 1 BY 1
002570                        UNTIL DQF-EVT-IX > DQF-EVT-RECCOUNT
002580             END-IF
002590             PERFORM B500-SORT-PERIOD-TABLE
002600                THRU B500-SORT-PERIOD-TABLE-EX
002610             IF      WS-PERIOD-COUNT <= DQF-DFT-BASELINE-N
002620                     MOVE "PASS" TO   LK-DQ-STATUS
002630                     STRING "Not enough historical periods"
002640                            DELIMITED BY SIZE
002650                            " to evaluate drift"
002660                            DELIMITED BY SIZE
002670                            INTO LK-DQ-NOTES
002680             ELSE
002690                     PERFORM C100-EVALUATE-DRIFT
002700                        THRU C100-EVALUATE-DRIFT-EX
002710             END-IF
002720     END-IF.
002730 A099-DRIFT-ROUTINE-EX.
002740     EXIT.
002750*
002760*---------------------------------------------------------------*
002770* B050 CONFIRMS THE CONFIGURED DRIFT DATE FIELD RESOLVES AGAINST
002780* THE IMPACT-EVENT LAYOUT (VALUES PASSED ARE IRRELEVANT HERE -
002790* ONLY DQBFVAL'S FOUND FLAG MATTERS).
002800*---------------------------------------------------------------*
002810 B050-VALIDATE-DATE-FIELD.
002820*---------------------------------------------------------------*
002830     MOVE    "N"                 TO   WS-DATE-FIELD-FOUND.
002840     MOVE    DQF-DFT-DATE-FIELD  TO   LK-FLD-NAME.
002850     MOVE    SPACES              TO   LK-FLD-ENTITY-ID
002860                                       LK-FLD-EVENT-DATE
002870                                       LK-FLD-PROGRAM
002880                                       LK-FLD-STATUS
002890                                       LK-FLD-SCORE
002900                                       LK-FLD-REGION
002910                                       LK-FLD-COMMENT.
002920     CALL    "DQBFVAL"           USING LK-DQ-FLDVAL-AREA.
002930     IF      LK-FLD-IS-FOUND
002940             MOVE "Y"            TO   WS-DATE-FIELD-FOUND
002950     END-IF.
002960 B050-VALIDATE-DATE-FIELD-EX.
002970     EXIT.
002980*
002990*---------------------------------------------------------------*
003000 B060-RAISE-CONFIG-ISSUE.
003010*---------------------------------------------------------------*
003020     MOVE    "WARN"              TO   LK-DQ-STATUS.
003030     STRING  "Date field '"      DELIMITED BY SIZE
003040             DQF-DFT-DATE-FIELD   DELIMITED BY SPACE
003050             "' missing; drift skipped"
003060                                  DELIMITED BY SIZE
003070             INTO LK-DQ-NOTES.
003080 B060-RAISE-CONFIG-ISSUE-EX.
003090     EXIT.
003100*
003110*---------------------------------------------------------------*
003120* B100 RESOLVES THE CONFIGURED DATE FIELD OF EACH RECORD AND,
003130* WHEN IT PARSES CLEANLY AS YYYY-MM-DD, ADDS IT TO ITS PERIOD
003140* BUCKET.
003150*---------------------------------------------------------------*
003160 B100-BUCKET-ALL-RECORDS.
003170*---------------------------------------------------------------*
003180     MOVE    DQF-DFT-DATE-FIELD  TO   LK-FLD-NAME.
003190     MOVE    DQF-EVT-E-ENTITY-ID(DQF-EVT-IX)  TO LK-FLD-ENTITY-ID.
003200     MOVE    DQF-EVT-E-EVENT-DATE(DQF-EVT-IX) TO LK-FLD-EVENT-DATE.
003210     MOVE    DQF-EVT-E-PROGRAM(DQF-EVT-IX)    TO LK-FLD-PROGRAM.
003220     MOVE    DQF-EVT-E-STATUS(DQF-EVT-IX)     TO LK-FLD-STATUS.
003230     MOVE    DQF-EVT-E-SCORE(DQF-EVT-IX)      TO LK-FLD-SCORE.
003240     MOVE    DQF-EVT-E-REGION(DQF-EVT-IX)     TO LK-FLD-REGION.
003250     MOVE    DQF-EVT-E-COMMENT(DQF-EVT-IX)    TO LK-FLD-COMMENT.
003260     CALL    "DQBFVAL"           USING LK-DQ-FLDVAL-AREA.
003270     MOVE    SPACES              TO   WS-DATE-TEXT.
003280     MOVE    LK-FLD-VALUE(1:10)  TO   WS-DATE-TEXT.
003290     MOVE    "N"                 TO   WS-DATE-VALID.
003300     PERFORM B200-VALIDATE-DATE
003310        THRU B200-VALIDATE-DATE-EX.
003320     IF      WS-DATE-IS-VALID
003330             PERFORM B300-BUILD-PERIOD-KEY
003340                THRU B300-BUILD-PERIOD-KEY-EX
003350             PERFORM B400-ADD-TO-PERIOD-TABLE
003360                THRU B400-ADD-TO-PERIOD-TABLE-EX
003370     END-IF.
003380 B100-BUCKET-ALL-RECORDS-EX.
003390     EXIT.
003400*
003410*---------------------------------------------------------------*
003420* B200 ACCEPTS ONLY A STRICT YYYY-MM-DD SHAPE - FOUR DIGITS, A
003430* DASH, TWO DIGITS, A DASH, TWO DIGITS - WITH MM IN 01-12 AND
003440* DD IN 01-31.  ANY OTHER DEVIATION IS UNPARSEABLE.
003450*---------------------------------------------------------------*
003460 B200-VALIDATE-DATE.
003470*---------------------------------------------------------------*
003480     IF      WS-DATE-DASH1 = "-" AND WS-DATE-DASH2 = "-"
003490       AND   WS-DATE-YYYY IS NUMERIC
003500       AND   WS-DATE-MM   IS NUMERIC
003510       AND   WS-DATE-DD   IS NUMERIC
003520             MOVE WS-DATE-YYYY   TO   WS-YEAR-NUM
003530             MOVE WS-DATE-MM     TO   WS-MONTH-NUM
003540             MOVE WS-DATE-DD     TO   WS-DAY-NUM
003550             IF WS-MONTH-NUM >= 1 AND WS-MONTH-NUM <= 12
003560               AND WS-DAY-NUM >= 1 AND WS-DAY-NUM <= 31
003570                  MOVE "Y"       TO   WS-DATE-VALID
003580             END-IF
003590     END-IF.
003600 B200-VALIDATE-DATE-EX.
003610     EXIT.
003620*
003630*---------------------------------------------------------------*
003640 B300-BUILD-PERIOD-KEY.
003650*---------------------------------------------------------------*
003660     MOVE    SPACES              TO   WS-SWAP-KEY.
003670     IF      DQF-DFT-MONTHLY
003680             STRING WS-DATE-YYYY DELIMITED BY SIZE
003690                    "-"          DELIMITED BY SIZE
003700                    WS-DATE-MM   DELIMITED BY SIZE
003710                    INTO WS-SWAP-KEY
003720     ELSE
003730             PERFORM B250-COMPUTE-DAY-OF-YEAR
003740                THRU B250-COMPUTE-DAY-OF-YEAR-EX
003750             PERFORM B260-COMPUTE-DAY-OF-WEEK
003760                THRU B260-COMPUTE-DAY-OF-WEEK-EX
003770             PERFORM B270-DETERMINE-ISO-WEEK
003780                THRU B270-DETERMINE-ISO-WEEK-EX
003790             MOVE WS-ISO-YEAR    TO   WS-SWAP-KEY(1:4)
003800             MOVE "-W"           TO   WS-SWAP-KEY(5:2)
003810             MOVE WS-ISO-WEEK    TO   WS-SWAP-KEY(7:2)
003820     END-IF.
003830 B300-BUILD-PERIOD-KEY-EX.
003840     EXIT.
003850*
003860*---------------------------------------------------------------*
003870* B250 TURNS MONTH/DAY INTO A DAY-OF-YEAR NUMBER USING THE
003880* DAYS-BEFORE-MONTH TABLE, ADDING ONE LEAP DAY WHEN THE YEAR
003890* IS DIVISIBLE BY 4 (NOT CHECKING THE CENTURY RULE - THIS
003900* PROGRAM NEVER SEES YEARS NEAR A CENTURY BOUNDARY).
003910*---------------------------------------------------------------*
003920 B250-COMPUTE-DAY-OF-YEAR.
003930*---------------------------------------------------------------*
003940     COMPUTE WS-DOY-NUM =
003950             WS-DAYS-BEFORE(WS-MONTH-NUM) + WS-DAY-NUM.
003960     DIVIDE  WS-YEAR-NUM BY 4   GIVING WS-LEAP-QUOT
003970                               REMAINDER WS-LEAP-REM.
003980     IF      WS-MONTH-NUM > 2
003990       AND   WS-LEAP-REM = 0
004000             ADD 1               TO   WS-DOY-NUM
004010     END-IF.
004020 B250-COMPUTE-DAY-OF-YEAR-EX.
004030     EXIT.
004040*
004050*---------------------------------------------------------------*
004060* TAG DQ0085 - ZELLER'S CONGRUENCE, SHIFTING JANUARY/FEBRUARY TO
004070* MONTHS 13/14 OF THE PRECEDING YEAR PER THE STANDARD ALGORITHM.
004080* WS-ZEL-H COMES OUT 0=SATURDAY...6=FRIDAY, RE-BASED BELOW TO
004090* THE ISO CONVENTION WS-DOW-NUM 1=MONDAY...7=SUNDAY.
004100*---------------------------------------------------------------*
004110 B260-COMPUTE-DAY-OF-WEEK.
004120*---------------------------------------------------------------*
004130     IF      WS-MONTH-NUM <= 2
004140             COMPUTE WS-ZEL-M = WS-MONTH-NUM + 12
004150             COMPUTE WS-ZEL-Y = WS-YEAR-NUM - 1
004160     ELSE
004170             MOVE    WS-MONTH-NUM TO   WS-ZEL-M
004180             MOVE    WS-YEAR-NUM  TO   WS-ZEL-Y
004190     END-IF.
004200     MOVE    WS-DAY-NUM           TO   WS-ZEL-Q.
004210     DIVIDE  WS-ZEL-Y BY 100      GIVING WS-ZEL-J
004220                                 REMAINDER WS-ZEL-K.
004230     COMPUTE WS-ZEL-PROD = (WS-ZEL-M + 1) * 26.
004240     DIVIDE   WS-ZEL-PROD BY 10   GIVING WS-ZEL-A1.
004250     DIVIDE   WS-ZEL-K    BY 4    GIVING WS-ZEL-A2.
004260     DIVIDE   WS-ZEL-J    BY 4    GIVING WS-ZEL-A3.
004270     COMPUTE WS-ZEL-SUM = WS-ZEL-Q + WS-ZEL-A1 + WS-ZEL-K
004280                        + WS-ZEL-A2 + WS-ZEL-A3 + (5 * WS-ZEL-J).
004290     DIVIDE   WS-ZEL-SUM BY 7     GIVING WS-ZEL-QUOT
004300                                 REMAINDER WS-ZEL-H.
004310     COMPUTE WS-ZEL-TMP = WS-ZEL-H + 5.
004320     DIVIDE   WS-ZEL-TMP BY 7     GIVING WS-ZEL-QUOT
004330                                 REMAINDER WS-ZEL-REM.
004340     COMPUTE WS-DOW-NUM = WS-ZEL-REM + 1.
004350 B260-COMPUTE-DAY-OF-WEEK-EX.
004360     EXIT.
004370*
004380*---------------------------------------------------------------*
004390* TAG DQ0085 - TURNS THE ORDINAL DAY (WS-DOY-NUM) AND ISO DAY OF
004400* WEEK (WS-DOW-NUM) INTO AN ISO WEEK NUMBER AND ISO WEEK-YEAR,
004410* ROLLING INTO THE PRIOR OR NEXT CALENDAR YEAR AT THE BOUNDARY
004420* THE SAME WAY THE STANDARD DOES - SEE B280 FOR THE 52-OR-53
004430* WEEK TEST THAT DECIDES WHICH WAY A ROLL-OVER GOES.
004440*---------------------------------------------------------------*
004450 B270-DETERMINE-ISO-WEEK.
004460*---------------------------------------------------------------*
004470     COMPUTE WS-ISO-RAW  = WS-DOY-NUM - WS-DOW-NUM + 10.
004480     DIVIDE   WS-ISO-RAW BY 7      GIVING WS-ISO-WEEK.
004490     MOVE    WS-YEAR-NUM          TO   WS-ISO-YEAR.
004500     IF      WS-ISO-WEEK < 1
004510             COMPUTE WS-WIY-YEAR = WS-YEAR-NUM - 1
004520             PERFORM B280-COMPUTE-WEEKS-IN-YEAR
004530                THRU B280-COMPUTE-WEEKS-IN-YEAR-EX
004540             COMPUTE WS-ISO-YEAR = WS-YEAR-NUM - 1
004550             MOVE    WS-WIY-WEEKS TO   WS-ISO-WEEK
004560     ELSE
004570             MOVE    WS-YEAR-NUM  TO   WS-WIY-YEAR
004580             PERFORM B280-COMPUTE-WEEKS-IN-YEAR
004590                THRU B280-COMPUTE-WEEKS-IN-YEAR-EX
004600             IF      WS-ISO-WEEK > WS-WIY-WEEKS
004610                     COMPUTE WS-ISO-YEAR = WS-YEAR-NUM + 1
004620                     MOVE    1    TO   WS-ISO-WEEK
004630             END-IF
004640     END-IF.
004650 B270-DETERMINE-ISO-WEEK-EX.
004660     EXIT.
004670*
004680*---------------------------------------------------------------*
004690* TAG DQ0085 - TELLS A 52-WEEK ISO YEAR FROM A 53-WEEK ONE USING
004700* P(Y) = (Y + Y/4 - Y/100 + Y/400) MOD 7 - A YEAR HAS 53 WEEKS
004710* WHEN P(YEAR) = 4 OR P(YEAR-1) = 3.  CALLER SETS WS-WIY-YEAR.
004720*---------------------------------------------------------------*
004730 B280-COMPUTE-WEEKS-IN-YEAR.
004740*---------------------------------------------------------------*
004750     DIVIDE  WS-WIY-YEAR BY 4     GIVING WS-WIY-Q4.
004760     DIVIDE  WS-WIY-YEAR BY 100   GIVING WS-WIY-Q100.
004770     DIVIDE  WS-WIY-YEAR BY 400   GIVING WS-WIY-Q400.
004780     COMPUTE WS-WIY-SUM = WS-WIY-YEAR + WS-WIY-Q4
004790                        - WS-WIY-Q100 + WS-WIY-Q400.
004800     DIVIDE  WS-WIY-SUM BY 7      GIVING WS-WIY-QUOT
004810                                 REMAINDER WS-WIY-P.
004820     COMPUTE WS-WIY-YEAR-M1 = WS-WIY-YEAR - 1.
004830     DIVIDE  WS-WIY-YEAR-M1 BY 4  GIVING WS-WIY-Q4.
004840     DIVIDE  WS-WIY-YEAR-M1 BY 100 GIVING WS-WIY-Q100.
004850     DIVIDE  WS-WIY-YEAR-M1 BY 400 GIVING WS-WIY-Q400.
004860     COMPUTE WS-WIY-SUM = WS-WIY-YEAR-M1 + WS-WIY-Q4
004870                        - WS-WIY-Q100 + WS-WIY-Q400.
004880     DIVIDE  WS-WIY-SUM BY 7      GIVING WS-WIY-QUOT
004890                                 REMAINDER WS-WIY-PM1.
004900     IF      WS-WIY-P = 4 OR WS-WIY-PM1 = 3
004910             MOVE 53              TO   WS-WIY-WEEKS
004920     ELSE
004930             MOVE 52              TO   WS-WIY-WEEKS
004940     END-IF.
004950 B280-COMPUTE-WEEKS-IN-YEAR-EX.
004960     EXIT.
004970*
004980*---------------------------------------------------------------*
004990 B400-ADD-TO-PERIOD-TABLE.
005000*---------------------------------------------------------------*
005010     MOVE    "N"                 TO   WS-SORTED-OK.
005020     PERFORM B410-FIND-PERIOD-ENTRY
005030        THRU B410-FIND-PERIOD-ENTRY-EX
005040        VARYING WS-PERIOD-IX FROM 1 BY 1
005050        UNTIL WS-PERIOD-IX > WS-PERIOD-COUNT
005060           OR WS-TABLE-IS-SORTED.
005070     IF      NOT WS-TABLE-IS-SORTED
005080             ADD 1               TO   WS-PERIOD-COUNT
005090             SET WS-PERIOD-IX    TO   WS-PERIOD-COUNT
005100             MOVE WS-SWAP-KEY    TO   WS-PERIOD-KEY(WS-PERIOD-IX)
005110             MOVE 1              TO   WS-PERIOD-RECCOUNT(WS-PERIOD-IX)
005120     END-IF.
005130 B400-ADD-TO-PERIOD-TABLE-EX.
005140     EXIT.
005150*
005160 B410-FIND-PERIOD-ENTRY.
005170     IF      WS-PERIOD-KEY(WS-PERIOD-IX) = WS-SWAP-KEY
005180             ADD 1               TO   WS-PERIOD-RECCOUNT(WS-PERIOD-IX)
005190             MOVE "Y"            TO   WS-SORTED-OK
005200     END-IF.
005210 B410-FIND-PERIOD-ENTRY-EX.
005220     EXIT.
005230*
005240*---------------------------------------------------------------*
005250* B500 SORTS THE PERIOD TABLE ASCENDING BY KEY (A PLAIN
005260* SELECTION SORT - THE TABLE NEVER HOLDS MORE THAN A FEW DOZEN
005270* DISTINCT PERIODS IN PRACTICE).
005280*---------------------------------------------------------------*
005290 B500-SORT-PERIOD-TABLE.
005300*---------------------------------------------------------------*
005310     IF      WS-PERIOD-COUNT > 1
005320             PERFORM B510-SORT-ONE-PASS
005330                THRU B510-SORT-ONE-PASS-EX
005340                VARYING WS-BASE-START FROM 1 BY 1
005350                UNTIL WS-BASE-START > WS-PERIOD-COUNT - 1
005360     END-IF.
005370 B500-SORT-PERIOD-TABLE-EX.
005380     EXIT.
005390*
005400 B510-SORT-ONE-PASS.
005410     PERFORM B520-COMPARE-ONE-PAIR
005420        THRU B520-COMPARE-ONE-PAIR-EX
005430        VARYING WS-BASE-IX FROM WS-BASE-START BY 1
005440        UNTIL WS-BASE-IX > WS-PERIOD-COUNT - 1.
005450 B510-SORT-ONE-PASS-EX.
005460     EXIT.
005470*
005480 B520-COMPARE-ONE-PAIR.
005490     SET     WS-PERIOD-IX        TO   WS-BASE-IX.
005500     ADD     1 TO WS-BASE-IX     GIVING WS-SWAP-IX.
005510     IF      WS-PERIOD-KEY(WS-SWAP-IX) < WS-PERIOD-KEY(WS-PERIOD-IX)
005520             MOVE WS-PERIOD-KEY(WS-PERIOD-IX)      TO   WS-SWAP-KEY
005530             MOVE WS-PERIOD-RECCOUNT(WS-PERIOD-IX) TO   WS-SWAP-RECCOUNT
005540             MOVE WS-PERIOD-KEY(WS-SWAP-IX)      TO
005550                 WS-PERIOD-KEY(WS-PERIOD-IX)
005560             MOVE WS-PERIOD-RECCOUNT(WS-SWAP-IX) TO
005570                 WS-PERIOD-RECCOUNT(WS-PERIOD-IX)
005580             MOVE WS-SWAP-KEY                    TO
005590                 WS-PERIOD-KEY(WS-SWAP-IX)
005600             MOVE WS-SWAP-RECCOUNT                TO
005610                 WS-PERIOD-RECCOUNT(WS-SWAP-IX)
005620     END-IF.
005630 B520-COMPARE-ONE-PAIR-EX.
005640     EXIT.
005650*
005660*---------------------------------------------------------------*
005670* C100 COMPARES THE LATEST PERIOD TO THE BASELINE AVERAGE OF
005680* THE N PERIODS IMMEDIATELY BEFORE IT.
005690*---------------------------------------------------------------*
005700 C100-EVALUATE-DRIFT.
005710*---------------------------------------------------------------*
005720     SET     WS-PERIOD-IX        TO   WS-PERIOD-COUNT.
005730     MOVE    WS-PERIOD-RECCOUNT(WS-PERIOD-IX) TO   WS-LATEST-COUNT.
005740     COMPUTE WS-BASE-START = WS-PERIOD-COUNT - DQF-DFT-BASELINE-N.
005750     MOVE    ZERO                TO   WS-BASELINE-SUM.
005760     PERFORM C110-SUM-ONE-BASELINE-PERIOD
005770        THRU C110-SUM-ONE-BASELINE-PERIOD-EX
005780        VARYING WS-PERIOD-IX FROM WS-BASE-START BY 1
005790        UNTIL WS-PERIOD-IX > WS-PERIOD-COUNT - 1.
005800     IF      WS-BASELINE-SUM = ZERO
005810             MOVE ZERO           TO   WS-BASELINE-AVG
005820             MOVE 1.0            TO   WS-PCT-CHANGE
005830     ELSE
005840             COMPUTE WS-BASELINE-AVG ROUNDED =
005850                     WS-BASELINE-SUM / DQF-DFT-BASELINE-N
005860             COMPUTE WS-PCT-CHANGE ROUNDED =
005870                     (WS-LATEST-COUNT - WS-BASELINE-AVG)
005880                     / WS-BASELINE-AVG
005890     END-IF.
005900     PERFORM C200-DECIDE-STATUS
005910        THRU C200-DECIDE-STATUS-EX.
005920 C100-EVALUATE-DRIFT-EX.
005930     EXIT.
005940*
005950 C110-SUM-ONE-BASELINE-PERIOD.
005960     ADD     WS-PERIOD-RECCOUNT(WS-PERIOD-IX) TO   WS-BASELINE-SUM.
005970 C110-SUM-ONE-BASELINE-PERIOD-EX.
005980     EXIT.
005990*
006000*---------------------------------------------------------------*
006010 C200-DECIDE-STATUS.
006020*---------------------------------------------------------------*
006030     MOVE    WS-PCT-CHANGE       TO   WS-ABS-PCT.
006040     IF      WS-ABS-PCT < 0
006050             COMPUTE WS-ABS-PCT = WS-ABS-PCT * -1
006060     END-IF.
006070     IF      WS-ABS-PCT >= DQF-DFT-FAIL-PCT
006080             MOVE "FAIL"         TO   LK-DQ-STATUS
006090     ELSE IF WS-ABS-PCT >= DQF-DFT-WARN-PCT
006100             MOVE "WARN"         TO   LK-DQ-STATUS
006110     ELSE
006120             MOVE "PASS"         TO   LK-DQ-STATUS
006130     END-IF.
006140     SET     WS-PERIOD-IX        TO   WS-PERIOD-COUNT.
006150     COMPUTE WS-PCT-DISPLAY ROUNDED = WS-PCT-CHANGE * 100.
006160     MOVE    WS-PCT-DISPLAY      TO   WS-PCT-ED.
006170     MOVE    WS-BASELINE-AVG     TO   WS-AVG-ED.
006180     MOVE    WS-LATEST-COUNT     TO   WS-LATEST-ED.
006190     STRING  WS-PERIOD-KEY(WS-PERIOD-IX) DELIMITED BY SPACE
006200             ": "                DELIMITED BY SIZE
006210             WS-LATEST-ED        DELIMITED BY SIZE
006220             " records vs baseline avg "
006230                                  DELIMITED BY SIZE
006240             WS-AVG-ED           DELIMITED BY SIZE
006250             " ("                DELIMITED BY SIZE
006260             WS-PCT-ED           DELIMITED BY SIZE
006270             "%)"                DELIMITED BY SIZE
006280             INTO LK-DQ-NOTES.
006290     IF      LK-DQ-WARN OR LK-DQ-FAIL
006300             PERFORM D100-RAISE-DRIFT-ISSUE
006310                THRU D100-RAISE-DRIFT-ISSUE-EX
006320     END-IF.
006330 C200-DECIDE-STATUS-EX.
006340     EXIT.
006350*
006360*---------------------------------------------------------------*
006370 D100-RAISE-DRIFT-ISSUE.
006380*---------------------------------------------------------------*
006390     ADD     1                   TO   LK-DQ-ISSUE-COUNT.
006400     SET     LK-DQ-ISSUE-IX      TO   LK-DQ-ISSUE-COUNT.
006410     MOVE    "N"                 TO
006420         LK-DQ-ISS-HAS-RECIDX(LK-DQ-ISSUE-IX).
006430     MOVE    SPACES              TO
006440         LK-DQ-ISS-FIELD(LK-DQ-ISSUE-IX).
006450     MOVE    LK-DQ-NOTES         TO
006460         LK-DQ-ISS-MESSAGE(LK-DQ-ISSUE-IX).
006470     MOVE    "Investigate the volume swing; compare to baseline periods."
006480                                  TO
006490         LK-DQ-ISS-FIX(LK-DQ-ISSUE-IX).
006500 D100-RAISE-DRIFT-ISSUE-EX.
006510     EXIT.
