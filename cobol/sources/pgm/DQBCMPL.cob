000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     DQBCMPL.
000050 AUTHOR.         R SUDIRMAN.
000060 INSTALLATION.   IMPACT DATA QUALITY UNIT.
000070 DATE-WRITTEN.   14 MAR 1987.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  CALLED ROUTINE FOR THE COMPLETENESS CHECK.  FOR
000120*               EVERY RECORD AND EVERY CONFIGURED REQUIRED FIELD,
000130*               A CELL IS MISSING WHEN ITS STANDARDIZED VALUE IS
000140*               BLANK, "NA" OR "UNKNOWN" - "NO" COUNTS AS A
000150*               REAL VALUE.  RATE = PRESENT CELLS OVER TOTAL
000160*               REQUIRED CELLS.  A REQUIRED FIELD NAME THAT DOES
000170*               NOT RESOLVE AGAINST THE IMPACT-EVENT LAYOUT
000180*               FAILS THE CHECK OUTRIGHT WITHOUT SCANNING CELLS.
000190*
000200*=================================================================
000210* HISTORY OF MODIFICATION:
000220*=================================================================
000230* TAG    DATE       DEV     DESCRIPTION
000240*-----------------------------------------------------------------
000250* DQ0011 14/03/1987 TMPRSD  NEW PROGRAM - DQ-PROJECT PHASE 1
000260* DQ0037 02/02/1990 TMPKLS  HELPDESK 7733 - EMPTY INPUT FILE WAS
000270*                           DIVIDING BY ZERO BUILDING THE RATE,
000280*                           NOW FORCED TO ZERO WHEN NO CELLS
000290* DQ0060 11/01/1999 TMPRSD  Y2K REVIEW - NO DATE ARITHMETIC IN
000300*                           THIS PROGRAM, NO CHANGE REQUIRED
000310* DQ0075 19/07/2024 TMPJKL  DQ-PROJECT PHASE 2 - RAISED LOCAL
000320*                           ISSUE-TABLE BOUND TO MATCH LKDQRES
000330*-----------------------------------------------------------------
000340*
000350 EJECT
000360**********************
000370 ENVIRONMENT DIVISION.
000380**********************
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER.  IBM-AS400.
000410 OBJECT-COMPUTER.  IBM-AS400.
000420 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000430                   UPSI-0 IS UPSI-SWITCH-0
000440                      ON  STATUS IS U0-ON
000450                      OFF STATUS IS U0-OFF.
000460*
000470***************
000480 DATA DIVISION.
000490***************
000500 WORKING-STORAGE SECTION.
000510************************
000520 01  FILLER                  PIC X(24) VALUE
000530     "** PROGRAM DQBCMPL   **".
000540*
000550 01  WS-CELL-COUNTERS.
000560     05  WS-TOTAL-CELLS           PIC 9(07) COMP.
000570     05  WS-PRESENT-CELLS         PIC 9(07) COMP.
000580     05  WS-MISSING-CELLS         PIC 9(07) COMP.
000590*
000600 01  WS-RATE-AREA.
000610     05  WS-RATE                  PIC S9(1)V9(4) COMP-3.
000620     05  WS-RATE-PCT              PIC S9(3)V9(1) COMP-3.
000630 01  WS-RATE-AREA-R REDEFINES WS-RATE-AREA.
000640     05  WS-RATE-BYTES            PIC X(06).
000650*
000660 01  WS-DISPLAY-AREA.
000670     05  WS-RATE-PCT-ED           PIC ZZ9.9.
000680     05  WS-MISSING-ED            PIC ZZZZ9.
000690     05  WS-TOTAL-ED              PIC ZZZZ9.
000700*
000710 01  WS-BAD-FIELD-AREA.
000720     05  WS-BAD-FIELD-LIST        PIC X(80).
000730     05  WS-BAD-FIELD-FOUND       PIC X(01) VALUE "N".
000740         88  WS-BAD-FIELD-IS-FOUND     VALUE "Y".
000750         88  WS-BAD-FIELD-NONE-FOUND   VALUE "N".
000760 01  WS-BAD-FIELD-AREA-R REDEFINES WS-BAD-FIELD-AREA.
000770     05  WS-BAD-FIELD-CHARS       PIC X(01) OCCURS 81 TIMES.
000780*
000790 01  WS-CTR-AREA.
000800     05  WS-REQ-IX                PIC 9(02) COMP.
000810     05  FILLER                   PIC X(10).
000820*                                RESERVED FOR FUTURE EXPANSION
000830*
000840 01  WS-TODAY-AREA.
000850     05  WS-TODAY-DATE            PIC 9(06).
000860 01  WS-TODAY-AREA-R REDEFINES WS-TODAY-AREA.
000870     05  WS-TODAY-YY              PIC 9(02).
000880     05  WS-TODAY-MM              PIC 9(02).
000890     05  WS-TODAY-DD              PIC 9(02).
000900*
000910 EJECT
000920 LINKAGE SECTION.
000930*****************
000940 COPY DQFEVT.
000950 COPY DQFCFG.
000960 COPY LKDQRES.
000970 COPY LKDQFLD.
000980*
000990 EJECT
001000********************************************************
001010 PROCEDURE DIVISION USING DQF-EVT-TABLE
001020                           DQF-RUN-CONFIG
001030                           LK-DQ-RESULT.
001040********************************************************
001050 MAIN-MODULE.
001060     ACCEPT   WS-TODAY-DATE            FROM DATE.
001070     PERFORM  A000-COMPLETENESS-ROUTINE
001080        THRU  A099-COMPLETENESS-ROUTINE-EX.
001090     GOBACK.
001100*
001110*---------------------------------------------------------------*
001120 A000-COMPLETENESS-ROUTINE.
001130*---------------------------------------------------------------*
001140     MOVE    SPACES              TO   LK-DQ-NOTES.
001150     MOVE    ZERO                TO   LK-DQ-ISSUE-COUNT.
001160     PERFORM B050-VALIDATE-REQUIRED-FIELDS
001170        THRU B050-VALIDATE-REQUIRED-FIELDS-EX.
001180     IF      WS-BAD-FIELD-IS-FOUND
001190             PERFORM B060-RAISE-CONFIG-ISSUE
001200                THRU B060-RAISE-CONFIG-ISSUE-EX
001210     ELSE
001220             PERFORM B100-SCAN-ALL-RECORDS
001230                THRU B100-SCAN-ALL-RECORDS-EX
001240             PERFORM C100-COMPUTE-RATE
001250                THRU C100-COMPUTE-RATE-EX
001260     END-IF.
001270 A099-COMPLETENESS-ROUTINE-EX.
001280     EXIT.
001290*
001300*---------------------------------------------------------------*
001310* B050 CONFIRMS EVERY CONFIGURED REQUIRED FIELD NAME RESOLVES
001320* AGAINST THE IMPACT-EVENT LAYOUT (VALUES PASSED ARE IRRELEVANT
001330* HERE - ONLY DQBFVAL'S FOUND FLAG MATTERS).
001340*---------------------------------------------------------------*
001350 B050-VALIDATE-REQUIRED-FIELDS.
001360*---------------------------------------------------------------*
001370     MOVE    SPACES              TO   WS-BAD-FIELD-LIST.
001380     MOVE    "N"                 TO   WS-BAD-FIELD-FOUND.
001390     PERFORM B055-VALIDATE-ONE-FIELD
001400        THRU B055-VALIDATE-ONE-FIELD-EX
001410        VARYING WS-REQ-IX FROM 1 BY 1
001420        UNTIL WS-REQ-IX > DQF-CPL-REQFLD-COUNT.
001430 B050-VALIDATE-REQUIRED-FIELDS-EX.
001440     EXIT.
001450*
001460 B055-VALIDATE-ONE-FIELD.
001470     MOVE    DQF-CPL-REQFLD(WS-REQ-IX)  TO   LK-FLD-NAME.
001480     MOVE    SPACES              TO   LK-FLD-ENTITY-ID
001490                                       LK-FLD-EVENT-DATE
001500                                       LK-FLD-PROGRAM
001510                                       LK-FLD-STATUS
001520                                       LK-FLD-SCORE
001530                                       LK-FLD-REGION
001540                                       LK-FLD-COMMENT.
001550     CALL    "DQBFVAL"           USING LK-DQ-FLDVAL-AREA.
001560     IF      LK-FLD-NOT-FOUND
001570       AND   WS-BAD-FIELD-NONE-FOUND
001580             MOVE "Y"            TO   WS-BAD-FIELD-FOUND
001590             MOVE DQF-CPL-REQFLD(WS-REQ-IX)
001600                                  TO   WS-BAD-FIELD-LIST
001610     END-IF.
001620 B055-VALIDATE-ONE-FIELD-EX.
001630     EXIT.
001640*
001650*---------------------------------------------------------------*
001660 B060-RAISE-CONFIG-ISSUE.
001670*---------------------------------------------------------------*
001680     MOVE    "FAIL"              TO   LK-DQ-STATUS.
001690     STRING  "Missing required columns in dataset: "
001700             DELIMITED BY SIZE
001710             WS-BAD-FIELD-LIST    DELIMITED BY SIZE
001720             INTO LK-DQ-NOTES.
001730     ADD     1                   TO   LK-DQ-ISSUE-COUNT.
001740     SET     LK-DQ-ISSUE-IX      TO   LK-DQ-ISSUE-COUNT.
001750     MOVE    "N"                 TO
001755         LK-DQ-ISS-HAS-RECIDX(LK-DQ-ISSUE-IX).
001760     MOVE    SPACES              TO   LK-DQ-ISS-FIELD(LK-DQ-ISSUE-IX).
001770     MOVE    LK-DQ-NOTES         TO   LK-DQ-ISS-MESSAGE(LK-DQ-ISSUE-IX).
001780     MOVE    "Configure the required-field list to match the layout."
001790                                  TO   LK-DQ-ISS-FIX(LK-DQ-ISSUE-IX).
001800 B060-RAISE-CONFIG-ISSUE-EX.
001810     EXIT.
001820*
001830*---------------------------------------------------------------*
001840 B100-SCAN-ALL-RECORDS.
001850*---------------------------------------------------------------*
001860     MOVE    ZERO                TO   WS-TOTAL-CELLS.
001870     MOVE    ZERO                TO   WS-PRESENT-CELLS.
001880     MOVE    ZERO                TO   WS-MISSING-CELLS.
001890     IF      DQF-EVT-RECCOUNT > ZERO
001900             PERFORM B200-SCAN-ONE-RECORD
001910                THRU B200-SCAN-ONE-RECORD-EX
001920                VARYING DQF-EVT-IX FROM 1 BY 1
001930                UNTIL DQF-EVT-IX > DQF-EVT-RECCOUNT
001940     END-IF.
001950 B100-SCAN-ALL-RECORDS-EX.
001960     EXIT.
001970*
001980 B200-SCAN-ONE-RECORD.
001990     PERFORM C200-SCAN-ONE-CELL
002000        THRU C200-SCAN-ONE-CELL-EX
002010        VARYING WS-REQ-IX FROM 1 BY 1
002020        UNTIL WS-REQ-IX > DQF-CPL-REQFLD-COUNT.
002030 B200-SCAN-ONE-RECORD-EX.
002040     EXIT.
002050*
002060*---------------------------------------------------------------*
002070 C200-SCAN-ONE-CELL.
002080*---------------------------------------------------------------*
002090     ADD     1                   TO   WS-TOTAL-CELLS.
002100     MOVE    DQF-CPL-REQFLD(WS-REQ-IX)     TO   LK-FLD-NAME.
002110     MOVE    DQF-EVT-E-ENTITY-ID(DQF-EVT-IX)  TO LK-FLD-ENTITY-ID.
002120     MOVE    DQF-EVT-E-EVENT-DATE(DQF-EVT-IX) TO LK-FLD-EVENT-DATE.
002130     MOVE    DQF-EVT-E-PROGRAM(DQF-EVT-IX)    TO LK-FLD-PROGRAM.
002140     MOVE    DQF-EVT-E-STATUS(DQF-EVT-IX)     TO LK-FLD-STATUS.
002150     MOVE    DQF-EVT-E-SCORE(DQF-EVT-IX)      TO LK-FLD-SCORE.
002160     MOVE    DQF-EVT-E-REGION(DQF-EVT-IX)     TO LK-FLD-REGION.
002170     MOVE    DQF-EVT-E-COMMENT(DQF-EVT-IX)    TO LK-FLD-COMMENT.
002180     CALL    "DQBFVAL"           USING LK-DQ-FLDVAL-AREA.
002190     IF      LK-FLD-VALUE = SPACES
002200       OR    LK-FLD-VALUE = "NA"
002210       OR    LK-FLD-VALUE = "UNKNOWN"
002220             ADD 1               TO   WS-MISSING-CELLS
002230             PERFORM D200-RAISE-MISSING-ISSUE
002240                THRU D200-RAISE-MISSING-ISSUE-EX
002250     ELSE
002260             ADD 1               TO   WS-PRESENT-CELLS
002270     END-IF.
002280 C200-SCAN-ONE-CELL-EX.
002290     EXIT.
002300*
002310*---------------------------------------------------------------*
002320 D200-RAISE-MISSING-ISSUE.
002330*---------------------------------------------------------------*
002340     ADD     1                   TO   LK-DQ-ISSUE-COUNT.
002350     SET     LK-DQ-ISSUE-IX      TO   LK-DQ-ISSUE-COUNT.
002360     MOVE    "Y"                 TO
002365         LK-DQ-ISS-HAS-RECIDX(LK-DQ-ISSUE-IX).
002370     COMPUTE LK-DQ-ISS-RECIDX(LK-DQ-ISSUE-IX) = DQF-EVT-IX - 1.
002380     MOVE    DQF-CPL-REQFLD(WS-REQ-IX)
002390                                  TO   LK-DQ-ISS-FIELD(LK-DQ-ISSUE-IX).
002400     STRING  "Missing required value for '"
002410             DELIMITED BY SIZE
002420             DQF-CPL-REQFLD(WS-REQ-IX) DELIMITED BY SPACE
002430             "'"                 DELIMITED BY SIZE
002440             INTO LK-DQ-ISS-MESSAGE(LK-DQ-ISSUE-IX).
002450     STRING  "Populate '"        DELIMITED BY SIZE
002460             DQF-CPL-REQFLD(WS-REQ-IX) DELIMITED BY SPACE
002470             "' or mark explicitly (NA/UNKNOWN) where appropriate."
002480                                  DELIMITED BY SIZE
002490             INTO LK-DQ-ISS-FIX(LK-DQ-ISSUE-IX).
002500 D200-RAISE-MISSING-ISSUE-EX.
002510     EXIT.
002520*
002530*---------------------------------------------------------------*
002540* C100 COMPUTES THE COMPLETENESS RATE AND DECIDES THE STATUS.
002550* AN EMPTY FILE OR AN EMPTY REQUIRED-FIELD LIST LEAVES THE RATE
002560* AT ZERO RATHER THAN DIVIDING BY ZERO - SEE TAG DQ0037.
002570*---------------------------------------------------------------*
002580 C100-COMPUTE-RATE.
002590*---------------------------------------------------------------*
002600     IF      WS-TOTAL-CELLS = ZERO
002610             MOVE ZERO           TO   WS-RATE
002620     ELSE
002630             COMPUTE WS-RATE ROUNDED =
002640                     WS-PRESENT-CELLS / WS-TOTAL-CELLS
002650     END-IF.
002660     IF      WS-RATE >= DQF-CPL-PASS-THRESH
002670             MOVE "PASS"         TO   LK-DQ-STATUS
002680     ELSE IF WS-RATE >= DQF-CPL-WARN-THRESH
002690             MOVE "WARN"         TO   LK-DQ-STATUS
002700     ELSE
002710             MOVE "FAIL"         TO   LK-DQ-STATUS
002720     END-IF.
002730     COMPUTE WS-RATE-PCT ROUNDED = WS-RATE * 100.
002740     MOVE    WS-RATE-PCT         TO   WS-RATE-PCT-ED.
002750     MOVE    WS-MISSING-CELLS    TO   WS-MISSING-ED.
002760     MOVE    WS-TOTAL-CELLS      TO   WS-TOTAL-ED.
002770     STRING  WS-RATE-PCT-ED      DELIMITED BY SIZE
002780             "% required cells present ("
002790                                  DELIMITED BY SIZE
002800             WS-MISSING-ED       DELIMITED BY SIZE
002810             " missing of "      DELIMITED BY SIZE
002820             WS-TOTAL-ED         DELIMITED BY SIZE
002830             ")"                 DELIMITED BY SIZE
002840             INTO LK-DQ-NOTES.
002850 C100-COMPUTE-RATE-EX.
002860     EXIT.
