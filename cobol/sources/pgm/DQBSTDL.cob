000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     DQBSTDL.
000050 AUTHOR.         R SUDIRMAN.
000060 INSTALLATION.   IMPACT DATA QUALITY UNIT.
000070 DATE-WRITTEN.   04 MAR 1987.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO STANDARDIZE THE
000120*               MISSING-VALUE LABELS ON EVERY FIELD OF EVERY
000130*               RECORD IN THE IMPACT-EVENT WORK TABLE BEFORE
000140*               THE FOUR QUALITY CHECKS ARE RUN AGAINST IT.
000150*
000160*               MAPPING PRECEDENCE IS UNKNOWN, THEN NO, THEN
000170*               NA.  A WHOLLY BLANK FIELD MAPS TO NA.  A FIELD
000180*               ALREADY REWRITTEN BY AN EARLIER MAPPING IS NOT
000190*               RE-EXAMINED BY A LATER ONE.
000200*
000210*=================================================================
000220* HISTORY OF MODIFICATION:
000230*=================================================================
000240* TAG    DATE       DEV     DESCRIPTION
000250*-----------------------------------------------------------------
000260* DQ0001 04/03/1987 TMPRSD  NEW PROGRAM - DQ-PROJECT PHASE 1
000270* DQ0009 17/09/1987 TMPRSD  ADDED NO-TOKEN VOCABULARY, WAS
000280*                           FOLDING "NO" INTO NA BY MISTAKE
000290* DQ0033 22/02/1994 TMPKLS  HELPDESK 11029 - EVT-SCORE FIELD
000300*                           TRUNCATES "UNKNOWN" TO 6 BYTES -
000310*                           CONFIRMED EXPECTED, RECORD LAYOUT
000320*                           WON'T WIDEN, NOTED FOR OPERATIONS
000330* DQ0058 11/01/1999 TMPRSD  Y2K REVIEW - NO DATE ARITHMETIC IN
000340*                           THIS PROGRAM, NO CHANGE REQUIRED
000350* DQ0074 19/07/2024 TMPJKL  DQ-PROJECT PHASE 2 - NO LOGIC
000360*                           CHANGE, RECOMPILED FOR EXPANDED
000370*                           DQF-EVT-TABLE (SEE DQFEVT)
000380*-----------------------------------------------------------------
000390*
000400 EJECT
000410**********************
000420 ENVIRONMENT DIVISION.
000430**********************
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.  IBM-AS400.
000460 OBJECT-COMPUTER.  IBM-AS400.
000470 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000480                   UPSI-0 IS UPSI-SWITCH-0
000490                      ON  STATUS IS U0-ON
000500                      OFF STATUS IS U0-OFF.
000510*
000520***************
000530 DATA DIVISION.
000540***************
000550 WORKING-STORAGE SECTION.
000560************************
000570 01  FILLER                  PIC X(24) VALUE
000580     "** PROGRAM DQBSTDL   **".
000590*
000600 01  WS-TODAY-AREA.
000610     05  WS-TODAY-DATE            PIC 9(06).
000620 01  WS-TODAY-AREA-R REDEFINES WS-TODAY-AREA.
000630     05  WS-TODAY-YY              PIC 9(02).
000640     05  WS-TODAY-MM              PIC 9(02).
000650     05  WS-TODAY-DD              PIC 9(02).
000660*
000670 01  WS-FIELD-WORK.
000680     05  WS-FLD-VALUE             PIC X(20).
000690     05  WS-FLD-TRIMMED           PIC X(20).
000700     05  WS-FLD-NEWVAL            PIC X(20).
000710 01  WS-FIELD-WORK-R REDEFINES WS-FIELD-WORK.
000720     05  WS-FLD-CHARS             PIC X(01) OCCURS 60 TIMES.
000730*
000740 01  WS-CANON-LABELS.
000750     05  WS-CANON-NA              PIC X(20) VALUE "NA".
000760     05  WS-CANON-NO              PIC X(20) VALUE "NO".
000770     05  WS-CANON-UNKNOWN         PIC X(20) VALUE "UNKNOWN".
000780 01  WS-CANON-LABELS-R REDEFINES WS-CANON-LABELS.
000790     05  WS-CANON-ENTRY           PIC X(20) OCCURS 3 TIMES.
000800*
000810 01  WS-CTR-AREA.
000820     05  WS-FLD-NO                PIC 9(02) COMP.
000830     05  WS-FLD-START             PIC 9(02) COMP.
000840     05  WS-TOK-IX                PIC 9(02) COMP.
000850     05  WS-FLD-MATCHED           PIC X(01) VALUE "N".
000860         88  WS-FLD-IS-MATCHED          VALUE "Y".
000870         88  WS-FLD-NOT-MATCHED         VALUE "N".
000880     05  FILLER                   PIC X(10).
000890*                                RESERVED FOR FUTURE EXPANSION
000900*
000910 EJECT
000920 LINKAGE SECTION.
000930*****************
000940 COPY DQFEVT.
000950 COPY DQFCFG.
000960 COPY LKDQSTD.
000970*
000980 EJECT
000990********************************************************
001000 PROCEDURE DIVISION USING DQF-EVT-TABLE
001010                           DQF-RUN-CONFIG
001020                           LK-DQ-STDL-RESULT.
001030********************************************************
001040 MAIN-MODULE.
001050     ACCEPT   WS-TODAY-DATE            FROM DATE.
001060     PERFORM  A000-STANDARDIZE-ROUTINE
001070        THRU  A099-STANDARDIZE-ROUTINE-EX.
001080     GOBACK.
001090*
001100*---------------------------------------------------------------*
001110 A000-STANDARDIZE-ROUTINE.
001120*---------------------------------------------------------------*
001130     MOVE    "OK"                TO   LK-STD-STATUS.
001140     MOVE    ZERO                TO   LK-STD-FIELDS-CHANGED.
001150     IF      DQF-EVT-RECCOUNT > ZERO
001160             PERFORM B100-STANDARDIZE-ONE-RECORD
001170                THRU B100-STANDARDIZE-ONE-RECORD-EX
001180                VARYING DQF-EVT-IX FROM 1 BY 1
001190                UNTIL DQF-EVT-IX > DQF-EVT-RECCOUNT
001200     END-IF.
001210 A099-STANDARDIZE-ROUTINE-EX.
001220     EXIT.
001230*
001240*---------------------------------------------------------------*
001250 B100-STANDARDIZE-ONE-RECORD.
001260*---------------------------------------------------------------*
001270     PERFORM C100-STANDARDIZE-ONE-FIELD
001280        THRU C100-STANDARDIZE-ONE-FIELD-EX
001290        VARYING WS-FLD-NO FROM 1 BY 1
001300        UNTIL WS-FLD-NO > 7.
001310 B100-STANDARDIZE-ONE-RECORD-EX.
001320     EXIT.
001330*
001340*---------------------------------------------------------------*
001350 C100-STANDARDIZE-ONE-FIELD.
001360*---------------------------------------------------------------*
001370     PERFORM D100-FETCH-FIELD-VALUE
001380        THRU D100-FETCH-FIELD-VALUE-EX.
001390     PERFORM D200-LEFT-TRIM-VALUE
001400        THRU D200-LEFT-TRIM-VALUE-EX.
001410     MOVE    "N"                 TO   WS-FLD-MATCHED.
001420     PERFORM E100-TEST-UNKNOWN-TOKENS
001430        THRU E100-TEST-UNKNOWN-TOKENS-EX.
001440     IF      WS-FLD-NOT-MATCHED
001450             PERFORM E200-TEST-NO-TOKENS
001460                THRU E200-TEST-NO-TOKENS-EX
001470     END-IF.
001480     IF      WS-FLD-NOT-MATCHED
001490             PERFORM E300-TEST-NA-TOKENS
001500                THRU E300-TEST-NA-TOKENS-EX
001510     END-IF.
001520     IF      WS-FLD-IS-MATCHED
001530             PERFORM D300-STORE-FIELD-VALUE
001540                THRU D300-STORE-FIELD-VALUE-EX
001550             ADD 1               TO   LK-STD-FIELDS-CHANGED
001560     END-IF.
001570 C100-STANDARDIZE-ONE-FIELD-EX.
001580     EXIT.
001590*
001600*---------------------------------------------------------------*
001610* D100 FETCHES FIELD NUMBER WS-FLD-NO (1-7) OF THE CURRENT
001620* RECORD INTO THE 20-BYTE SCRATCH AREA.  SHORTER FIELDS ARE
001630* SPACE-FILLED ON THE RIGHT BY THE MOVE.
001640*---------------------------------------------------------------*
001650 D100-FETCH-FIELD-VALUE.
001660     EVALUATE WS-FLD-NO
001670         WHEN 1
001680             MOVE DQF-EVT-E-ENTITY-ID(DQF-EVT-IX)
001690                                  TO   WS-FLD-VALUE
001700         WHEN 2
001710             MOVE DQF-EVT-E-EVENT-DATE(DQF-EVT-IX)
001720                                  TO   WS-FLD-VALUE
001730         WHEN 3
001740             MOVE DQF-EVT-E-PROGRAM(DQF-EVT-IX)
001750                                  TO   WS-FLD-VALUE
001760         WHEN 4
001770             MOVE DQF-EVT-E-STATUS(DQF-EVT-IX)
001780                                  TO   WS-FLD-VALUE
001790         WHEN 5
001800             MOVE DQF-EVT-E-SCORE(DQF-EVT-IX)
001810                                  TO   WS-FLD-VALUE
001820         WHEN 6
001830             MOVE DQF-EVT-E-REGION(DQF-EVT-IX)
001840                                  TO   WS-FLD-VALUE
001850         WHEN 7
001860             MOVE DQF-EVT-E-COMMENT(DQF-EVT-IX)
001870                                  TO   WS-FLD-VALUE
001880         WHEN OTHER
001890             MOVE SPACES          TO   WS-FLD-VALUE
001900     END-EVALUATE.
001910 D100-FETCH-FIELD-VALUE-EX.
001920     EXIT.
001930*
001940*---------------------------------------------------------------*
001950 D200-LEFT-TRIM-VALUE.
001960*---------------------------------------------------------------*
001970     MOVE    SPACES              TO   WS-FLD-TRIMMED.
001980     MOVE    1                   TO   WS-FLD-START.
001990     PERFORM D210-SKIP-LEADING-SPACE
002000        THRU D210-SKIP-LEADING-SPACE-EX
002010        UNTIL WS-FLD-START > 20
002020           OR WS-FLD-VALUE(WS-FLD-START:1) NOT = SPACE.
002030     IF      WS-FLD-START <= 20
002040             MOVE WS-FLD-VALUE(WS-FLD-START:21 - WS-FLD-START)
002050                                  TO   WS-FLD-TRIMMED
002060     END-IF.
002070 D200-LEFT-TRIM-VALUE-EX.
002080     EXIT.
002090*
002100 D210-SKIP-LEADING-SPACE.
002110     ADD     1                   TO   WS-FLD-START.
002120 D210-SKIP-LEADING-SPACE-EX.
002130     EXIT.
002140*
002150*---------------------------------------------------------------*
002160* D300 STORES THE MAPPED VALUE (WS-FLD-NEWVAL, ALREADY ONE OF
002170* THE CANONICAL LABELS) BACK INTO FIELD NUMBER WS-FLD-NO.  A
002180* CANONICAL LABEL WIDER THAN THE TARGET FIELD (EVT-SCORE IS
002190* ONLY 6 BYTES) IS TRUNCATED BY THE MOVE - SEE TAG DQ0033.
002200*---------------------------------------------------------------*
002210 D300-STORE-FIELD-VALUE.
002220     EVALUATE WS-FLD-NO
002230         WHEN 1
002240             MOVE WS-FLD-NEWVAL  TO   DQF-EVT-E-ENTITY-ID(DQF-EVT-IX)
002250         WHEN 2
002260             MOVE WS-FLD-NEWVAL  TO   DQF-EVT-E-EVENT-DATE(DQF-EVT-IX)
002270         WHEN 3
002280             MOVE WS-FLD-NEWVAL  TO   DQF-EVT-E-PROGRAM(DQF-EVT-IX)
002290         WHEN 4
002300             MOVE WS-FLD-NEWVAL  TO   DQF-EVT-E-STATUS(DQF-EVT-IX)
002310         WHEN 5
002320             MOVE WS-FLD-NEWVAL  TO   DQF-EVT-E-SCORE(DQF-EVT-IX)
002330         WHEN 6
002340             MOVE WS-FLD-NEWVAL  TO   DQF-EVT-E-REGION(DQF-EVT-IX)
002350         WHEN 7
002360             MOVE WS-FLD-NEWVAL  TO   DQF-EVT-E-COMMENT(DQF-EVT-IX)
002370     END-EVALUATE.
002380 D300-STORE-FIELD-VALUE-EX.
002390     EXIT.
002400*
002410*---------------------------------------------------------------*
002420 E100-TEST-UNKNOWN-TOKENS.
002430*---------------------------------------------------------------*
002440     PERFORM F100-COMPARE-UNK-TOKEN
002450        THRU F100-COMPARE-UNK-TOKEN-EX
002460        VARYING WS-TOK-IX FROM 1 BY 1
002470        UNTIL WS-TOK-IX > DQF-TOK-UNK-COUNT
002480           OR WS-FLD-IS-MATCHED.
002490 E100-TEST-UNKNOWN-TOKENS-EX.
002500     EXIT.
002510*
002520 F100-COMPARE-UNK-TOKEN.
002530     IF      WS-FLD-TRIMMED(1:10) = DQF-TOK-UNK(WS-TOK-IX)
002540       AND   WS-FLD-TRIMMED(11:10) = SPACES
002550             MOVE "Y"            TO   WS-FLD-MATCHED
002560             MOVE WS-CANON-UNKNOWN
002570                                  TO   WS-FLD-NEWVAL
002580     END-IF.
002590 F100-COMPARE-UNK-TOKEN-EX.
002600     EXIT.
002610*
002620*---------------------------------------------------------------*
002630 E200-TEST-NO-TOKENS.
002640*---------------------------------------------------------------*
002650     PERFORM F200-COMPARE-NO-TOKEN
002660        THRU F200-COMPARE-NO-TOKEN-EX
002670        VARYING WS-TOK-IX FROM 1 BY 1
002680        UNTIL WS-TOK-IX > DQF-TOK-NO-COUNT
002690           OR WS-FLD-IS-MATCHED.
002700 E200-TEST-NO-TOKENS-EX.
002710     EXIT.
002720*
002730 F200-COMPARE-NO-TOKEN.
002740     IF      WS-FLD-TRIMMED(1:10) = DQF-TOK-NO(WS-TOK-IX)
002750       AND   WS-FLD-TRIMMED(11:10) = SPACES
002760             MOVE "Y"            TO   WS-FLD-MATCHED
002770             MOVE WS-CANON-NO    TO   WS-FLD-NEWVAL
002780     END-IF.
002790 F200-COMPARE-NO-TOKEN-EX.
002800     EXIT.
002810*
002820*---------------------------------------------------------------*
002830 E300-TEST-NA-TOKENS.
002840*---------------------------------------------------------------*
002850     PERFORM F300-COMPARE-NA-TOKEN
002860        THRU F300-COMPARE-NA-TOKEN-EX
002870        VARYING WS-TOK-IX FROM 1 BY 1
002880        UNTIL WS-TOK-IX > DQF-TOK-NA-COUNT
002890           OR WS-FLD-IS-MATCHED.
002900 E300-TEST-NA-TOKENS-EX.
002910     EXIT.
002920*
002930 F300-COMPARE-NA-TOKEN.
002940     IF      WS-FLD-TRIMMED(1:10) = DQF-TOK-NA(WS-TOK-IX)
002950       AND   WS-FLD-TRIMMED(11:10) = SPACES
002960             MOVE "Y"            TO   WS-FLD-MATCHED
002970             MOVE WS-CANON-NA    TO   WS-FLD-NEWVAL
002980     END-IF.
002990 F300-COMPARE-NA-TOKEN-EX.
003000     EXIT.
