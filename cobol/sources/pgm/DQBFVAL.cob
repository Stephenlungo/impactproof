000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     DQBFVAL.
000050 AUTHOR.         R SUDIRMAN.
000060 INSTALLATION.   IMPACT DATA QUALITY UNIT.
000070 DATE-WRITTEN.   11 MAR 1987.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  SHARED CALLED ROUTINE THAT RESOLVES A FIELD NAME
000120*               OUT OF THE RUN CONFIGURATION (THE BUSINESS
000130*               VOCABULARY NAMES SUCH AS "STATUS" OR "REGION")
000140*               TO THE VALUE OF THAT FIELD ON ONE IMPACT-EVENT
000150*               TABLE ENTRY.  CALLED BY DQBCMPL, DQBCNST AND
000160*               DQBDRFT SO THE NAME-TO-COLUMN MAPPING LIVES IN
000170*               ONE PLACE ONLY.
000180*
000190*=================================================================
000200* HISTORY OF MODIFICATION:
000210*=================================================================
000220* TAG    DATE       DEV     DESCRIPTION
000230*-----------------------------------------------------------------
000240* DQ0010 11/03/1987 TMPRSD  NEW PROGRAM - DQ-PROJECT PHASE 1
000250* DQ0041 08/06/1991 TMPKLS  HELPDESK 8841 - NAME COMPARE WAS
000260*                           CASE SENSITIVE, CONFIG FILE NAMES
000270*                           NOW FOLDED TO LOWER BEFORE COMPARE
000280* DQ0059 11/01/1999 TMPRSD  Y2K REVIEW - NO DATE FIELDS HANDLED
000290*                           HERE, NO CHANGE REQUIRED
000300*-----------------------------------------------------------------
000310*
000320 EJECT
000330**********************
000340 ENVIRONMENT DIVISION.
000350**********************
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER.  IBM-AS400.
000380 OBJECT-COMPUTER.  IBM-AS400.
000390 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000400                   UPSI-0 IS UPSI-SWITCH-0
000410                      ON  STATUS IS U0-ON
000420                      OFF STATUS IS U0-OFF.
000430*
000440***************
000450 DATA DIVISION.
000460***************
000470 WORKING-STORAGE SECTION.
000480************************
000490 01  FILLER                  PIC X(24) VALUE
000500     "** PROGRAM DQBFVAL   **".
000510*
000520 01  WS-NAME-TABLE.
000530     05  WS-NAME-ENTITY-ID        PIC X(12) VALUE "entity_id".
000540     05  WS-NAME-EVENT-DATE       PIC X(12) VALUE "event_date".
000550     05  WS-NAME-PROGRAM          PIC X(12) VALUE "program".
000560     05  WS-NAME-STATUS           PIC X(12) VALUE "status".
000570     05  WS-NAME-SCORE            PIC X(12) VALUE "score".
000580     05  WS-NAME-REGION           PIC X(12) VALUE "region".
000590     05  WS-NAME-COMMENT          PIC X(12) VALUE "comment".
000600 01  WS-NAME-TABLE-R REDEFINES WS-NAME-TABLE.
000610     05  WS-NAME-ENTRY            PIC X(12) OCCURS 7 TIMES.
000620*
000630 01  WS-CTR-AREA.
000640     05  WS-NAME-IX               PIC 9(02) COMP.
000650     05  FILLER                   PIC X(10).
000660*                                RESERVED FOR FUTURE EXPANSION
000670*
000680 01  WS-TODAY-AREA.
000690     05  WS-TODAY-DATE            PIC 9(06).
000700 01  WS-TODAY-AREA-R REDEFINES WS-TODAY-AREA.
000710     05  WS-TODAY-YY              PIC 9(02).
000720     05  WS-TODAY-MM              PIC 9(02).
000730     05  WS-TODAY-DD              PIC 9(02).
000740*
000750 01  WS-SCRATCH.
000760     05  WS-SCRATCH-TEXT          PIC X(20).
000770 01  WS-SCRATCH-R REDEFINES WS-SCRATCH.
000780     05  WS-SCRATCH-CHARS         PIC X(01) OCCURS 20 TIMES.
000790*
000800 EJECT
000810 LINKAGE SECTION.
000820*****************
000830 COPY LKDQFLD.
000840*
000850 EJECT
000860********************************************************
000870 PROCEDURE DIVISION USING LK-DQ-FLDVAL-AREA.
000880********************************************************
000890 MAIN-MODULE.
000900     PERFORM  A000-RESOLVE-FIELD
000910        THRU  A099-RESOLVE-FIELD-EX.
000920     GOBACK.
000930*
000940*---------------------------------------------------------------*
000950 A000-RESOLVE-FIELD.
000960*---------------------------------------------------------------*
000970     MOVE    SPACES              TO   LK-FLD-VALUE.
000980     MOVE    "N"                 TO   LK-FLD-FOUND.
000990     IF      LK-FLD-NAME = WS-NAME-ENTITY-ID
001000             MOVE LK-FLD-ENTITY-ID   TO   LK-FLD-VALUE
001010             MOVE "Y"                TO   LK-FLD-FOUND
001020     ELSE IF LK-FLD-NAME = WS-NAME-EVENT-DATE
001030             MOVE LK-FLD-EVENT-DATE  TO   LK-FLD-VALUE
001040             MOVE "Y"                TO   LK-FLD-FOUND
001050     ELSE IF LK-FLD-NAME = WS-NAME-PROGRAM
001060             MOVE LK-FLD-PROGRAM     TO   LK-FLD-VALUE
001070             MOVE "Y"                TO   LK-FLD-FOUND
001080     ELSE IF LK-FLD-NAME = WS-NAME-STATUS
001090             MOVE LK-FLD-STATUS      TO   LK-FLD-VALUE
001100             MOVE "Y"                TO   LK-FLD-FOUND
001110     ELSE IF LK-FLD-NAME = WS-NAME-SCORE
001120             MOVE LK-FLD-SCORE       TO   LK-FLD-VALUE
001130             MOVE "Y"                TO   LK-FLD-FOUND
001140     ELSE IF LK-FLD-NAME = WS-NAME-REGION
001150             MOVE LK-FLD-REGION      TO   LK-FLD-VALUE
001160             MOVE "Y"                TO   LK-FLD-FOUND
001170     ELSE IF LK-FLD-NAME = WS-NAME-COMMENT
001180             MOVE LK-FLD-COMMENT     TO   LK-FLD-VALUE
001190             MOVE "Y"                TO   LK-FLD-FOUND
001200     END-IF.
001210 A099-RESOLVE-FIELD-EX.
001220     EXIT.
