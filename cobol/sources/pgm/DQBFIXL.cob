000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     DQBFIXL.
000050 AUTHOR.         R SUDIRMAN.
000060 INSTALLATION.   IMPACT DATA QUALITY UNIT.
000070 DATE-WRITTEN.   28 MAR 1987.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  CALLED ROUTINE THAT ROLLS THE COMBINED ISSUE
000120*               LIST FROM ALL FOUR QUALITY CHECKS UP INTO THE
000130*               FIX-LIST SUMMARY - ONE LINE PER DISTINCT
000140*               (CHECK, FIELD, MESSAGE) COMBINATION WITH A
000150*               COUNT OF HOW MANY TIMES IT OCCURRED, SORTED
000160*               COUNT DESCENDING THEN CHECK ASCENDING THEN
000170*               FIELD ASCENDING.  NO TOTALS LINE IS PRODUCED.
000180*
000190*=================================================================
000200* HISTORY OF MODIFICATION:
000210*=================================================================
000220* TAG    DATE       DEV     DESCRIPTION
000230*-----------------------------------------------------------------
000240* DQ0015 28/03/1987 TMPRSD  NEW PROGRAM - DQ-PROJECT PHASE 1
000250* DQ0064 11/01/1999 TMPRSD  Y2K REVIEW - NO DATE FIELDS HANDLED
000260*                           HERE, NO CHANGE REQUIRED
000270* DQ0081 19/07/2024 TMPJKL  DQ-PROJECT PHASE 2 - RAISED GROUP
000280*                           TABLE BOUND TO MATCH LKDQFIX/LKDQALL
000290*-----------------------------------------------------------------
000300*
000310 EJECT
000320**********************
000330 ENVIRONMENT DIVISION.
000340**********************
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER.  IBM-AS400.
000370 OBJECT-COMPUTER.  IBM-AS400.
000380 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000390                   UPSI-0 IS UPSI-SWITCH-0
000400                      ON  STATUS IS U0-ON
000410                      OFF STATUS IS U0-OFF.
000420*
000430***************
000440 DATA DIVISION.
000450***************
000460 WORKING-STORAGE SECTION.
000470************************
000480 01  FILLER                  PIC X(24) VALUE
000490     "** PROGRAM DQBFIXL   **".
000500*
000510 01  WS-CTR-AREA.
000520     05  WS-BASE-IX               PIC 9(05) COMP.
000530     05  WS-BASE-START            PIC 9(05) COMP.
000540     05  WS-SWAP-IX               PIC 9(05) COMP.
000550     05  WS-MATCH-FOUND           PIC X(01) VALUE "N".
000560         88  WS-MATCH-IS-FOUND         VALUE "Y".
000570     05  FILLER                   PIC X(10).
000580*                                RESERVED FOR FUTURE EXPANSION
000590*
000600 01  WS-SWAP-AREA.
000610     05  WS-SWAP-CHECK            PIC X(12).
000620     05  WS-SWAP-FIELD            PIC X(12).
000630     05  WS-SWAP-MESSAGE          PIC X(100).
000640     05  WS-SWAP-COUNT            PIC 9(05) COMP.
000650 01  WS-SWAP-AREA-R REDEFINES WS-SWAP-AREA.
000660     05  WS-SWAP-BYTES            PIC X(129).
000670*
000680 01  WS-COMPARE-AREA.
000690     05  WS-HIGHER-WINS           PIC X(01) VALUE "N".
000700         88  WS-BELOW-WINS-HIGHER      VALUE "Y".
000710 01  WS-COMPARE-AREA-R REDEFINES WS-COMPARE-AREA.
000720     05  WS-COMPARE-BYTE          PIC X(01).
000730*
000740 01  WS-TODAY-AREA.
000750     05  WS-TODAY-DATE            PIC 9(06).
000760 01  WS-TODAY-AREA-R REDEFINES WS-TODAY-AREA.
000770     05  WS-TODAY-YY              PIC 9(02).
000780     05  WS-TODAY-MM              PIC 9(02).
000790     05  WS-TODAY-DD              PIC 9(02).
000800*
000810 EJECT
000820 LINKAGE SECTION.
000830*****************
000840 COPY LKDQALL.
000850 COPY LKDQFIX.
000860*
000870 EJECT
000880********************************************************
000890 PROCEDURE DIVISION USING LK-DQ-ALL-ISSUES
000900                           LK-DQ-FIXLIST-RESULT.
000910********************************************************
000920 MAIN-MODULE.
000930     ACCEPT   WS-TODAY-DATE            FROM DATE.
000940     PERFORM  A000-FIXLIST-ROUTINE
000950        THRU  A099-FIXLIST-ROUTINE-EX.
000960     GOBACK.
000970*
000980*---------------------------------------------------------------*
000990 A000-FIXLIST-ROUTINE.
001000*---------------------------------------------------------------*
001010     MOVE    ZERO                TO   LK-FIX-GROUP-COUNT.
001020     IF      LK-ALL-ISSUE-COUNT > ZERO
001030             PERFORM B100-GROUP-ALL-ISSUES
001040                THRU B100-GROUP-ALL-ISSUES-EX
001050                VARYING LK-ALL-ISSUE-IX FROM 1 BY 1
001060                UNTIL LK-ALL-ISSUE-IX > LK-ALL-ISSUE-COUNT
001070     END-IF.
001080     PERFORM C100-SORT-FIX-GROUPS
001090        THRU C100-SORT-FIX-GROUPS-EX.
001100 A099-FIXLIST-ROUTINE-EX.
001110     EXIT.
001120*
001130*---------------------------------------------------------------*
001140* B100 ROLLS EACH COMBINED ISSUE INTO ITS (CHECK, FIELD, MESSAGE)
001150* GROUP, CREATING A NEW GROUP WHEN NONE MATCHES YET.
001160*---------------------------------------------------------------*
001170 B100-GROUP-ALL-ISSUES.
001180*---------------------------------------------------------------*
001190     MOVE    "N"                 TO   WS-MATCH-FOUND.
001200     PERFORM B200-FIND-MATCHING-GROUP
001210        THRU B200-FIND-MATCHING-GROUP-EX
001220        VARYING LK-FIX-GROUP-IX FROM 1 BY 1
001230        UNTIL LK-FIX-GROUP-IX > LK-FIX-GROUP-COUNT
001240           OR WS-MATCH-IS-FOUND.
001250     IF      NOT WS-MATCH-IS-FOUND
001260             ADD 1               TO   LK-FIX-GROUP-COUNT
001270             SET LK-FIX-GROUP-IX TO   LK-FIX-GROUP-COUNT
001280             MOVE LK-ALL-CHECK(LK-ALL-ISSUE-IX)
001290                                  TO   LK-FIX-CHECK(LK-FIX-GROUP-IX)
001300             MOVE LK-ALL-FIELD(LK-ALL-ISSUE-IX)
001310                                  TO   LK-FIX-FIELD(LK-FIX-GROUP-IX)
001320             MOVE LK-ALL-MESSAGE(LK-ALL-ISSUE-IX)
001330                                  TO   LK-FIX-MESSAGE(LK-FIX-GROUP-IX)
001340             MOVE 1              TO   LK-FIX-COUNT(LK-FIX-GROUP-IX)
001350     END-IF.
001360 B100-GROUP-ALL-ISSUES-EX.
001370     EXIT.
001380*
001390 B200-FIND-MATCHING-GROUP.
001400     IF      LK-FIX-CHECK(LK-FIX-GROUP-IX) = LK-ALL-CHECK(LK-ALL-ISSUE-IX)
001410       AND LK-FIX-FIELD(LK-FIX-GROUP-IX) = LK-ALL-FIELD(LK-ALL-ISSUE-IX)
001420       AND LK-FIX-MESSAGE(LK-FIX-GROUP-IX)
001425           = LK-ALL-MESSAGE(LK-ALL-ISSUE-IX)
001430             ADD 1               TO   LK-FIX-COUNT(LK-FIX-GROUP-IX)
001440             MOVE "Y"            TO   WS-MATCH-FOUND
001450     END-IF.
001460 B200-FIND-MATCHING-GROUP-EX.
001470     EXIT.
001480*
001490*---------------------------------------------------------------*
001500* C100 SORTS THE GROUP TABLE - COUNT DESCENDING, THEN CHECK
001510* ASCENDING, THEN FIELD ASCENDING (A PLAIN SELECTION SORT - THE
001520* GROUP TABLE NEVER HOLDS MORE THAN A FEW HUNDRED ROWS IN
001530* PRACTICE).
001540*---------------------------------------------------------------*
001550 C100-SORT-FIX-GROUPS.
001560*---------------------------------------------------------------*
001570     IF      LK-FIX-GROUP-COUNT > 1
001580             PERFORM C110-SORT-ONE-PASS
001590                THRU C110-SORT-ONE-PASS-EX
001600                VARYING WS-BASE-START FROM 1 BY 1
001610                UNTIL WS-BASE-START > LK-FIX-GROUP-COUNT - 1
001620     END-IF.
001630 C100-SORT-FIX-GROUPS-EX.
001640     EXIT.
001650*
001660 C110-SORT-ONE-PASS.
001670     PERFORM C200-COMPARE-ONE-PAIR
001680        THRU C200-COMPARE-ONE-PAIR-EX
001690        VARYING WS-BASE-IX FROM WS-BASE-START BY 1
001700        UNTIL WS-BASE-IX > LK-FIX-GROUP-COUNT - 1.
001710 C110-SORT-ONE-PASS-EX.
001720     EXIT.
001730*
001740*---------------------------------------------------------------*
001750* C200 COMPARES ONE ADJACENT PAIR AND SWAPS WHEN THE SECOND
001760* GROUP SHOULD SORT AHEAD OF THE FIRST.
001770*---------------------------------------------------------------*
001780 C200-COMPARE-ONE-PAIR.
001790*---------------------------------------------------------------*
001800     SET     LK-FIX-GROUP-IX     TO   WS-BASE-IX.
001810     ADD     1 TO WS-BASE-IX     GIVING WS-SWAP-IX.
001820     MOVE    "N"                 TO   WS-HIGHER-WINS.
001830     PERFORM D100-DECIDE-PAIR-ORDER
001840        THRU D100-DECIDE-PAIR-ORDER-EX.
001850     IF      WS-BELOW-WINS-HIGHER
001860             MOVE LK-FIX-CHECK(LK-FIX-GROUP-IX)   TO WS-SWAP-CHECK
001870             MOVE LK-FIX-FIELD(LK-FIX-GROUP-IX)   TO WS-SWAP-FIELD
001880             MOVE LK-FIX-MESSAGE(LK-FIX-GROUP-IX) TO WS-SWAP-MESSAGE
001890             MOVE LK-FIX-COUNT(LK-FIX-GROUP-IX)   TO WS-SWAP-COUNT
001900             SET LK-FIX-GROUP-IX TO WS-SWAP-IX
001910             MOVE LK-FIX-CHECK(LK-FIX-GROUP-IX)   TO
001920                 LK-FIX-CHECK(WS-BASE-IX)
001930             MOVE LK-FIX-FIELD(LK-FIX-GROUP-IX)   TO
001940                 LK-FIX-FIELD(WS-BASE-IX)
001950             MOVE LK-FIX-MESSAGE(LK-FIX-GROUP-IX) TO
001960                 LK-FIX-MESSAGE(WS-BASE-IX)
001970             MOVE LK-FIX-COUNT(LK-FIX-GROUP-IX)   TO
001980                 LK-FIX-COUNT(WS-BASE-IX)
001990             MOVE WS-SWAP-CHECK                   TO
002000                 LK-FIX-CHECK(LK-FIX-GROUP-IX)
002010             MOVE WS-SWAP-FIELD                   TO
002020                 LK-FIX-FIELD(LK-FIX-GROUP-IX)
002030             MOVE WS-SWAP-MESSAGE                 TO
002040                 LK-FIX-MESSAGE(LK-FIX-GROUP-IX)
002050             MOVE WS-SWAP-COUNT                   TO
002060                 LK-FIX-COUNT(LK-FIX-GROUP-IX)
002070     END-IF.
002080 C200-COMPARE-ONE-PAIR-EX.
002090     EXIT.
002100*
002110*---------------------------------------------------------------*
002120* D100 DECIDES WHETHER THE GROUP AT WS-SWAP-IX BELONGS AHEAD OF
002130* THE GROUP AT LK-FIX-GROUP-IX (WHICH IS CURRENTLY SET TO
002140* WS-BASE-IX) UNDER THE COUNT-DESC / CHECK-ASC / FIELD-ASC
002150* ORDERING RULE.
002160*---------------------------------------------------------------*
002170 D100-DECIDE-PAIR-ORDER.
002180*---------------------------------------------------------------*
002190     IF      LK-FIX-COUNT(WS-SWAP-IX) > LK-FIX-COUNT(LK-FIX-GROUP-IX)
002200             MOVE "Y"            TO   WS-HIGHER-WINS
002210     ELSE IF LK-FIX-COUNT(WS-SWAP-IX) < LK-FIX-COUNT(LK-FIX-GROUP-IX)
002220             MOVE "N"            TO   WS-HIGHER-WINS
002230     ELSE IF LK-FIX-CHECK(WS-SWAP-IX) < LK-FIX-CHECK(LK-FIX-GROUP-IX)
002240             MOVE "Y"            TO   WS-HIGHER-WINS
002250     ELSE IF LK-FIX-CHECK(WS-SWAP-IX) > LK-FIX-CHECK(LK-FIX-GROUP-IX)
002260             MOVE "N"            TO   WS-HIGHER-WINS
002270     ELSE IF LK-FIX-FIELD(WS-SWAP-IX) < LK-FIX-FIELD(LK-FIX-GROUP-IX)
002280             MOVE "Y"            TO   WS-HIGHER-WINS
002290     ELSE
002300             MOVE "N"            TO   WS-HIGHER-WINS
002310     END-IF.
002320 D100-DECIDE-PAIR-ORDER-EX.
002330     EXIT.
