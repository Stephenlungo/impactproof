000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     DQBCNST.
000050 AUTHOR.         R SUDIRMAN.
000060 INSTALLATION.   IMPACT DATA QUALITY UNIT.
000070 DATE-WRITTEN.   21 MAR 1987.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  CALLED ROUTINE FOR THE CONSISTENCY CHECK.  WALKS
000120*               THE CONFIGURED WHEN/THEN RULES IN THE ORDER
000130*               THEY ARE CONFIGURED, AGAINST EVERY RECORD.  A
000140*               RULE'S WHEN CLAUSE SELECTS THE RECORDS IT
000150*               APPLIES TO; ITS THEN-REQUIRED CLAUSE DEMANDS
000160*               CERTAIN FIELDS BE PRESENT; ITS THEN-EQUALS
000170*               CLAUSE DEMANDS A FIELD MATCH AN EXPECTED VALUE.
000180*
000190*=================================================================
000200* HISTORY OF MODIFICATION:
000210*=================================================================
000220* TAG    DATE       DEV     DESCRIPTION
000230*-----------------------------------------------------------------
000240* DQ0013 21/03/1987 TMPRSD  NEW PROGRAM - DQ-PROJECT PHASE 1
000250* DQ0044 19/11/1991 TMPKLS  HELPDESK 9012 - A RULE WHOSE WHEN
000260*                           FIELD WAS MISSING FROM THE LAYOUT
000270*                           WAS ABORTING THE WHOLE CHECK, NOW
000280*                           SKIPS ONLY THAT RULE PER TAG DQ0044
000290* DQ0062 11/01/1999 TMPRSD  Y2K REVIEW - NO DATE ARITHMETIC IN
000300*                           THIS PROGRAM, NO CHANGE REQUIRED
000310* DQ0076 02/09/2024 TMPFYM  DQ-PROJECT PHASE 2 - HELPDESK 30184
000320*                           SECOND RULE ADDED TO DEFAULT CONFIG,
000330*                           NO LOGIC CHANGE IN THIS PROGRAM
000340* DQ0077 15/09/2024 TMPFYM  HELPDESK 30260 - A THEN-REQUIRED OR
000350*                           THEN-EQUALS FIELD MISSING FROM THE
000360*                           LAYOUT WAS RAISING A RECORD-LEVEL
000370*                           ISSUE ON EVERY MATCHING RECORD.  NOW
000380*                           RESOLVED ONCE PER RULE IN NEW B150/
000390*                           B160, ONE CONFIG-LEVEL ISSUE IS
000400*                           RAISED AND THAT CLAUSE ALONE IS
000410*                           SKIPPED, MATCHING THE WHEN-FIELD
000420*                           HANDLING ADDED UNDER TAG DQ0044
000430*-----------------------------------------------------------------
000440*
000450 EJECT
000460**********************
000470 ENVIRONMENT DIVISION.
000480**********************
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-AS400.
000510 OBJECT-COMPUTER.  IBM-AS400.
000520 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000530                   UPSI-0 IS UPSI-SWITCH-0
000540                      ON  STATUS IS U0-ON
000550                      OFF STATUS IS U0-OFF.
000560*
000570***************
000580 DATA DIVISION.
000590***************
000600 WORKING-STORAGE SECTION.
000610************************
000620 01  FILLER                  PIC X(24) VALUE
000630     "** PROGRAM DQBCNST   **".
000640*
000650 01  WS-RULE-FLAG-TABLE.
000660     05  WS-RULE-HAS-ISSUE OCCURS 20 TIMES PIC X(01)
000670                                  VALUE "N".
000680         88  WS-RULE-DID-FAIL            VALUE "Y".
000690 01  WS-RULE-FLAG-TABLE-R REDEFINES WS-RULE-FLAG-TABLE.
000700     05  WS-RULE-FLAG-BYTES       PIC X(20).
000710*
000720 01  WS-SKIP-TABLE.
000730     05  WS-RULE-SKIPPED OCCURS 20 TIMES PIC X(01)
000740                                  VALUE "N".
000750         88  WS-RULE-IS-SKIPPED         VALUE "Y".
000760 01  WS-SKIP-TABLE-R REDEFINES WS-SKIP-TABLE.
000770     05  WS-SKIP-BYTES            PIC X(20).
000780*
000790*---------------------------------------------------------------*
000800* PER TAG DQ0077, A THEN-REQUIRED OR THEN-EQUALS FIELD THAT DOES
000810* NOT RESOLVE AGAINST THE LAYOUT IS NOT RE-TESTED ON EVERY
000820* RECORD - IT IS RESOLVED ONCE PER RULE IN B150 AND THE RESULT
000830* REMEMBERED HERE SO B300/B400 SKIP THAT ONE CLAUSE.
000840*---------------------------------------------------------------*
000850 01  WS-REQ-SKIP-TABLE.
000860     05  WS-REQ-RULE          OCCURS 20 TIMES.
000870         10  WS-REQ-SKIPPED   OCCURS 5 TIMES PIC X(01)
000880                                  VALUE "N".
000890             88  WS-REQ-FIELD-IS-SKIPPED    VALUE "Y".
000900 01  WS-REQ-SKIP-TABLE-R REDEFINES WS-REQ-SKIP-TABLE.
000910     05  WS-REQ-SKIP-BYTES        PIC X(100).
000920*
000930 01  WS-EQ-SKIP-TABLE.
000940     05  WS-EQ-SKIPPED    OCCURS 20 TIMES PIC X(01)
000950                                  VALUE "N".
000960         88  WS-EQ-FIELD-IS-SKIPPED         VALUE "Y".
000970 01  WS-EQ-SKIP-TABLE-R REDEFINES WS-EQ-SKIP-TABLE.
000980     05  WS-EQ-SKIP-BYTES         PIC X(20).
000990*
001000 01  WS-VALUE-AREA.
001010     05  WS-WHEN-ACTUAL           PIC X(20).
001020     05  WS-REQ-ACTUAL            PIC X(20).
001030     05  WS-EQ-ACTUAL             PIC X(20).
001040 01  WS-VALUE-AREA-R REDEFINES WS-VALUE-AREA.
001050     05  WS-VALUE-CHARS           PIC X(01) OCCURS 60 TIMES.
001060*
001070 01  WS-CTR-AREA.
001080     05  WS-RULE-IX               PIC 9(02) COMP.
001090     05  WS-REQ-IX                PIC 9(02) COMP.
001100     05  WS-FAILED-RULE-COUNT     PIC 9(02) COMP.
001110     05  WS-CONFIG-ISSUE-COUNT    PIC 9(02) COMP.
001120     05  FILLER                   PIC X(10).
001130*                                RESERVED FOR FUTURE EXPANSION
001140*
001150 01  WS-DISPLAY-AREA.
001160     05  WS-FAILED-ED             PIC Z9.
001170     05  WS-ISSUE-ED              PIC ZZZZ9.
001180*
001190 01  WS-TODAY-AREA.
001200     05  WS-TODAY-DATE            PIC 9(06).
001210 01  WS-TODAY-AREA-R REDEFINES WS-TODAY-AREA.
001220     05  WS-TODAY-YY              PIC 9(02).
001230     05  WS-TODAY-MM              PIC 9(02).
001240     05  WS-TODAY-DD              PIC 9(02).
001250*
001260 EJECT
001270 LINKAGE SECTION.
001280*****************
001290 COPY DQFEVT.
001300 COPY DQFCFG.
001310 COPY LKDQRES.
001320 COPY LKDQFLD.
001330*
001340 EJECT
001350********************************************************
001360 PROCEDURE DIVISION USING DQF-EVT-TABLE
001370                           DQF-RUN-CONFIG
001380                           LK-DQ-RESULT.
001390********************************************************
001400 MAIN-MODULE.
001410     ACCEPT   WS-TODAY-DATE            FROM DATE.
001420     PERFORM  A000-CONSISTENCY-ROUTINE
001430        THRU  A099-CONSISTENCY-ROUTINE-EX.
001440     GOBACK.
001450*
001460*---------------------------------------------------------------*
001470 A000-CONSISTENCY-ROUTINE.
001480*---------------------------------------------------------------*
001490     MOVE    SPACES              TO   LK-DQ-NOTES.
001500     MOVE    ZERO                TO   LK-DQ-ISSUE-COUNT.
001510     MOVE    ZERO                TO   WS-CONFIG-ISSUE-COUNT.
001520     MOVE    "N"                 TO   WS-RULE-HAS-ISSUE(1)
001530                                       WS-RULE-SKIPPED(1).
001540     IF      DQF-CNS-RULE-COUNT = ZERO
001550             MOVE "PASS"         TO   LK-DQ-STATUS
001560             MOVE "No rules configured"
001570                                  TO   LK-DQ-NOTES
001580     ELSE
001590             PERFORM B100-APPLY-ALL-RULES
001600                THRU B100-APPLY-ALL-RULES-EX
001610                VARYING WS-RULE-IX FROM 1 BY 1
001620                UNTIL WS-RULE-IX > DQF-CNS-RULE-COUNT
001630             PERFORM C100-COMPUTE-STATUS
001640                THRU C100-COMPUTE-STATUS-EX
001650     END-IF.
001660 A099-CONSISTENCY-ROUTINE-EX.
001670     EXIT.
001680*
001690*---------------------------------------------------------------*
001700* B100 APPLIES ONE CONFIGURED RULE.  IF THE WHEN FIELD DOES NOT
001710* RESOLVE AGAINST THE LAYOUT, THE WHOLE RULE IS SKIPPED WITH ONE
001720* CONFIG-LEVEL ISSUE, PER TAG DQ0044.  IF THE WHEN FIELD DOES
001730* RESOLVE, B150 THEN RESOLVES EVERY THEN-REQUIRED/THEN-EQUALS
001740* FIELD ONCE (NOT ONCE PER RECORD) AND SKIPS JUST THE CLAUSES
001750* WHOSE FIELD IS MISSING FROM THE LAYOUT, PER TAG DQ0077.
001760*---------------------------------------------------------------*
001770 B100-APPLY-ALL-RULES.
001780*---------------------------------------------------------------*
001790     MOVE    "N"                 TO   WS-RULE-HAS-ISSUE(WS-RULE-IX)
001800                                       WS-RULE-SKIPPED(WS-RULE-IX).
001810     MOVE    DQF-CNS-WHEN-FIELD(WS-RULE-IX) TO   LK-FLD-NAME.
001820     MOVE    SPACES              TO   LK-FLD-ENTITY-ID
001830                                       LK-FLD-EVENT-DATE
001840                                       LK-FLD-PROGRAM
001850                                       LK-FLD-STATUS
001860                                       LK-FLD-SCORE
001870                                       LK-FLD-REGION
001880                                       LK-FLD-COMMENT.
001890     CALL    "DQBFVAL"           USING LK-DQ-FLDVAL-AREA.
001900     IF      LK-FLD-NOT-FOUND
001910             PERFORM D100-RAISE-SKIPPED-RULE
001920                THRU D100-RAISE-SKIPPED-RULE-EX
001930     ELSE
001940             PERFORM B150-RESOLVE-THEN-FIELDS
001950                THRU B150-RESOLVE-THEN-FIELDS-EX
001960             IF DQF-EVT-RECCOUNT > ZERO
001970                 PERFORM B200-APPLY-RULE-TO-RECORDS
001980                    THRU B200-APPLY-RULE-TO-RECORDS-EX
001990                    VARYING DQF-EVT-IX FROM 1 BY 1
002000                    UNTIL DQF-EVT-IX > DQF-EVT-RECCOUNT
002010             END-IF
002020     END-IF.
002030 B100-APPLY-ALL-RULES-EX.
002040     EXIT.
002050*
002060*---------------------------------------------------------------*
002070* B150 RESOLVES EVERY CONFIGURED THEN-REQUIRED AND THEN-EQUALS
002080* FIELD AGAINST THE LAYOUT ONCE PER RULE (NOT ONCE PER RECORD).
002090* A FIELD THAT DOES NOT RESOLVE PRODUCES ONE CONFIG-LEVEL ISSUE
002100* AND THAT CLAUSE IS SKIPPED FOR EVERY RECORD, PER TAG DQ0077 -
002110* MIRRORS THE WHEN-FIELD HANDLING IN D100 ABOVE.
002120*---------------------------------------------------------------*
002130 B150-RESOLVE-THEN-FIELDS.
002140*---------------------------------------------------------------*
002150     IF      DQF-CNS-REQ-COUNT(WS-RULE-IX) > ZERO
002160             PERFORM B160-RESOLVE-ONE-REQ-FIELD
002170                THRU B160-RESOLVE-ONE-REQ-FIELD-EX
002180                VARYING WS-REQ-IX FROM 1 BY 1
002190                UNTIL WS-REQ-IX > DQF-CNS-REQ-COUNT(WS-RULE-IX)
002200     END-IF.
002210     IF      DQF-CNS-EQ-PRESENT(WS-RULE-IX)
002220             MOVE DQF-CNS-EQ-FIELD(WS-RULE-IX) TO LK-FLD-NAME
002230             CALL "DQBFVAL"      USING LK-DQ-FLDVAL-AREA
002240             IF LK-FLD-NOT-FOUND
002250                PERFORM D160-RAISE-SKIPPED-EQ-FIELD
002260                   THRU D160-RAISE-SKIPPED-EQ-FIELD-EX
002270             END-IF
002280     END-IF.
002290 B150-RESOLVE-THEN-FIELDS-EX.
002300     EXIT.
002310*
002320*---------------------------------------------------------------*
002330 B160-RESOLVE-ONE-REQ-FIELD.
002340*---------------------------------------------------------------*
002350     MOVE    DQF-CNS-REQ-FIELD(WS-RULE-IX, WS-REQ-IX) TO
002360         LK-FLD-NAME.
002370     CALL    "DQBFVAL"           USING LK-DQ-FLDVAL-AREA.
002380     IF      LK-FLD-NOT-FOUND
002390             PERFORM D150-RAISE-SKIPPED-REQ-FIELD
002400                THRU D150-RAISE-SKIPPED-REQ-FIELD-EX
002410     END-IF.
002420 B160-RESOLVE-ONE-REQ-FIELD-EX.
002430     EXIT.
002440*
002450 D100-RAISE-SKIPPED-RULE.
002460     MOVE    "Y"                 TO   WS-RULE-SKIPPED(WS-RULE-IX).
002470     ADD     1                   TO   WS-CONFIG-ISSUE-COUNT.
002480     ADD     1                   TO   LK-DQ-ISSUE-COUNT.
002490     SET     LK-DQ-ISSUE-IX      TO   LK-DQ-ISSUE-COUNT.
002500     MOVE    "N"                 TO
002510         LK-DQ-ISS-HAS-RECIDX(LK-DQ-ISSUE-IX).
002520     MOVE    DQF-CNS-WHEN-FIELD(WS-RULE-IX) TO
002530         LK-DQ-ISS-FIELD(LK-DQ-ISSUE-IX).
002540     STRING  "Rule '"            DELIMITED BY SIZE
002550             DQF-CNS-NAME(WS-RULE-IX) DELIMITED BY SPACE
002560             "' skipped: missing when.field "
002570                                  DELIMITED BY SIZE
002580             DQF-CNS-WHEN-FIELD(WS-RULE-IX) DELIMITED BY SPACE
002590             INTO LK-DQ-ISS-MESSAGE(LK-DQ-ISSUE-IX).
002600     MOVE    "Configure 'when.field' to an existing column."
002610                                  TO
002620         LK-DQ-ISS-FIX(LK-DQ-ISSUE-IX).
002630 D100-RAISE-SKIPPED-RULE-EX.
002640     EXIT.
002650*
002660*---------------------------------------------------------------*
002670 D150-RAISE-SKIPPED-REQ-FIELD.
002680*---------------------------------------------------------------*
002690     MOVE    "Y"                 TO
002700         WS-REQ-SKIPPED(WS-RULE-IX, WS-REQ-IX).
002710     MOVE    "Y"                 TO   WS-RULE-HAS-ISSUE(WS-RULE-IX).
002720     ADD     1                   TO   WS-CONFIG-ISSUE-COUNT.
002730     ADD     1                   TO   LK-DQ-ISSUE-COUNT.
002740     SET     LK-DQ-ISSUE-IX      TO   LK-DQ-ISSUE-COUNT.
002750     MOVE    "N"                 TO
002760         LK-DQ-ISS-HAS-RECIDX(LK-DQ-ISSUE-IX).
002770     MOVE    DQF-CNS-REQ-FIELD(WS-RULE-IX, WS-REQ-IX) TO
002780         LK-DQ-ISS-FIELD(LK-DQ-ISSUE-IX).
002790     STRING  "Rule '"            DELIMITED BY SIZE
002800             DQF-CNS-NAME(WS-RULE-IX) DELIMITED BY SPACE
002810             "' skipped: missing then.required field "
002820                                  DELIMITED BY SIZE
002830             DQF-CNS-REQ-FIELD(WS-RULE-IX, WS-REQ-IX)
002840                                  DELIMITED BY SPACE
002850             INTO LK-DQ-ISS-MESSAGE(LK-DQ-ISSUE-IX).
002860     MOVE    "Configure 'then.required' to existing columns."
002870                                  TO
002880         LK-DQ-ISS-FIX(LK-DQ-ISSUE-IX).
002890 D150-RAISE-SKIPPED-REQ-FIELD-EX.
002900     EXIT.
002910*
002920*---------------------------------------------------------------*
002930 D160-RAISE-SKIPPED-EQ-FIELD.
002940*---------------------------------------------------------------*
002950     MOVE    "Y"                 TO   WS-EQ-SKIPPED(WS-RULE-IX).
002960     MOVE    "Y"                 TO   WS-RULE-HAS-ISSUE(WS-RULE-IX).
002970     ADD     1                   TO   WS-CONFIG-ISSUE-COUNT.
002980     ADD     1                   TO   LK-DQ-ISSUE-COUNT.
002990     SET     LK-DQ-ISSUE-IX      TO   LK-DQ-ISSUE-COUNT.
003000     MOVE    "N"                 TO
003010         LK-DQ-ISS-HAS-RECIDX(LK-DQ-ISSUE-IX).
003020     MOVE    DQF-CNS-EQ-FIELD(WS-RULE-IX) TO
003030         LK-DQ-ISS-FIELD(LK-DQ-ISSUE-IX).
003040     STRING  "Rule '"            DELIMITED BY SIZE
003050             DQF-CNS-NAME(WS-RULE-IX) DELIMITED BY SPACE
003060             "' skipped: missing then.equals field "
003070                                  DELIMITED BY SIZE
003080             DQF-CNS-EQ-FIELD(WS-RULE-IX) DELIMITED BY SPACE
003090             INTO LK-DQ-ISS-MESSAGE(LK-DQ-ISSUE-IX).
003100     MOVE    "Configure 'then.equals.field' to an existing column."
003110                                  TO
003120         LK-DQ-ISS-FIX(LK-DQ-ISSUE-IX).
003130 D160-RAISE-SKIPPED-EQ-FIELD-EX.
003140     EXIT.
003150*
003160*---------------------------------------------------------------*
003170 B200-APPLY-RULE-TO-RECORDS.
003180*---------------------------------------------------------------*
003190     MOVE    DQF-CNS-WHEN-FIELD(WS-RULE-IX) TO   LK-FLD-NAME.
003200     MOVE    DQF-EVT-E-ENTITY-ID(DQF-EVT-IX)  TO LK-FLD-ENTITY-ID.
003210     MOVE    DQF-EVT-E-EVENT-DATE(DQF-EVT-IX) TO LK-FLD-EVENT-DATE.
003220     MOVE    DQF-EVT-E-PROGRAM(DQF-EVT-IX)    TO LK-FLD-PROGRAM.
003230     MOVE    DQF-EVT-E-STATUS(DQF-EVT-IX)     TO LK-FLD-STATUS.
003240     MOVE    DQF-EVT-E-SCORE(DQF-EVT-IX)      TO LK-FLD-SCORE.
003250     MOVE    DQF-EVT-E-REGION(DQF-EVT-IX)     TO LK-FLD-REGION.
003260     MOVE    DQF-EVT-E-COMMENT(DQF-EVT-IX)    TO LK-FLD-COMMENT.
003270     CALL    "DQBFVAL"           USING LK-DQ-FLDVAL-AREA.
003280     MOVE    LK-FLD-VALUE        TO   WS-WHEN-ACTUAL.
003290     IF      WS-WHEN-ACTUAL = DQF-CNS-WHEN-VALUE(WS-RULE-IX)
003300             IF DQF-CNS-REQ-COUNT(WS-RULE-IX) > ZERO
003310                PERFORM B300-CHECK-REQUIRED-FIELDS
003320                   THRU B300-CHECK-REQUIRED-FIELDS-EX
003330                   VARYING WS-REQ-IX FROM 1 BY 1
003340                   UNTIL WS-REQ-IX > DQF-CNS-REQ-COUNT(WS-RULE-IX)
003350             END-IF
003360             IF DQF-CNS-EQ-PRESENT(WS-RULE-IX)
003370                PERFORM B400-CHECK-EQUALS-FIELD
003380                   THRU B400-CHECK-EQUALS-FIELD-EX
003390             END-IF
003400     END-IF.
003410 B200-APPLY-RULE-TO-RECORDS-EX.
003420     EXIT.
003430*
003440*---------------------------------------------------------------*
003450 B300-CHECK-REQUIRED-FIELDS.
003460*---------------------------------------------------------------*
003470     IF      WS-REQ-FIELD-IS-SKIPPED(WS-RULE-IX, WS-REQ-IX)
003480             GO TO B300-CHECK-REQUIRED-FIELDS-EX
003490     END-IF.
003500     MOVE    DQF-CNS-REQ-FIELD(WS-RULE-IX, WS-REQ-IX) TO
003510         LK-FLD-NAME.
003520     CALL    "DQBFVAL"           USING LK-DQ-FLDVAL-AREA.
003530     MOVE    LK-FLD-VALUE        TO   WS-REQ-ACTUAL.
003540     IF      WS-REQ-ACTUAL = SPACES
003550       OR    WS-REQ-ACTUAL = "NA"
003560       OR    WS-REQ-ACTUAL = "UNKNOWN"
003570             MOVE "Y"            TO   WS-RULE-HAS-ISSUE(WS-RULE-IX)
003580             ADD 1               TO   LK-DQ-ISSUE-COUNT
003590             SET LK-DQ-ISSUE-IX  TO   LK-DQ-ISSUE-COUNT
003600             MOVE "Y"            TO
003610                 LK-DQ-ISS-HAS-RECIDX(LK-DQ-ISSUE-IX)
003620             COMPUTE LK-DQ-ISS-RECIDX(LK-DQ-ISSUE-IX) =
003630                     DQF-EVT-IX - 1
003640             MOVE DQF-CNS-REQ-FIELD(WS-RULE-IX, WS-REQ-IX) TO
003650                 LK-DQ-ISS-FIELD(LK-DQ-ISSUE-IX)
003660             STRING "Rule '"      DELIMITED BY SIZE
003670                    DQF-CNS-NAME(WS-RULE-IX) DELIMITED BY SPACE
003680                    "': '"        DELIMITED BY SIZE
003690                    DQF-CNS-WHEN-FIELD(WS-RULE-IX)
003700                                  DELIMITED BY SPACE
003710                    "' is '"      DELIMITED BY SIZE
003720                    DQF-CNS-WHEN-VALUE(WS-RULE-IX)
003730                                  DELIMITED BY SPACE
003740                    "' so '"      DELIMITED BY SIZE
003750                    DQF-CNS-REQ-FIELD(WS-RULE-IX, WS-REQ-IX)
003760                                  DELIMITED BY SPACE
003770                    "' is required"
003780                                  DELIMITED BY SIZE
003790                    INTO LK-DQ-ISS-MESSAGE(LK-DQ-ISSUE-IX)
003800             STRING "Populate '"  DELIMITED BY SIZE
003810                    DQF-CNS-REQ-FIELD(WS-RULE-IX, WS-REQ-IX)
003820                                  DELIMITED BY SPACE
003830                    "' for this record, or correct '"
003840                                  DELIMITED BY SIZE
003850                    DQF-CNS-WHEN-FIELD(WS-RULE-IX)
003860                                  DELIMITED BY SPACE
003870                    "' if misclassified."
003880                                  DELIMITED BY SIZE
003890                    INTO LK-DQ-ISS-FIX(LK-DQ-ISSUE-IX)
003900     END-IF.
003910 B300-CHECK-REQUIRED-FIELDS-EX.
003920     EXIT.
003930*
003940*---------------------------------------------------------------*
003950 B400-CHECK-EQUALS-FIELD.
003960*---------------------------------------------------------------*
003970     IF      WS-EQ-FIELD-IS-SKIPPED(WS-RULE-IX)
003980             GO TO B400-CHECK-EQUALS-FIELD-EX
003990     END-IF.
004000     MOVE    DQF-CNS-EQ-FIELD(WS-RULE-IX) TO   LK-FLD-NAME.
004010     CALL    "DQBFVAL"           USING LK-DQ-FLDVAL-AREA.
004020     MOVE    LK-FLD-VALUE        TO   WS-EQ-ACTUAL.
004030     IF      WS-EQ-ACTUAL NOT = DQF-CNS-EQ-VALUE(WS-RULE-IX)
004040             MOVE "Y"            TO   WS-RULE-HAS-ISSUE(WS-RULE-IX)
004050             ADD 1               TO   LK-DQ-ISSUE-COUNT
004060             SET LK-DQ-ISSUE-IX  TO   LK-DQ-ISSUE-COUNT
004070             MOVE "Y"            TO
004080                 LK-DQ-ISS-HAS-RECIDX(LK-DQ-ISSUE-IX)
004090             COMPUTE LK-DQ-ISS-RECIDX(LK-DQ-ISSUE-IX) =
004100                     DQF-EVT-IX - 1
004110             MOVE DQF-CNS-EQ-FIELD(WS-RULE-IX) TO
004120                 LK-DQ-ISS-FIELD(LK-DQ-ISSUE-IX)
004130             STRING "Rule '"      DELIMITED BY SIZE
004140                    DQF-CNS-NAME(WS-RULE-IX) DELIMITED BY SPACE
004150                    "': expected '"
004160                                  DELIMITED BY SIZE
004170                    DQF-CNS-EQ-FIELD(WS-RULE-IX)
004180                                  DELIMITED BY SPACE
004190                    "' == '"      DELIMITED BY SIZE
004200                    DQF-CNS-EQ-VALUE(WS-RULE-IX)
004210                                  DELIMITED BY SPACE
004220                    "' when '"    DELIMITED BY SIZE
004230                    DQF-CNS-WHEN-FIELD(WS-RULE-IX)
004240                                  DELIMITED BY SPACE
004250                    "' == '"      DELIMITED BY SIZE
004260                    DQF-CNS-WHEN-VALUE(WS-RULE-IX)
004270                                  DELIMITED BY SPACE
004280                    "' (got '"    DELIMITED BY SIZE
004290                    WS-EQ-ACTUAL  DELIMITED BY SPACE
004300                    "')"          DELIMITED BY SIZE
004310                    INTO LK-DQ-ISS-MESSAGE(LK-DQ-ISSUE-IX)
004320             STRING "Set '"       DELIMITED BY SIZE
004330                    DQF-CNS-EQ-FIELD(WS-RULE-IX)
004340                                  DELIMITED BY SPACE
004350                    "' to '"      DELIMITED BY SIZE
004360                    DQF-CNS-EQ-VALUE(WS-RULE-IX)
004370                                  DELIMITED BY SPACE
004380                    "' or correct '"
004390                                  DELIMITED BY SIZE
004400                    DQF-CNS-WHEN-FIELD(WS-RULE-IX)
004410                                  DELIMITED BY SPACE
004420                    "'."          DELIMITED BY SIZE
004430                    INTO LK-DQ-ISS-FIX(LK-DQ-ISSUE-IX)
004440     END-IF.
004450 B400-CHECK-EQUALS-FIELD-EX.
004460     EXIT.
004470*
004480*---------------------------------------------------------------*
004490* C100 DECIDES STATUS: ANY RECORD-LEVEL ISSUE FAILS THE CHECK;
004500* ELSE ANY CONFIG-LEVEL (SKIPPED-RULE) ISSUE WARNS; ELSE PASS.
004510*---------------------------------------------------------------*
004520 C100-COMPUTE-STATUS.
004530*---------------------------------------------------------------*
004540     MOVE    ZERO                TO   WS-FAILED-RULE-COUNT.
004550     PERFORM D200-COUNT-FAILED-RULE
004560        THRU D200-COUNT-FAILED-RULE-EX
004570        VARYING WS-RULE-IX FROM 1 BY 1
004580        UNTIL WS-RULE-IX > DQF-CNS-RULE-COUNT.
004590     IF      LK-DQ-ISSUE-COUNT > WS-CONFIG-ISSUE-COUNT
004600             MOVE "FAIL"         TO   LK-DQ-STATUS
004610     ELSE IF WS-CONFIG-ISSUE-COUNT > ZERO
004620             MOVE "WARN"         TO   LK-DQ-STATUS
004630     ELSE
004640             MOVE "PASS"         TO   LK-DQ-STATUS
004650     END-IF.
004660     MOVE    WS-FAILED-RULE-COUNT     TO   WS-FAILED-ED.
004670     MOVE    LK-DQ-ISSUE-COUNT        TO   WS-ISSUE-ED.
004680     STRING  WS-FAILED-ED        DELIMITED BY SIZE
004690             " rule(s) produced issues, "
004700                                  DELIMITED BY SIZE
004710             WS-ISSUE-ED         DELIMITED BY SIZE
004720             " issue(s) total"   DELIMITED BY SIZE
004730             INTO LK-DQ-NOTES.
004740 C100-COMPUTE-STATUS-EX.
004750     EXIT.
004760*
004770 D200-COUNT-FAILED-RULE.
004780     IF      WS-RULE-DID-FAIL(WS-RULE-IX)
004790       OR    WS-RULE-IS-SKIPPED(WS-RULE-IX)
004800             ADD 1               TO   WS-FAILED-RULE-COUNT
004810     END-IF.
004820 D200-COUNT-FAILED-RULE-EX.
004830     EXIT.
