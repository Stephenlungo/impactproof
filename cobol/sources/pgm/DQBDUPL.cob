000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     DQBDUPL.
000050 AUTHOR.         R SUDIRMAN.
000060 INSTALLATION.   IMPACT DATA QUALITY UNIT.
000070 DATE-WRITTEN.   18 MAR 1987.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  CALLED ROUTINE FOR THE DUPLICATES CHECK.  BUILDS
000120*               A CONCATENATED KEY FOR EVERY RECORD FROM THE
000130*               CONFIGURED KEY FIELDS, THEN FLAGS EVERY RECORD
000140*               WHOSE KEY VALUE OCCURS TWO OR MORE TIMES IN THE
000150*               FILE.  ALL MEMBERS OF A DUPLICATE GROUP ARE
000160*               FLAGGED, NOT JUST THE LATER ONES.
000170*
000180*=================================================================
000190* HISTORY OF MODIFICATION:
000200*=================================================================
000210* TAG    DATE       DEV     DESCRIPTION
000220*-----------------------------------------------------------------
000230* DQ0012 18/03/1987 TMPRSD  NEW PROGRAM - DQ-PROJECT PHASE 1
000240* DQ0038 02/02/1990 TMPKLS  HELPDESK 7734 - EMPTY FILE WAS
000250*                           RAISING A BOGUS DUPLICATE-RATE
000260*                           FAIL, NOW PASSES WITH FIXED NOTES
000270* DQ0061 11/01/1999 TMPRSD  Y2K REVIEW - KEY FIELDS MAY INCLUDE
000280*                           A DATE FIELD BUT IT IS COMPARED AS
000290*                           TEXT HERE, NO CHANGE REQUIRED
000300* DQ0084 19/09/2024 TMPFYM  HELPDESK 30263 - FIX TEXT ON B310
000310*                           READ "ADJUST THE KEY FIELDS" - WORDING
000320*                           NOW MATCHES THE STANDARD FIX WORDING
000330*                           USED BY THE DQ-PROJECT SPEC
000340* DQ0086 23/09/2024 TMPFYM  HELPDESK 30265 - B120 WAS STRINGING THE
000350*                           RAW 20-BYTE LK-FLD-VALUE INTO THE KEY WITH
000360*                           ITS TRAILING PAD STILL ON, THEN RE-READING
000370*                           THE ACCUMULATED KEY WITH DELIMITED BY SPACE
000380*                           ON THE NEXT FIELD - A KEY FIELD VALUE WITH
000390*                           AN EMBEDDED SPACE (REGION "NEW YORK" AND
000400*                           THE LIKE) TRUNCATED THE KEY RIGHT THERE AND
000410*                           LOST EVERY FIELD AFTER IT.  REBUILT B120 TO
000420*                           TRIM EACH FIELD TO ITS OWN SIGNIFICANT
000430*                           LENGTH (NEW B125/B126) AND APPEND IT BY
000440*                           REFERENCE MODIFICATION AGAINST A RUNNING
000450*                           LENGTH COUNTER, THE SAME WAY F300 BUILDS
000460*                           THE REPORT LINE IN DQBMAIN - NO STRING
000470*                           DELIMITED BY SPACE LEFT ON THE KEY AT ALL
000480*-----------------------------------------------------------------
000490*
000500 EJECT
000510**********************
000520 ENVIRONMENT DIVISION.
000530**********************
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER.  IBM-AS400.
000560 OBJECT-COMPUTER.  IBM-AS400.
000570 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000580                   UPSI-0 IS UPSI-SWITCH-0
000590                      ON  STATUS IS U0-ON
000600                      OFF STATUS IS U0-OFF.
000610*
000620***************
000630 DATA DIVISION.
000640***************
000650 WORKING-STORAGE SECTION.
000660************************
000670 01  FILLER                  PIC X(24) VALUE
000680     "** PROGRAM DQBDUPL   **".
000690*
000700*---------------------------------------------------------------*
000710* ONE CONCATENATED KEY PER INPUT RECORD, BUILT ONCE AND HELD
000720* HERE FOR THE WHOLE RUN SO EACH RECORD IS COMPARED AGAINST
000730* EVERY OTHER RECORD'S KEY ONLY ONCE.
000740*---------------------------------------------------------------*
000750 01  WS-KEY-TABLE.
000760     05  WS-KEY-ENTRY OCCURS 5000 TIMES
000770                   INDEXED BY WS-KEY-IX.
000780         10  WS-KEY-VALUE          PIC X(80).
000790         10  WS-KEY-DUP-COUNT      PIC 9(05) COMP.
000800 01  WS-KEY-TABLE-R REDEFINES WS-KEY-TABLE.
000810     05  WS-KEY-BYTES              PIC X(85) OCCURS 5000 TIMES.
000820*
000830 01  WS-NAMES-AREA.
000840     05  WS-NAMES-JOINED          PIC X(80).
000850 01  WS-NAMES-AREA-R REDEFINES WS-NAMES-AREA.
000860     05  WS-NAMES-CHARS           PIC X(01) OCCURS 80 TIMES.
000870*
000880 01  WS-KEY-SCRATCH               PIC X(80).
000890*
000900 01  WS-RATE-AREA.
000910     05  WS-RATE                  PIC S9(1)V9(4) COMP-3.
000920     05  WS-RATE-PCT              PIC S9(3)V9(1) COMP-3.
000930 01  WS-RATE-AREA-R REDEFINES WS-RATE-AREA.
000940     05  WS-RATE-BYTES            PIC X(06).
000950*
000960 01  WS-DISPLAY-AREA.
000970     05  WS-RATE-PCT-ED           PIC ZZ9.9.
000980     05  WS-DUPCOUNT-ED           PIC ZZZZ9.
000990     05  WS-TOTAL-ED              PIC ZZZZ9.
001000*
001010 01  WS-CTR-AREA.
001020     05  WS-KEY-FLD-IX            PIC 9(02) COMP.
001030     05  WS-OTHER-IX              PIC 9(05) COMP.
001040     05  WS-DUP-RECORDS           PIC 9(05) COMP.
001050     05  WS-KEY-BUILD-LEN         PIC 9(03) COMP.
001060     05  WS-KEYFLD-TRIM-LEN       PIC 9(02) COMP.
001070     05  WS-BAD-FIELD-FOUND       PIC X(01) VALUE "N".
001080         88  WS-BAD-FIELD-IS-FOUND     VALUE "Y".
001090         88  WS-BAD-FIELD-NONE-FOUND   VALUE "N".
001100     05  WS-BAD-FIELD-NAME        PIC X(12).
001110     05  FILLER                   PIC X(10).
001120*                                RESERVED FOR FUTURE EXPANSION
001130*
001140 01  WS-TODAY-AREA.
001150     05  WS-TODAY-DATE            PIC 9(06).
001160 01  WS-TODAY-AREA-R REDEFINES WS-TODAY-AREA.
001170     05  WS-TODAY-YY              PIC 9(02).
001180     05  WS-TODAY-MM              PIC 9(02).
001190     05  WS-TODAY-DD              PIC 9(02).
001200*
001210 EJECT
001220 LINKAGE SECTION.
001230*****************
001240 COPY DQFEVT.
001250 COPY DQFCFG.
001260 COPY LKDQRES.
001270 COPY LKDQFLD.
001280*
001290 EJECT
001300********************************************************
001310 PROCEDURE DIVISION USING DQF-EVT-TABLE
001320                           DQF-RUN-CONFIG
001330                           LK-DQ-RESULT.
001340********************************************************
001350 MAIN-MODULE.
001360     ACCEPT   WS-TODAY-DATE            FROM DATE.
001370     PERFORM  A000-DUPLICATES-ROUTINE
001380        THRU  A099-DUPLICATES-ROUTINE-EX.
001390     GOBACK.
001400*
001410*---------------------------------------------------------------*
001420 A000-DUPLICATES-ROUTINE.
001430*---------------------------------------------------------------*
001440     MOVE    SPACES              TO   LK-DQ-NOTES.
001450     MOVE    ZERO                TO   LK-DQ-ISSUE-COUNT.
001460     MOVE    "N"                 TO   WS-BAD-FIELD-FOUND.
001470     PERFORM B050-VALIDATE-KEY-FIELDS
001480        THRU B050-VALIDATE-KEY-FIELDS-EX.
001490     IF      WS-BAD-FIELD-IS-FOUND
001500             PERFORM B060-RAISE-CONFIG-ISSUE
001510                THRU B060-RAISE-CONFIG-ISSUE-EX
001520     ELSE IF DQF-EVT-RECCOUNT = ZERO
001530             MOVE "PASS"         TO   LK-DQ-STATUS
001540             MOVE "No rows to evaluate"
001550                                  TO   LK-DQ-NOTES
001560     ELSE
001570             PERFORM B100-BUILD-ALL-KEYS
001580                THRU B100-BUILD-ALL-KEYS-EX
001590             PERFORM B200-COUNT-ALL-KEYS
001600                THRU B200-COUNT-ALL-KEYS-EX
001610             PERFORM B300-RAISE-DUP-ISSUES
001620                THRU B300-RAISE-DUP-ISSUES-EX
001630             PERFORM C100-COMPUTE-RATE
001640                THRU C100-COMPUTE-RATE-EX
001650     END-IF.
001660 A099-DUPLICATES-ROUTINE-EX.
001670     EXIT.
001680*
001690*---------------------------------------------------------------*
001700 B050-VALIDATE-KEY-FIELDS.
001710*---------------------------------------------------------------*
001720     PERFORM B055-VALIDATE-ONE-KEY-FIELD
001730        THRU B055-VALIDATE-ONE-KEY-FIELD-EX
001740        VARYING WS-KEY-FLD-IX FROM 1 BY 1
001750        UNTIL WS-KEY-FLD-IX > DQF-DUP-KEYFLD-COUNT.
001760 B050-VALIDATE-KEY-FIELDS-EX.
001770     EXIT.
001780*
001790 B055-VALIDATE-ONE-KEY-FIELD.
001800     MOVE    DQF-DUP-KEYFLD(WS-KEY-FLD-IX) TO   LK-FLD-NAME.
001810     MOVE    SPACES              TO   LK-FLD-ENTITY-ID
001820                                       LK-FLD-EVENT-DATE
001830                                       LK-FLD-PROGRAM
001840                                       LK-FLD-STATUS
001850                                       LK-FLD-SCORE
001860                                       LK-FLD-REGION
001870                                       LK-FLD-COMMENT.
001880     CALL    "DQBFVAL"           USING LK-DQ-FLDVAL-AREA.
001890     IF      LK-FLD-NOT-FOUND
001900       AND   WS-BAD-FIELD-NONE-FOUND
001910             MOVE "Y"            TO   WS-BAD-FIELD-FOUND
001920             MOVE DQF-DUP-KEYFLD(WS-KEY-FLD-IX)
001930                                  TO   WS-BAD-FIELD-NAME
001940     END-IF.
001950 B055-VALIDATE-ONE-KEY-FIELD-EX.
001960     EXIT.
001970*
001980*---------------------------------------------------------------*
001990 B060-RAISE-CONFIG-ISSUE.
002000*---------------------------------------------------------------*
002010     MOVE    "FAIL"              TO   LK-DQ-STATUS.
002020     STRING  "Missing required columns in dataset: "
002030             DELIMITED BY SIZE
002040             WS-BAD-FIELD-NAME   DELIMITED BY SIZE
002050             INTO LK-DQ-NOTES.
002060     ADD     1                   TO   LK-DQ-ISSUE-COUNT.
002070     SET     LK-DQ-ISSUE-IX      TO   LK-DQ-ISSUE-COUNT.
002080     MOVE    "N"                 TO
002090         LK-DQ-ISS-HAS-RECIDX(LK-DQ-ISSUE-IX).
002100     MOVE    SPACES              TO   LK-DQ-ISS-FIELD(LK-DQ-ISSUE-IX).
002110     MOVE    LK-DQ-NOTES         TO   LK-DQ-ISS-MESSAGE(LK-DQ-ISSUE-IX).
002120     MOVE    "Configure the duplicate key-field list to match the layout."
002130                                  TO   LK-DQ-ISS-FIX(LK-DQ-ISSUE-IX).
002140 B060-RAISE-CONFIG-ISSUE-EX.
002150     EXIT.
002160*
002170*---------------------------------------------------------------*
002180* B100 BUILDS THE CONCATENATED KEY FOR EVERY RECORD BY STRINGING
002190* TOGETHER EACH CONFIGURED KEY FIELD'S STANDARDIZED VALUE, IN
002200* THE ORDER THE FIELDS ARE CONFIGURED.
002210*---------------------------------------------------------------*
002220 B100-BUILD-ALL-KEYS.
002230*---------------------------------------------------------------*
002240     PERFORM B110-BUILD-ONE-KEY
002250        THRU B110-BUILD-ONE-KEY-EX
002260        VARYING DQF-EVT-IX FROM 1 BY 1
002270        UNTIL DQF-EVT-IX > DQF-EVT-RECCOUNT.
002280 B100-BUILD-ALL-KEYS-EX.
002290     EXIT.
002300*
002310 B110-BUILD-ONE-KEY.
002320     MOVE    SPACES              TO   WS-KEY-SCRATCH.
002330     MOVE    ZERO                TO   WS-KEY-BUILD-LEN.
002340     MOVE    ZERO                TO   WS-KEY-DUP-COUNT(DQF-EVT-IX).
002350     PERFORM B120-APPEND-ONE-KEY-FIELD
002360        THRU B120-APPEND-ONE-KEY-FIELD-EX
002370        VARYING WS-KEY-FLD-IX FROM 1 BY 1
002380        UNTIL WS-KEY-FLD-IX > DQF-DUP-KEYFLD-COUNT.
002390     MOVE    WS-KEY-SCRATCH      TO   WS-KEY-VALUE(DQF-EVT-IX).
002400 B110-BUILD-ONE-KEY-EX.
002410     EXIT.
002420*
002430*---------------------------------------------------------------*
002440* TAG DQ0086 - APPENDS ONE CONFIGURED FIELD'S VALUE TO THE KEY
002450* BEING BUILT IN WS-KEY-SCRATCH.  EACH FIELD IS TRIMMED TO ITS
002460* OWN SIGNIFICANT LENGTH BY B125 FIRST AND THEN MOVED IN BY
002470* REFERENCE MODIFICATION AGAINST WS-KEY-BUILD-LEN - A STRING
002480* WITH DELIMITED BY SPACE IS NEVER USED TO RE-READ THE KEY, SO
002490* AN EMBEDDED SPACE INSIDE A FIELD'S OWN VALUE (REGION "NEW
002500* YORK", A FREE-TEXT COMMENT) CANNOT BE MISTAKEN FOR THE END OF
002510* THAT FIELD'S CONTRIBUTION TO THE KEY.
002520 B120-APPEND-ONE-KEY-FIELD.
002530*---------------------------------------------------------------*
002540     MOVE    DQF-DUP-KEYFLD(WS-KEY-FLD-IX) TO   LK-FLD-NAME.
002550     MOVE    DQF-EVT-E-ENTITY-ID(DQF-EVT-IX)  TO LK-FLD-ENTITY-ID.
002560     MOVE    DQF-EVT-E-EVENT-DATE(DQF-EVT-IX) TO LK-FLD-EVENT-DATE.
002570     MOVE    DQF-EVT-E-PROGRAM(DQF-EVT-IX)    TO LK-FLD-PROGRAM.
002580     MOVE    DQF-EVT-E-STATUS(DQF-EVT-IX)     TO LK-FLD-STATUS.
002590     MOVE    DQF-EVT-E-SCORE(DQF-EVT-IX)      TO LK-FLD-SCORE.
002600     MOVE    DQF-EVT-E-REGION(DQF-EVT-IX)     TO LK-FLD-REGION.
002610     MOVE    DQF-EVT-E-COMMENT(DQF-EVT-IX)    TO LK-FLD-COMMENT.
002620     CALL    "DQBFVAL"           USING LK-DQ-FLDVAL-AREA.
002630     PERFORM B125-TRIM-KEY-FIELD-VALUE
002640        THRU B125-TRIM-KEY-FIELD-VALUE-EX.
002650     IF      WS-KEY-BUILD-LEN > 0
002660             ADD  1              TO   WS-KEY-BUILD-LEN
002670             MOVE "|"            TO   WS-KEY-SCRATCH(WS-KEY-BUILD-LEN:1)
002680     END-IF.
002690     IF      WS-KEYFLD-TRIM-LEN > 0
002700             MOVE LK-FLD-VALUE(1:WS-KEYFLD-TRIM-LEN)
002710                  TO WS-KEY-SCRATCH(WS-KEY-BUILD-LEN + 1 :
002720                                    WS-KEYFLD-TRIM-LEN)
002730             ADD  WS-KEYFLD-TRIM-LEN TO WS-KEY-BUILD-LEN
002740     END-IF.
002750 B120-APPEND-ONE-KEY-FIELD-EX.
002760     EXIT.
002770*
002780*---------------------------------------------------------------*
002790* TAG DQ0086 - FINDS THE SIGNIFICANT (NON-TRAILING-SPACE) LENGTH
002800* OF LK-FLD-VALUE, THE SAME BACK-SCAN IDIOM F200 USES IN DQBMAIN.
002810*---------------------------------------------------------------*
002820 B125-TRIM-KEY-FIELD-VALUE.
002830*---------------------------------------------------------------*
002840     MOVE    20                  TO   WS-KEYFLD-TRIM-LEN.
002850     PERFORM B126-SCAN-BACK-ONE-CHAR
002860        THRU B126-SCAN-BACK-ONE-CHAR-EX
002870        UNTIL WS-KEYFLD-TRIM-LEN = 0
002880           OR LK-FLD-VALUE(WS-KEYFLD-TRIM-LEN:1) NOT = SPACE.
002890 B125-TRIM-KEY-FIELD-VALUE-EX.
002900     EXIT.
002910*
002920 B126-SCAN-BACK-ONE-CHAR.
002930     SUBTRACT 1                  FROM WS-KEYFLD-TRIM-LEN.
002940 B126-SCAN-BACK-ONE-CHAR-EX.
002950     EXIT.
002960*
002970*---------------------------------------------------------------*
002980* B200 COUNTS, FOR EVERY RECORD, HOW MANY RECORDS IN THE WHOLE
002990* TABLE (INCLUDING ITSELF) SHARE ITS KEY VALUE.  N-SQUARED OVER
003000* THE RECORD COUNT IS ACCEPTABLE HERE - THIS SHOP'S QUARTERLY
003010* RUNS ARE A FEW THOUSAND ROWS, NOT MILLIONS.
003020*---------------------------------------------------------------*
003030 B200-COUNT-ALL-KEYS.
003040*---------------------------------------------------------------*
003050     PERFORM B210-COUNT-ONE-KEY
003060        THRU B210-COUNT-ONE-KEY-EX
003070        VARYING DQF-EVT-IX FROM 1 BY 1
003080        UNTIL DQF-EVT-IX > DQF-EVT-RECCOUNT.
003090 B200-COUNT-ALL-KEYS-EX.
003100     EXIT.
003110*
003120 B210-COUNT-ONE-KEY.
003130     PERFORM B220-COMPARE-ONE-OTHER
003140        THRU B220-COMPARE-ONE-OTHER-EX
003150        VARYING WS-OTHER-IX FROM 1 BY 1
003160        UNTIL WS-OTHER-IX > DQF-EVT-RECCOUNT.
003170 B210-COUNT-ONE-KEY-EX.
003180     EXIT.
003190*
003200 B220-COMPARE-ONE-OTHER.
003210     IF      WS-KEY-VALUE(WS-OTHER-IX) = WS-KEY-VALUE(DQF-EVT-IX)
003220             ADD 1               TO   WS-KEY-DUP-COUNT(DQF-EVT-IX)
003230     END-IF.
003240 B220-COMPARE-ONE-OTHER-EX.
003250     EXIT.
003260*
003270*---------------------------------------------------------------*
003280 B300-RAISE-DUP-ISSUES.
003290*---------------------------------------------------------------*
003300     MOVE    ZERO                TO   WS-DUP-RECORDS.
003310     PERFORM B310-RAISE-ONE-DUP-ISSUE
003320        THRU B310-RAISE-ONE-DUP-ISSUE-EX
003330        VARYING DQF-EVT-IX FROM 1 BY 1
003340        UNTIL DQF-EVT-IX > DQF-EVT-RECCOUNT.
003350 B300-RAISE-DUP-ISSUES-EX.
003360     EXIT.
003370*
003380 B310-RAISE-ONE-DUP-ISSUE.
003390     IF      WS-KEY-DUP-COUNT(DQF-EVT-IX) > 1
003400             ADD 1               TO   WS-DUP-RECORDS
003410             ADD 1               TO   LK-DQ-ISSUE-COUNT
003420             SET LK-DQ-ISSUE-IX  TO   LK-DQ-ISSUE-COUNT
003430             MOVE "Y"            TO
003440                 LK-DQ-ISS-HAS-RECIDX(LK-DQ-ISSUE-IX)
003450             COMPUTE LK-DQ-ISS-RECIDX(LK-DQ-ISSUE-IX) =
003460                     DQF-EVT-IX - 1
003470             PERFORM B320-JOIN-KEY-FIELD-NAMES
003480                THRU B320-JOIN-KEY-FIELD-NAMES-EX
003490             MOVE WS-NAMES-JOINED TO
003500                 LK-DQ-ISS-FIELD(LK-DQ-ISSUE-IX)
003510             MOVE "Duplicate record detected for key combination"
003520                                  TO
003530                 LK-DQ-ISS-MESSAGE(LK-DQ-ISSUE-IX)
003540             STRING  "De-duplicate upstream, or adjust keys if the"
003550                     DELIMITED BY SIZE
003560                     " duplication is expected."
003570                     DELIMITED BY SIZE
003580                     INTO LK-DQ-ISS-FIX(LK-DQ-ISSUE-IX)
003590     END-IF.
003600 B310-RAISE-ONE-DUP-ISSUE-EX.
003610     EXIT.
003620*
003630*---------------------------------------------------------------*
003640* B320 JOINS THE CONFIGURED KEY FIELD NAMES WITH A COMMA, FOR
003650* THE ISSUE RECORD'S FIELD COLUMN.
003660*---------------------------------------------------------------*
003670 B320-JOIN-KEY-FIELD-NAMES.
003680*---------------------------------------------------------------*
003690     MOVE    SPACES              TO   WS-NAMES-JOINED.
003700     PERFORM B330-JOIN-ONE-FIELD-NAME
003710        THRU B330-JOIN-ONE-FIELD-NAME-EX
003720        VARYING WS-KEY-FLD-IX FROM 1 BY 1
003730        UNTIL WS-KEY-FLD-IX > DQF-DUP-KEYFLD-COUNT.
003740 B320-JOIN-KEY-FIELD-NAMES-EX.
003750     EXIT.
003760*
003770 B330-JOIN-ONE-FIELD-NAME.
003780     IF      WS-KEY-FLD-IX = 1
003790             MOVE DQF-DUP-KEYFLD(WS-KEY-FLD-IX)
003800                                  TO   WS-NAMES-JOINED
003810     ELSE
003820             MOVE SPACES          TO   WS-KEY-SCRATCH
003830             STRING WS-NAMES-JOINED DELIMITED BY SPACE
003840                    ","           DELIMITED BY SIZE
003850                    DQF-DUP-KEYFLD(WS-KEY-FLD-IX)
003860                                  DELIMITED BY SPACE
003870                    INTO WS-KEY-SCRATCH
003880             MOVE WS-KEY-SCRATCH  TO   WS-NAMES-JOINED
003890     END-IF.
003900 B330-JOIN-ONE-FIELD-NAME-EX.
003910     EXIT.
003920*
003930*---------------------------------------------------------------*
003940* C100 COMPUTES THE DUPLICATE RATE AND DECIDES THE STATUS.
003950*---------------------------------------------------------------*
003960 C100-COMPUTE-RATE.
003970*---------------------------------------------------------------*
003980     COMPUTE WS-RATE ROUNDED =
003990             WS-DUP-RECORDS / DQF-EVT-RECCOUNT.
004000     IF      WS-RATE <= DQF-DUP-PASS-THRESH
004010             MOVE "PASS"         TO   LK-DQ-STATUS
004020     ELSE IF WS-RATE <= DQF-DUP-WARN-THRESH
004030             MOVE "WARN"         TO   LK-DQ-STATUS
004040     ELSE
004050             MOVE "FAIL"         TO   LK-DQ-STATUS
004060     END-IF.
004070     COMPUTE WS-RATE-PCT ROUNDED = WS-RATE * 100.
004080     MOVE    WS-RATE-PCT         TO   WS-RATE-PCT-ED.
004090     MOVE    WS-DUP-RECORDS      TO   WS-DUPCOUNT-ED.
004100     MOVE    DQF-EVT-RECCOUNT    TO   WS-TOTAL-ED.
004110     PERFORM B320-JOIN-KEY-FIELD-NAMES
004120        THRU B320-JOIN-KEY-FIELD-NAMES-EX.
004130     STRING  WS-RATE-PCT-ED      DELIMITED BY SIZE
004140             "% duplicate rows on keys ["
004150                                  DELIMITED BY SIZE
004160             WS-NAMES-JOINED     DELIMITED BY SPACE
004170             "] ("               DELIMITED BY SIZE
004180             WS-DUPCOUNT-ED      DELIMITED BY SIZE
004190             "/"                 DELIMITED BY SIZE
004200             WS-TOTAL-ED         DELIMITED BY SIZE
004210             ")"                 DELIMITED BY SIZE
004220             INTO LK-DQ-NOTES.
004230 C100-COMPUTE-RATE-EX.
004240     EXIT.
